000100******************************************************************
000200* WCEMPTAB  -  IN-MEMORY PAYROLL EMPLOYEE TABLE                  *
000300*              ONE ENTRY PER UT-S-PAYROLL RECORD, LOADED BY      *
000400*              WCAUDIT AND WALKED BY MISCLS.                     *
000500******************************************************************
000600* 1993-08-20 JS   ORIGINAL - SIZED FOR A MID-SIZE POLICY BOOK    *
000700*                 (WC-MAX-EMPLOYEES = 500).                     *
000800******************************************************************
000900 01  WC-PAYROLL-EMP-TABLE.
001000     05  WC-EMP-COUNT                PIC 9(3) COMP.
001100     05  WC-EMP-ENTRY OCCURS 500 TIMES
001200                 INDEXED BY WC-EMP-IDX.
001300         10  WCT-EMPLOYEE-NAME       PIC X(25).
001400         10  WCT-JOB-TITLE           PIC X(30).
001500         10  WCT-EMP-CLASS-CODE      PIC X(4).
001600         10  WCT-ANNUAL-PAYROLL      PIC S9(9)V99.
001700         10  WCT-JOB-DUTIES          PIC X(60).
001800         10  FILLER                  PIC X(10).
