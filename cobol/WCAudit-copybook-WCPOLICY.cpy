000100******************************************************************
000200* WCPOLICY  -  POLICY HEADER RECORD LAYOUT                      *
000300*              ONE RECORD PER RUN ON THE UT-S-POLICY FILE.      *
000400******************************************************************
000500* 1988-11-02 JS   ORIGINAL LAYOUT.                               *
000600* 1991-04-09 JS   ADDED ANNIV-RATING-DATE AND THE ARD-CORRECT    *
000700*                 CONDITION AFTER THE 1991 STATE AUDIT FOUND     *
000800*                 MIS-KEYED ANNIVERSARY DATES ON THREE POLICIES. *
000900* 1998-12-01 RTG  Y2K - CONFIRMED ALL DATE FIELDS ARE ALREADY    *
001000*                 4-DIGIT-YEAR (9(8) YYYYMMDD).  NO CHANGE MADE. *
001100******************************************************************
001200 01  WC-POLICY-REC.
001300     05  POLICY-NUMBER               PIC X(20).
001400     05  POLICY-EFF-DATE             PIC 9(8).
001500     05  POLICY-EFF-DATE-X REDEFINES POLICY-EFF-DATE.
001600         10  POLICY-EFF-YYYY         PIC 9(4).
001700         10  POLICY-EFF-MM           PIC 9(2).
001800         10  POLICY-EFF-DD           PIC 9(2).
001900     05  POLICY-EXP-DATE             PIC 9(8).
002000     05  ANNIV-RATING-DATE           PIC 9(8).
002100     05  TOTAL-MANUAL-PREM           PIC S9(9)V99.
002200     05  TOTAL-STD-PREM              PIC S9(9)V99.
002300     05  CURRENT-MOD                 PIC 9V999.
002400     05  STATE-CODE                  PIC X(2).
002500         88  STATE-IS-GA             VALUE "GA".
002600         88  STATE-IS-CA             VALUE "CA".
002700         88  STATE-IS-NY             VALUE "NY".
002800         88  STATE-IS-PA             VALUE "PA".
002900     05  FILLER                      PIC X(8).
003000
003100* ARD-CORRECT-FLAG IS DERIVED, NOT STORED - SET BY THE DRIVER
003200* RIGHT AFTER THE READ (SEE 000-HOUSEKEEPING IN WCAUDIT).
003300 77  WC-ARD-CORRECT-SW               PIC X(1).
003400     88  ARD-CORRECT                 VALUE "Y".
003500     88  ARD-NOT-CORRECT             VALUE "N".
