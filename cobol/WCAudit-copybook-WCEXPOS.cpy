000100******************************************************************
000200* WCEXPOS  -  CLASS-CODE PAYROLL EXPOSURE RECORD LAYOUT         *
000300*             ONE RECORD PER CLASS CODE ON THE UT-S-EXPOSUR     *
000400*             FILE.  ALSO USED AS THE ADJUSTED-EXPOSURE OUTPUT  *
000500*             AREA THAT PAYADJ HANDS BACK TO WCAUDIT.           *
000600******************************************************************
000700* 1988-11-02 JS   ORIGINAL LAYOUT.                               *
000800* 1993-08-20 JS   ADDED THE FIVE INCLUDED-PAYROLL BREAKDOWN      *
000900*                 FIELDS (OT/EXEC/SEVERANCE/TRAVEL/SUBCONTR) SO  *
001000*                 THE AUDIT CAN QUANTIFY EACH LEAK SEPARATELY    *
001100*                 INSTEAD OF ONE LUMP CORRECTION (TICKET WC-88). *
001200******************************************************************
001300 01  WC-EXPOSURE-REC.
001400     05  CLASS-CODE                  PIC X(4).
001500     05  CLASS-DESC                  PIC X(30).
001600     05  PAYROLL                     PIC S9(9)V99.
001700     05  ELR                         PIC 9V999.
001800     05  D-RATIO                     PIC 9V999.
001900     05  OT-EARNINGS                 PIC S9(9)V99.
002000     05  OT-RATE                     PIC 9V9.
002100         88  OT-RATE-TIME-AND-HALF   VALUE 1.5.
002200         88  OT-RATE-DOUBLE          VALUE 2.0.
002300         88  OT-RATE-DOUBLE-HALF     VALUE 2.5.
002400     05  EXEC-OFF-PAYROLL            PIC S9(9)V99.
002500     05  SEVERANCE-PAY               PIC S9(9)V99.
002600     05  TRAVEL-REIMB                PIC S9(9)V99.
002700     05  SUBCONTR-PAYROLL            PIC S9(9)V99.
002800     05  FILLER                      PIC X(10).
