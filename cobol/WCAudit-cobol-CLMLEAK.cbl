000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLMLEAK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/24/93.
000700 DATE-COMPILED. 08/24/93.
000800 SECURITY. CONFIDENTIAL - CARRIER AUDIT DATA.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SINGLE PASS OVER THE RAW CLAIM TABLE LOOKING FOR THE
001300*          FIVE CLAIM-LEVEL LEAKS THAT DO NOT DEPEND ON THE
001400*          RATING GATES - SUBROGATION NOT CREDITED, ZOMBIE
001500*          RESERVES, DENIED CLAIMS STILL RATED, SECOND-INJURY-
001600*          FUND CREDITS NOT TAKEN, AND DUPLICATE LOSS RUN
001700*          ENTRIES.  ADJUSTER NOTES ARE SCANNED FOR KEYWORDS -
001800*          THIS IS THE ONE PLACE IN THE SUITE THAT READS FREE
001900*          TEXT, SO KEEP THE KEYWORD LIST IN SYNC WITH WHATEVER
002000*          THE ADJUSTERS ARE ACTUALLY TYPING THIS YEAR.
002100*
002200******************************************************************
002300*CHANGE LOG.
002400*
002500* 1993-08-24 JS   ORIGINAL - SUBROGATION AND DENIED-CLAIM LEAKS.
002600* 1994-06-14 RTG  ADDED ZOMBIE RESERVE AND SIF CREDIT LEAKS PER
002700*                 THE ATLANTA REGIONAL OFFICE'S LEAK CATALOG
002800*                 (TICKET WC-0114).
002900* 1995-09-05 JS   ADDED THE DUPLICATE-CLAIM SIGNATURE TABLE AFTER
003000*                 A LOSS RUN CAME IN WITH THE SAME CLAIM LISTED
003100*                 TWICE UNDER TWO CLAIM NUMBERS.
003200* 1998-11-30 RTG  Y2K - ZOMBIE RESERVE DAY-DIFFERENCE MATH
003300*                 REVIEWED - USES INTEGERIZED DATES, NOT 2-DIGIT
003400*                 YEARS.  NO CHANGE MADE.
003500* 2004-03-15 MJK  125-INTEGERIZE-DATE WAS COUNTING EVERY MONTH AS
003600*                 30 DAYS.  A HOME OFFICE AUDIT FOUND A CLAIM WHOSE
003700*                 TRUE JAN-TO-JUN GAP FELL ON THE WRONG SIDE OF THE
003800*                 180-DAY ZOMBIE-RESERVE CUTOFF UNDER THE OLD MATH.
003900*                 REPLACED WITH A PROPER JULIAN DAY NUMBER
004000*                 CONVERSION (TICKET WC-0142) SO THE DAY COUNT
004100*                 MATCHES THE REAL GREGORIAN CALENDAR - ACTUAL
004200*                 MONTH LENGTHS AND LEAP YEARS INCLUDED.
004210* 2007-08-14 DWH  130-DENIED-LEAK NOW SETS WCT-DENIED-SW WHEN THE
004220*                 NOTES-BASED DENIAL FIRES.  CLMGATES ONLY SETS THE
004230*                 SWITCH FROM CLAIM-STATUS AND RUNS BEFORE THIS
004240*                 PROGRAM, SO A NOTES-ONLY DENIAL WAS SLIPPING PAST
004250*                 MODCALC'S DENIED-CLAIM DROP IN THE CORRECTED MOD
004260*                 (TICKET WC-0304).
004300*
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS WC-TRACE-ON
005200            OFF STATUS IS WC-TRACE-OFF.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800
005900 01  WS-MISC-FIELDS.
006000     05  WS-CLM-SUB                  PIC 9(3) COMP.
006100     05  WS-OTHER-SUB                PIC 9(3) COMP.
006200     05  WS-DAY-DIFF                 PIC S9(9) COMP.
006300     05  WS-FOUND-CT                 PIC 9(3) COMP.
006400     05  WS-MATCHED-SEEN-IDX         PIC 9(3) COMP.
006500     05  WS-INCURRED-TOTAL           PIC S9(9)V99 COMP-3.
006600     05  WS-NOTES-UPPER              PIC X(60).
006700     05  WS-NOTES-UPPER-X REDEFINES WS-NOTES-UPPER.
006800         10  WS-NOTES-LEAD-30         PIC X(30).
006900         10  WS-NOTES-TRAIL-30        PIC X(30).
007000     05  FILLER                      PIC X(10).
007100
007200* INTEGERIZED-DATE WORK AREAS FOR THE ZOMBIE-RESERVE DAY-COUNT -
007300* TRUE JULIAN DAY NUMBER, GOOD FOR ANY DATE THE POLICY SYSTEM
007400* CAN PRODUCE.
007500 01  WS-DATE-PIECES.
007600     05  WS-DC-YYYY                  PIC 9(4).
007700     05  WS-DC-MM                    PIC 9(2).
007800     05  WS-DC-DD                    PIC 9(2).
007900     05  FILLER                      PIC X(2).
008000
008100 77  WS-INTEGER-DATE-WORK            PIC S9(9) COMP.
008200 77  WS-VALUATION-INTEGER            PIC S9(9) COMP.
008300 77  WS-LAST-PAYMENT-INTEGER         PIC S9(9) COMP.
008400
008500* WORK FIELDS FOR THE JULIAN-DAY-NUMBER CONVERSION IN
008600* 125-INTEGERIZE-DATE (TICKET WC-0142) - CIVIL-TO-ASTRONOMICAL
008700* YEAR/MONTH SHIFT (WS-JDN-A/-Y/-M) AND THE FOUR TRUNCATED
008800* INTEGER-DIVISION TERMS OF THE JDN FORMULA (WS-JDN-TERM1-4).
008900 77  WS-JDN-A                        PIC S9(4) COMP.
009000 77  WS-JDN-Y                        PIC S9(9) COMP.
009100 77  WS-JDN-M                        PIC S9(4) COMP.
009200 77  WS-JDN-TERM1                    PIC S9(9) COMP.
009300 77  WS-JDN-TERM2                    PIC S9(9) COMP.
009400 77  WS-JDN-TERM3                    PIC S9(9) COMP.
009500 77  WS-JDN-TERM4                    PIC S9(9) COMP.
009600
009700* DUPLICATE-CLAIM SIGNATURE TABLE - ONE ENTRY PER CLAIM ALREADY
009800* SEEN THIS RUN.  SIGNATURE IS ACCIDENT-DATE + CLAIMANT-NAME +
009900* INCURRED-TOTAL, BUILT AS A SINGLE ALPHANUMERIC KEY.
010000 01  WS-SEEN-SIGNATURE-TABLE.
010100     05  WS-SEEN-COUNT               PIC 9(3) COMP.
010200     05  WS-SEEN-ENTRY OCCURS 300 TIMES INDEXED BY WS-SEEN-IDX.
010300         10  WS-SEEN-SIGNATURE       PIC X(40).
010400         10  WS-SEEN-CLAIM-NUM       PIC X(15).
010500         10  FILLER                  PIC X(2).
010600
010700 01  WS-CURRENT-SIGNATURE            PIC X(40).
010800 01  WS-CURRENT-SIGNATURE-X REDEFINES WS-CURRENT-SIGNATURE.
010900     05  WS-SIG-ACC-DATE             PIC 9(8).
011000     05  WS-SIG-CLAIMANT             PIC X(25).
011100     05  WS-SIG-INCURRED             PIC S9(5)V99.
011200
011300* DIAGNOSTIC BREAKOUT OF THE STALE-DAYS COUNT - DISPLAYED ONLY
011400* WHEN UPSI-0 IS ON.
011500 01  WS-DAY-DIFF-EDIT-AREA           PIC S9(9).
011600 01  WS-DAY-DIFF-EDIT-X REDEFINES WS-DAY-DIFF-EDIT-AREA.
011700     05  WS-DAY-DIFF-SIGN            PIC X.
011800     05  WS-DAY-DIFF-DIGITS          PIC 9(8).
011900
012000 LINKAGE SECTION.
012100     COPY WCCLMTAB.
012200
012300 77  LK-VALUATION-DATE                PIC 9(8).
012400
012500     COPY WCLEAKTB.
012600
012700 PROCEDURE DIVISION USING WC-CLAIM-TABLE, LK-VALUATION-DATE,
012800          WC-LEAK-TABLE.
012900
013000 999-MAINLINE.
013100     PERFORM 100-SCAN-ONE-CLAIM THRU 100-EXIT.
013200     GOBACK.
013300
013400 100-SCAN-ONE-CLAIM.
013500     MOVE 0 TO WS-SEEN-COUNT.
013600     PERFORM 105-SCAN-CLAIM-ENTRY THRU 105-EXIT
013700             VARYING WC-CLM-IDX FROM 1 BY 1
013800             UNTIL WC-CLM-IDX > WC-CLAIM-COUNT.
013900 100-EXIT.
014000     EXIT.
014100
014200 105-SCAN-CLAIM-ENTRY.
014300     COMPUTE WS-INCURRED-TOTAL =
014400          WCT-INCURRED-INDEM (WC-CLM-IDX) +
014500          WCT-INCURRED-MED (WC-CLM-IDX).
014600     MOVE WCT-CLAIM-NOTES (WC-CLM-IDX) TO WS-NOTES-UPPER.
014700     INSPECT WS-NOTES-UPPER
014800             CONVERTING "abcdefghijklmnopqrstuvwxyz"
014900                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015000     IF WC-TRACE-ON
015100        DISPLAY "CLMLEAK CLAIM " WCT-CLAIM-NUMBER (WC-CLM-IDX)
015200                " NOTES " WS-NOTES-LEAD-30.
015300
015400     PERFORM 110-SUBROGATION-LEAK THRU 110-EXIT.
015500     PERFORM 120-ZOMBIE-RESERVE-LEAK THRU 120-EXIT.
015600     PERFORM 130-DENIED-LEAK THRU 130-EXIT.
015700     PERFORM 140-SIF-CREDIT-LEAK THRU 140-EXIT.
015800     PERFORM 150-DUPLICATE-LEAK THRU 150-EXIT.
015900 105-EXIT.
016000     EXIT.
016100
016200* SUBROGATION - NOTES MENTION A RECOVERY BUT NONE WAS CREDITED.
016300 110-SUBROGATION-LEAK.
016400     IF WS-INCURRED-TOTAL > 0
016500        MOVE 0 TO WS-FOUND-CT
016600        INSPECT WS-NOTES-UPPER TALLYING WS-FOUND-CT
016700                FOR ALL "SUBRO" "RECOVERY" "THIRD PARTY"
016800                        "REIMBURSEMENT"
016900        IF WS-FOUND-CT > 0
017000           ADD 1 TO WC-LEAK-COUNT
017100           MOVE 2 TO WCT-LEAK-TYPE-NUM (WC-LEAK-COUNT)
017200           MOVE "SUBROGATION RECOVERY NOT CREDITED"
017300                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT)
017400           STRING "CLAIM " WCT-CLAIM-NUMBER (WC-CLM-IDX)
017500                  " NOTES CITE A THIRD-PARTY RECOVERY NOT REFLECTED "
017600                  "IN INCURRED"
017700                  DELIMITED BY SIZE INTO WCT-LEAK-DESC (WC-LEAK-COUNT)
017800           MOVE WCT-CLAIM-NUMBER (WC-CLM-IDX)
017900                                  TO WCT-LEAK-ITEM-ID (WC-LEAK-COUNT)
018000           MOVE WS-INCURRED-TOTAL TO WCT-CURRENT-VALUE (WC-LEAK-COUNT)
018100           COMPUTE WCT-CORRECTED-VALUE (WC-LEAK-COUNT) =
018200                  WS-INCURRED-TOTAL * .75
018300           COMPUTE WCT-DOLLAR-IMPACT (WC-LEAK-COUNT) =
018400                  WS-INCURRED-TOTAL * .25
018500           MOVE .70               TO WCT-RECOVERY-PROB (WC-LEAK-COUNT)
018600           MOVE WCT-CLAIM-NOTES (WC-CLM-IDX)
018700                                  TO WCT-EVIDENCE (WC-LEAK-COUNT).
018800 110-EXIT.
018900     EXIT.
019000
019100* ZOMBIE RESERVES - CLAIM STILL OPEN, MONEY SET ASIDE, BUT NO
019200* ACTIVITY IN OVER SIX MONTHS.
019300 120-ZOMBIE-RESERVE-LEAK.
019400     IF WCT-STATUS-OPEN (WC-CLM-IDX)
019500        AND WCT-LAST-PAYMENT-DATE (WC-CLM-IDX) > 0
019600           MOVE LK-VALUATION-DATE TO WS-DATE-PIECES
019700           PERFORM 125-INTEGERIZE-DATE THRU 125-EXIT
019800           MOVE WS-INTEGER-DATE-WORK TO WS-VALUATION-INTEGER
019900
020000           MOVE WCT-LAST-PAYMENT-DATE (WC-CLM-IDX) TO WS-DATE-PIECES
020100           PERFORM 125-INTEGERIZE-DATE THRU 125-EXIT
020200           MOVE WS-INTEGER-DATE-WORK TO WS-LAST-PAYMENT-INTEGER
020300
020400           COMPUTE WS-DAY-DIFF =
020500                  WS-VALUATION-INTEGER - WS-LAST-PAYMENT-INTEGER
020600
020700           IF WC-TRACE-ON
020800              MOVE WS-DAY-DIFF TO WS-DAY-DIFF-EDIT-AREA
020900              DISPLAY "CLMLEAK STALE DAYS " WS-DAY-DIFF-SIGN
021000                      WS-DAY-DIFF-DIGITS
021100           END-IF
021200
021300           IF WS-DAY-DIFF > 180
021400              ADD 1 TO WC-LEAK-COUNT
021500              MOVE 3 TO WCT-LEAK-TYPE-NUM (WC-LEAK-COUNT)
021600              MOVE "ZOMBIE RESERVE - CLAIM STALE OVER 180 DAYS"
021700                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT)
021800              STRING "CLAIM " WCT-CLAIM-NUMBER (WC-CLM-IDX)
021900                     " HAS HAD NO PAYMENT ACTIVITY SINCE ITS LAST "
022000                     "PAYMENT DATE" DELIMITED BY SIZE
022100                     INTO WCT-LEAK-DESC (WC-LEAK-COUNT)
022200              MOVE WCT-CLAIM-NUMBER (WC-CLM-IDX)
022300                                  TO WCT-LEAK-ITEM-ID (WC-LEAK-COUNT)
022400              COMPUTE WCT-CURRENT-VALUE (WC-LEAK-COUNT) =
022500                     WCT-RESERVES-INDEM (WC-CLM-IDX) +
022600                     WCT-RESERVES-MED (WC-CLM-IDX)
022700              MOVE 0              TO WCT-CORRECTED-VALUE (WC-LEAK-COUNT)
022800              MOVE WCT-CURRENT-VALUE (WC-LEAK-COUNT)
022900                                  TO WCT-DOLLAR-IMPACT (WC-LEAK-COUNT)
023000              MOVE .60            TO WCT-RECOVERY-PROB (WC-LEAK-COUNT)
023100              STRING "LAST PAYMENT " WCT-LAST-PAYMENT-DATE (WC-CLM-IDX)
023200                     " VALUATION " LK-VALUATION-DATE
023300                     DELIMITED BY SIZE
023400                     INTO WCT-EVIDENCE (WC-LEAK-COUNT).
023500 120-EXIT.
023600     EXIT.
023700
023800* TRUE JULIAN DAY NUMBER FOR A YYYYMMDD DATE (TICKET WC-0142) -
023900* CIVIL CALENDAR, ACTUAL MONTH LENGTHS AND LEAP YEARS, GOOD FOR
024000* ANY DATE THE POLICY SYSTEM CAN PRODUCE.  EACH COMPUTE BELOW
024100* IS ITS OWN STATEMENT SO THE INTEGER DIVISION TRUNCATES AT
024200* EVERY STEP THE FORMULA CALLS FOR, NOT JUST AT THE LAST ONE.
024300 125-INTEGERIZE-DATE.
024400     COMPUTE WS-JDN-A = (14 - WS-DC-MM) / 12.
024500     COMPUTE WS-JDN-Y = WS-DC-YYYY + 4800 - WS-JDN-A.
024600     COMPUTE WS-JDN-M = WS-DC-MM + (12 * WS-JDN-A) - 3.
024700     COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M) + 2) / 5.
024800     COMPUTE WS-JDN-TERM2 = WS-JDN-Y / 4.
024900     COMPUTE WS-JDN-TERM3 = WS-JDN-Y / 100.
025000     COMPUTE WS-JDN-TERM4 = WS-JDN-Y / 400.
025100     COMPUTE WS-INTEGER-DATE-WORK =
025200          WS-DC-DD + WS-JDN-TERM1 + (365 * WS-JDN-Y) +
025300          WS-JDN-TERM2 - WS-JDN-TERM3 + WS-JDN-TERM4 - 32045.
025400 125-EXIT.
025500     EXIT.
025600
025700* DENIED CLAIM STILL DRIVING INCURRED LOSSES.
025800 130-DENIED-LEAK.
025900     MOVE 0 TO WS-FOUND-CT.
026000     INSPECT WS-NOTES-UPPER TALLYING WS-FOUND-CT FOR ALL "NON-COMP".
026010
026020* THE NOTES CAN CARRY THE ONLY RECORD OF A DENIAL - CLMGATES ONLY
026030* SAW CLAIM-STATUS WHEN IT SET WCT-DENIED-SW, SO MODCALC'S DENIED-
026040* CLAIM DROP IN THE CORRECTED MOD WOULD MISS A NOTES-ONLY DENIAL
026050* UNLESS WE CATCH IT UP HERE, BEFORE MODCALC RUNS.
026060     IF WS-FOUND-CT > 0
026070        MOVE "Y" TO WCT-DENIED-SW (WC-CLM-IDX)
026080     END-IF
026090
026100     IF (WCT-STATUS-DENIED (WC-CLM-IDX) OR WS-FOUND-CT > 0)
026300        AND WS-INCURRED-TOTAL > 0
026400           ADD 1 TO WC-LEAK-COUNT
026500           MOVE 6 TO WCT-LEAK-TYPE-NUM (WC-LEAK-COUNT)
026600           MOVE "DENIED CLAIM STILL CARRYING INCURRED LOSS"
026700                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT)
026800           STRING "CLAIM " WCT-CLAIM-NUMBER (WC-CLM-IDX)
026900                  " IS DENIED BUT STILL SHOWS INCURRED LOSS"
027000                  DELIMITED BY SIZE INTO WCT-LEAK-DESC (WC-LEAK-COUNT)
027100           MOVE WCT-CLAIM-NUMBER (WC-CLM-IDX)
027200                                  TO WCT-LEAK-ITEM-ID (WC-LEAK-COUNT)
027300           MOVE WS-INCURRED-TOTAL TO WCT-CURRENT-VALUE (WC-LEAK-COUNT)
027400           MOVE 0                 TO WCT-CORRECTED-VALUE (WC-LEAK-COUNT)
027500           MOVE WS-INCURRED-TOTAL TO WCT-DOLLAR-IMPACT (WC-LEAK-COUNT)
027600           MOVE .95               TO WCT-RECOVERY-PROB (WC-LEAK-COUNT)
027700           MOVE "RULE 4-C"        TO WCT-EVIDENCE (WC-LEAK-COUNT).
027800 130-EXIT.
027900     EXIT.
028000
028100* SECOND INJURY FUND CREDIT MENTIONED BUT NOT TAKEN.
028200 140-SIF-CREDIT-LEAK.
028300     MOVE 0 TO WS-FOUND-CT.
028400     INSPECT WS-NOTES-UPPER TALLYING WS-FOUND-CT
028500             FOR ALL "SIF" "SECOND INJURY FUND" "STATE FUND".
028600
028700     IF WS-FOUND-CT > 0
028800           ADD 1 TO WC-LEAK-COUNT
028900           MOVE 10 TO WCT-LEAK-TYPE-NUM (WC-LEAK-COUNT)
029000           MOVE "SECOND INJURY FUND CREDIT NOT TAKEN"
029100                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT)
029200           STRING "CLAIM " WCT-CLAIM-NUMBER (WC-CLM-IDX)
029300                  " NOTES CITE A SIF CREDIT NOT REFLECTED IN "
029400                  "INCURRED" DELIMITED BY SIZE
029500                  INTO WCT-LEAK-DESC (WC-LEAK-COUNT)
029600           MOVE WCT-CLAIM-NUMBER (WC-CLM-IDX)
029700                                  TO WCT-LEAK-ITEM-ID (WC-LEAK-COUNT)
029800           MOVE WS-INCURRED-TOTAL TO WCT-CURRENT-VALUE (WC-LEAK-COUNT)
029900           COMPUTE WCT-CORRECTED-VALUE (WC-LEAK-COUNT) =
030000                  WS-INCURRED-TOTAL * .50
030100           COMPUTE WCT-DOLLAR-IMPACT (WC-LEAK-COUNT) =
030200                  WS-INCURRED-TOTAL * .50
030300           MOVE .65               TO WCT-RECOVERY-PROB (WC-LEAK-COUNT)
030400           MOVE WCT-CLAIM-NOTES (WC-CLM-IDX)
030500                                  TO WCT-EVIDENCE (WC-LEAK-COUNT).
030600 140-EXIT.
030700     EXIT.
030800
030900* DUPLICATE LOSS RUN ENTRY - SAME ACCIDENT DATE, CLAIMANT, AND
031000* INCURRED TOTAL ALREADY SEEN THIS RUN.
031100 150-DUPLICATE-LEAK.
031200     MOVE WCT-ACCIDENT-DATE (WC-CLM-IDX)  TO WS-SIG-ACC-DATE.
031300     MOVE WCT-CLAIMANT-NAME (WC-CLM-IDX)  TO WS-SIG-CLAIMANT.
031400     MOVE WS-INCURRED-TOTAL               TO WS-SIG-INCURRED.
031500
031600     MOVE 0 TO WS-FOUND-CT.
031700     SET WS-SEEN-IDX TO 1.
031800     PERFORM 152-COMPARE-SIGNATURE THRU 152-EXIT
031900             VARYING WS-SEEN-IDX FROM 1 BY 1
032000             UNTIL WS-SEEN-IDX > WS-SEEN-COUNT
032100                OR WS-FOUND-CT > 0.
032200
032300     IF WS-FOUND-CT > 0
032400        PERFORM 158-EMIT-DUPLICATE-LEAK THRU 158-EXIT
032500     ELSE
032600        PERFORM 155-REMEMBER-SIGNATURE THRU 155-EXIT.
032700 150-EXIT.
032800     EXIT.
032900
033000 152-COMPARE-SIGNATURE.
033100     IF WS-SEEN-SIGNATURE (WS-SEEN-IDX) = WS-CURRENT-SIGNATURE
033200        MOVE 1 TO WS-FOUND-CT
033300        MOVE WS-SEEN-IDX TO WS-MATCHED-SEEN-IDX.
033400 152-EXIT.
033500     EXIT.
033600
033700 155-REMEMBER-SIGNATURE.
033800     ADD 1 TO WS-SEEN-COUNT.
033900     MOVE WS-CURRENT-SIGNATURE TO WS-SEEN-SIGNATURE (WS-SEEN-COUNT).
034000     MOVE WCT-CLAIM-NUMBER (WC-CLM-IDX)
034100                               TO WS-SEEN-CLAIM-NUM (WS-SEEN-COUNT).
034200 155-EXIT.
034300     EXIT.
034400
034500 158-EMIT-DUPLICATE-LEAK.
034600     ADD 1 TO WC-LEAK-COUNT.
034700     MOVE 11 TO WCT-LEAK-TYPE-NUM (WC-LEAK-COUNT).
034800     MOVE "DUPLICATE LOSS RUN ENTRY"
034900                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT).
035000     STRING "CLAIMS " WS-SEEN-CLAIM-NUM (WS-MATCHED-SEEN-IDX) " AND "
035100            WCT-CLAIM-NUMBER (WC-CLM-IDX)
035200            " APPEAR TO BE THE SAME LOSS LISTED TWICE"
035300            DELIMITED BY SIZE INTO WCT-LEAK-DESC (WC-LEAK-COUNT).
035400     STRING WS-SEEN-CLAIM-NUM (WS-MATCHED-SEEN-IDX) "/"
035500            WCT-CLAIM-NUMBER (WC-CLM-IDX)
035600            DELIMITED BY SIZE INTO WCT-LEAK-ITEM-ID (WC-LEAK-COUNT).
035700     COMPUTE WCT-CURRENT-VALUE (WC-LEAK-COUNT) =
035800          WS-INCURRED-TOTAL * 2.
035900     MOVE WS-INCURRED-TOTAL TO WCT-CORRECTED-VALUE (WC-LEAK-COUNT).
036000     MOVE WS-INCURRED-TOTAL TO WCT-DOLLAR-IMPACT (WC-LEAK-COUNT).
036100     MOVE .90 TO WCT-RECOVERY-PROB (WC-LEAK-COUNT).
036200     MOVE "MATCHED ON ACCIDENT DATE, CLAIMANT, AND INCURRED TOTAL"
036300                                  TO WCT-EVIDENCE (WC-LEAK-COUNT).
036400 158-EXIT.
036500     EXIT.
036600