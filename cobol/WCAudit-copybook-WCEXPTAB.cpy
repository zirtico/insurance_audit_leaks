000100******************************************************************
000200* WCEXPTAB  -  IN-MEMORY EXPOSURE TABLE                          *
000300*              ONE ENTRY PER UT-S-EXPOSUR RECORD, LOADED BY      *
000400*              WCAUDIT AND WALKED BY PAYADJ, STCFGLKP, MODCALC.  *
000500******************************************************************
000600* 1993-08-20 JS   ORIGINAL - SIZED FOR A MID-SIZE POLICY BOOK    *
000700*                 (WC-MAX-EXPOSURES = 50 CLASS CODES).           *
000800******************************************************************
000900 01  WC-EXPOSURE-TABLE.
001000     05  WC-EXPOSURE-COUNT           PIC 9(3) COMP.
001100     05  WC-EXPOSURE-ENTRY OCCURS 50 TIMES
001200                 INDEXED BY WC-EXP-IDX.
001300         10  WCT-CLASS-CODE          PIC X(4).
001400         10  WCT-CLASS-DESC          PIC X(30).
001500         10  WCT-PAYROLL             PIC S9(9)V99.
001600         10  WCT-ELR                 PIC 9V999.
001700         10  WCT-D-RATIO             PIC 9V999.
001800         10  WCT-OT-EARNINGS         PIC S9(9)V99.
001900         10  WCT-OT-RATE             PIC 9V9.
002000             88  WCT-OT-TIME-AND-HALF   VALUE 1.5.
002100             88  WCT-OT-DOUBLE          VALUE 2.0.
002200             88  WCT-OT-DOUBLE-HALF     VALUE 2.5.
002300         10  WCT-EXEC-OFF-PAYROLL    PIC S9(9)V99.
002400         10  WCT-SEVERANCE-PAY       PIC S9(9)V99.
002500         10  WCT-TRAVEL-REIMB        PIC S9(9)V99.
002600         10  WCT-SUBCONTR-PAYROLL    PIC S9(9)V99.
002700         10  WCT-ADJ-PAYROLL         PIC S9(9)V99.
002800         10  WCT-EXPECTED-LOSSES     PIC S9(9)V99.
002900         10  FILLER                  PIC X(10).
