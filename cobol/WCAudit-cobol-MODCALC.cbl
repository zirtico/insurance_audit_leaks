000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MODCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/25/93.
000700 DATE-COMPILED. 08/25/93.
000800 SECURITY. CONFIDENTIAL - CARRIER AUDIT DATA.
000900******************************************************************
001000*REMARKS.
001100*
001200*          NCCI EXPERIENCE MOD ARITHMETIC.  CALLED TWICE A RUN -
001300*          ONCE AGAINST THE RAW EXPOSURES AND RAW CLAIMS FOR THE
001400*          CURRENT (AS-FILED) MOD, AND AGAIN AGAINST THE ADJUSTED
001500*          EXPOSURES AND SURVIVING CLAIMS FOR THE CORRECTED MOD.
001600*          LK-PASS-SWITCH TELLS US WHICH PAYROLL COLUMN TO SUM.
001700*          DENIED CLAIMS NEVER CONTRIBUTE TO ACTUAL LOSSES - THIS
001800*          IS A NO-OP ON THE CURRENT PASS SINCE NOTHING HAS SET
001900*          THE DENIED SWITCH YET.
002000*
002100******************************************************************
002200*CHANGE LOG.
002300*
002400* 1993-08-25 JS   ORIGINAL.
002500* 1994-02-11 RTG  ADDED THE PASS SWITCH SO ONE COPY OF THE MATH
002600*                 SERVES BOTH THE CURRENT AND CORRECTED PASSES
002700*                 (TICKET WC-0098) - PREVIOUSLY THIS WAS TWO
002800*                 NEAR-IDENTICAL PARAGRAPHS AND THEY DRIFTED.
002900* 1996-04-30 JS   ZERO-DENOMINATOR GUARD ADDED AFTER A TEST BOOK
003000*                 WITH NO EXPOSURES BLEW UP WITH A SIZE ERROR.
003100* 1998-12-02 RTG  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM.
003200*                 NO CHANGE MADE.
003300*
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS WC-TRACE-ON
004200            OFF STATUS IS WC-TRACE-OFF.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800
004900 01  WS-MISC-FIELDS.
005000     05  WS-TOTAL-E                  PIC S9(9)V99 COMP-3.
005100     05  WS-TOTAL-EP                 PIC S9(9)V99 COMP-3.
005200     05  WS-TOTAL-EE                 PIC S9(9)V99 COMP-3.
005300     05  WS-TOTAL-AP                 PIC S9(9)V99 COMP-3.
005400     05  WS-TOTAL-AE                 PIC S9(9)V99 COMP-3.
005500     05  WS-ONE-E                    PIC S9(9)V99 COMP-3.
005600     05  WS-ONE-EP                   PIC S9(9)V99 COMP-3.
005700     05  WS-USE-PAYROLL              PIC S9(9)V99 COMP-3.
005800     05  FILLER                      PIC X(10).
005900
006000* DIAGNOSTIC BREAKOUT OF THE FINAL MOD - DISPLAYED ONLY WHEN
006100* UPSI-0 IS ON (SEE TICKET WC-0098 ABOVE).
006200 01  WS-MOD-TRACE-AREA                PIC 9V999.
006300 01  WS-MOD-TRACE-X REDEFINES WS-MOD-TRACE-AREA.
006400     05  WS-MOD-WHOLE                 PIC 9.
006500     05  WS-MOD-DECIMAL               PIC 999.
006600
006700* SAME TREATMENT FOR THE NUMERATOR WHEN A CARRIER DISPUTES THE
006800* ARITHMETIC.
006900 01  WS-NUMER-EDIT-AREA               PIC S9(9)V99.
007000 01  WS-NUMER-EDIT-X REDEFINES WS-NUMER-EDIT-AREA.
007100     05  WS-NUMER-DOLLARS             PIC S9(9).
007200     05  WS-NUMER-CENTS               PIC 99.
007300
007400* AND FOR THE DENOMINATOR.
007500 01  WS-DENOM-EDIT-AREA               PIC S9(9)V99.
007600 01  WS-DENOM-EDIT-X REDEFINES WS-DENOM-EDIT-AREA.
007700     05  WS-DENOM-DOLLARS             PIC S9(9).
007800     05  WS-DENOM-CENTS               PIC 99.
007900
008000 LINKAGE SECTION.
008100     COPY WCEXPTAB.
008200
008300 77  LK-PASS-SWITCH                   PIC X(1).
008400     88  LK-PASS-CURRENT                 VALUE "C".
008500     88  LK-PASS-CORRECTED               VALUE "R".
008600
008700     COPY WCCLMTAB.
008800
008900 01  LK-MOD-FACTORS.
009000     05  LK-W-VALUE                   PIC V9999.
009100     05  LK-B-VALUE                   PIC S9(9)V99.
009200     05  FILLER                       PIC X(4).
009300
009400     COPY WCMODRES.
009500
009600 PROCEDURE DIVISION USING WC-EXPOSURE-TABLE, LK-PASS-SWITCH,
009700          WC-CLAIM-TABLE, LK-MOD-FACTORS, WC-MOD-RESULT.
009800
009900 999-MAINLINE.
010000     PERFORM 100-SUM-EXPECTED THRU 100-EXIT.
010100     PERFORM 200-SUM-ACTUAL THRU 200-EXIT.
010200     PERFORM 300-COMPUTE-MOD THRU 300-EXIT.
010300     GOBACK.
010400
010500 100-SUM-EXPECTED.
010600     MOVE 0 TO WS-TOTAL-E.
010700     MOVE 0 TO WS-TOTAL-EP.
010800     MOVE 0 TO WS-TOTAL-EE.
010900     PERFORM 105-SUM-ONE-EXPOSURE THRU 105-EXIT
011000             VARYING WC-EXP-IDX FROM 1 BY 1
011100             UNTIL WC-EXP-IDX > WC-EXPOSURE-COUNT.
011200     MOVE WS-TOTAL-E  TO MR-TOTAL-EXPECTED.
011300     MOVE WS-TOTAL-EP TO MR-EXPECTED-PRIMARY.
011400     MOVE WS-TOTAL-EE TO MR-EXPECTED-EXCESS.
011500 100-EXIT.
011600     EXIT.
011700
011800 105-SUM-ONE-EXPOSURE.
011900     IF LK-PASS-CURRENT
012000        MOVE WCT-PAYROLL (WC-EXP-IDX)     TO WS-USE-PAYROLL
012100     ELSE
012200        MOVE WCT-ADJ-PAYROLL (WC-EXP-IDX) TO WS-USE-PAYROLL.
012300
012400     COMPUTE WS-ONE-E =
012500          (WS-USE-PAYROLL / 100) * WCT-ELR (WC-EXP-IDX).
012600     COMPUTE WS-ONE-EP =
012700          WS-ONE-E * WCT-D-RATIO (WC-EXP-IDX).
012800
012900     ADD WS-ONE-E                TO WS-TOTAL-E.
013000     ADD WS-ONE-EP               TO WS-TOTAL-EP.
013100     ADD WS-ONE-E                TO WS-TOTAL-EE.
013200     SUBTRACT WS-ONE-EP FROM WS-TOTAL-EE.
013300
013400     MOVE WS-ONE-E TO WCT-EXPECTED-LOSSES (WC-EXP-IDX).
013500
013600     IF WC-TRACE-ON
013700        DISPLAY "MODCALC CLASS " WCT-CLASS-CODE (WC-EXP-IDX)
013800                " E " WS-ONE-E.
013900 105-EXIT.
014000     EXIT.
014100
014200 200-SUM-ACTUAL.
014300     MOVE 0 TO WS-TOTAL-AP.
014400     MOVE 0 TO WS-TOTAL-AE.
014500     PERFORM 205-SUM-ONE-CLAIM THRU 205-EXIT
014600             VARYING WC-CLM-IDX FROM 1 BY 1
014700             UNTIL WC-CLM-IDX > WC-CLAIM-COUNT.
014800     MOVE WS-TOTAL-AP TO MR-ACTUAL-PRIMARY.
014900     MOVE WS-TOTAL-AE TO MR-ACTUAL-EXCESS.
015000 200-EXIT.
015100     EXIT.
015200
015300 205-SUM-ONE-CLAIM.
015400     IF NOT WCT-CLAIM-DENIED (WC-CLM-IDX)
015500        ADD WCT-PRIMARY-LOSS (WC-CLM-IDX) TO WS-TOTAL-AP
015600        ADD WCT-EXCESS-LOSS (WC-CLM-IDX)  TO WS-TOTAL-AE.
015700 205-EXIT.
015800     EXIT.
015900
016000 300-COMPUTE-MOD.
016100     MOVE LK-W-VALUE TO MR-W-VALUE.
016200     MOVE LK-B-VALUE TO MR-B-VALUE.
016300
016400     COMPUTE MR-NUMERATOR ROUNDED =
016500          MR-ACTUAL-PRIMARY
016600          + (LK-W-VALUE * MR-ACTUAL-EXCESS)
016700          + ((1 - LK-W-VALUE) * MR-EXPECTED-EXCESS)
016800          + LK-B-VALUE.
016900
017000     COMPUTE MR-DENOMINATOR ROUNDED =
017100          MR-EXPECTED-PRIMARY + MR-EXPECTED-EXCESS + LK-B-VALUE.
017200
017300     IF MR-DENOMINATOR = 0
017400        MOVE 1.000 TO MR-EXPERIENCE-MOD
017500     ELSE
017600        COMPUTE MR-EXPERIENCE-MOD ROUNDED =
017700             MR-NUMERATOR / MR-DENOMINATOR.
017800
017900     IF WC-TRACE-ON
018000        MOVE MR-EXPERIENCE-MOD TO WS-MOD-TRACE-AREA
018100        MOVE MR-NUMERATOR      TO WS-NUMER-EDIT-AREA
018200        MOVE MR-DENOMINATOR    TO WS-DENOM-EDIT-AREA
018300        DISPLAY "MODCALC NUM " WS-NUMER-DOLLARS "." WS-NUMER-CENTS
018400                " DEN " WS-DENOM-DOLLARS "." WS-DENOM-CENTS
018500                " MOD " WS-MOD-WHOLE "." WS-MOD-DECIMAL.
018600 300-EXIT.
018700     EXIT.
