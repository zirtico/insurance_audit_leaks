000100******************************************************************
000200* WCMODRES  -  MOD-CALC RESULT RECORD                            *
000300*              BUILT TWICE PER RUN BY MODCALC - ONCE FOR THE     *
000400*              CURRENT MOD (RAW DATA) AND ONCE FOR THE CORRECTED *
000500*              MOD (AFTER PAYROLL-ADJUST/CLAIM-GATES/CLAIM-LEAKS *
000600*              HAVE HAD THEIR SAY).  WCAUDIT KEEPS ONE OF EACH.  *
000700******************************************************************
000800* 1993-08-20 JS   ORIGINAL LAYOUT.                               *
000900******************************************************************
001000 01  WC-MOD-RESULT.
001100     05  MR-TOTAL-EXPECTED           PIC S9(9)V99.
001200     05  MR-EXPECTED-PRIMARY         PIC S9(9)V99.
001300     05  MR-EXPECTED-EXCESS          PIC S9(9)V99.
001400     05  MR-ACTUAL-PRIMARY           PIC S9(9)V99.
001500     05  MR-ACTUAL-EXCESS            PIC S9(9)V99.
001600     05  MR-W-VALUE                  PIC V9999.
001700     05  MR-B-VALUE                  PIC S9(9)V99.
001800     05  MR-NUMERATOR                PIC S9(9)V99.
001900     05  MR-DENOMINATOR              PIC S9(9)V99.
002000     05  MR-EXPERIENCE-MOD           PIC 9V999.
002100     05  FILLER                      PIC X(6).
