000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WCAUDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/20/93.
000700 DATE-COMPILED. 08/20/93.
000800 SECURITY. CONFIDENTIAL - CARRIER AUDIT DATA.
000900******************************************************************
001000*REMARKS.
001100*
001200*          MAIN DRIVER FOR THE WORKERS COMPENSATION EXPERIENCE
001300*          MOD AUDIT.  READS ONE POLICY, ITS EXPOSURES, ITS LOSS
001400*          RUN AND ITS PAYROLL DETAIL, LOOKS UP THE STATE-CONFIG
001500*          FORMULA CONSTANTS, RUNS THE CURRENT (AS-FILED) MOD,
001600*          THEN RUNS THE PAYROLL/CLAIM CORRECTIONS AND THE
001700*          CORRECTED MOD, TALLIES A RECOVERY SUMMARY, SCANS
001800*          PAYROLL FOR MISCLASSIFIED EMPLOYEES, AND WRITES THE
001900*          AUDIT REPORT AND THE AUDIT LETTER.
002000*
002100*          THIS PROGRAM OWNS EVERY FILE IN THE SUITE.  STCFGLKP,
002200*          CLMGATES, PAYADJ, CLMLEAK, MODCALC AND MISCLS ARE ALL
002300*          LINKAGE-ONLY SUBPROGRAMS - THEY NEVER OPEN A FILE.
002400*
002500******************************************************************
002600*
002700          INPUT FILE   -   UT-S-POLICY   (ONE POLICY HEADER)
002800          INPUT FILE   -   UT-S-RUNCTL   (ONE RUN-CONTROL REC)
002900          INPUT FILE   -   UT-S-EXPOSUR  (CLASS-CODE PAYROLL)
003000          INPUT FILE   -   UT-S-CLAIMS   (LOSS RUN)
003100          INPUT FILE   -   UT-S-PAYROLL  (PAYROLL EMPLOYEE DETAIL)
003200
003300          OUTPUT FILE  -   UT-S-WCARPT   (AUDIT REPORT)
003400          OUTPUT FILE  -   UT-S-WCALTR   (AUDIT LETTER)
003500
003600          DUMP FILE    -   SYSOUT
003700
003800******************************************************************
003900*CHANGE LOG.
004000*
004100* 1993-08-20 JS   ORIGINAL.
004200* 1994-02-11 RTG  ADDED THE PRELIMINARY EXPECTED-LOSS SUM AHEAD OF
004300*                 THE STCFGLKP CALL (TICKET WC-0098) - STCFGLKP
004400*                 NEEDS THE POLICY'S TOTAL EXPECTED LOSSES TO SIZE
004500*                 KP/KE, BUT THAT TOTAL IS OTHERWISE ONLY PRODUCED
004600*                 BY MODCALC, WHICH CAN'T RUN UNTIL STCFGLKP HANDS
004700*                 BACK W AND B.  WE SUM IT HERE ONCE, THE SAME WAY
004800*                 MODCALC DOES ON THE CURRENT PASS, SO THE LOOP IS
004900*                 BROKEN WITHOUT CHANGING MODCALC.
005000* 1994-06-14 RTG  ADDED THE MISCLASSIFICATION SCAN AND THE AUDIT
005100*                 LETTER (TICKET WC-0114) - PREVIOUSLY THIS JOB
005200*                 PRODUCED THE REPORT ONLY.
005300* 1995-03-11 JS   RECOVERY SUMMARY NOW WEIGHTS EACH LEAK'S DOLLAR
005400*                 IMPACT BY ITS RECOVERY PROBABILITY INSTEAD OF
005500*                 SHOWING THE RAW LEAK TOTAL AS "EXPECTED".
005600* 1996-04-30 JS   LEAK TABLE IS NOW EXPLICITLY ZEROED BEFORE THE
005700*                 CURRENT-MOD PASS SO CLMGATES' FIRST CALL NEVER
005800*                 SEES A STALE ENTRY FROM A PRIOR RUN'S STORAGE.
005900* 1998-12-02 RTG  Y2K REVIEW - ALL DATE FIELDS IN THE FILES THIS
006000*                 PROGRAM READS ARE ALREADY 4-DIGIT-YEAR.  NO
006100*                 CHANGE MADE TO THIS PROGRAM.
006200* 2001-05-07 MKL  ADDED WC-TRACE-ON DIAGNOSTIC DISPLAYS AROUND THE
006300*                 TWO MOD-CALC CALLS TO MATCH THE SUBPROGRAMS'
006400*                 OWN UPSI-0 TRACE CONVENTION (TICKET WC-0261).
006410* 2007-08-14 DWH  100-RUN-CURRENT-MOD WAS TRYING TO MOVE "N" INTO
006420*                 WC-TRACE-ON TO QUIET THE THROWAWAY CLMGATES CALL -
006430*                 THAT'S THE UPSI-0 CONDITION-NAME, NOT A DATA ITEM,
006440*                 SO IT CAN ONLY BE TESTED, NOT SET.  COMPILE ABEND
006450*                 CAUGHT AT THE NEXT SHOP RECOMPILE.  REMOVED - THE
006460*                 THROWAWAY LEAK-COUNT RESET RIGHT AFTER THE CALL
006470*                 ALREADY DISCARDS WHAT CLMGATES BUILT (TICKET
006480*                 WC-0304).
006490* 2007-08-14 DWH  DROPPED FIVE SUBSCRIPT WORK FIELDS AND A DISPLAY
006491*                 FIELD FROM MISC-WS-FLDS (WS-LEAK-SUB, WS-MIS-SUB,
006492*                 WS-EXP-SUB, WS-CLM-SUB, WS-EMP-SUB, WS-LEAK-TYPE-
006493*                 DISPLAY) - LEFT OVER FROM AN EARLIER DRAFT OF THE
006494*                 LEAK SCAN, NEVER REFERENCED ONCE THE COPYBOOK
006495*                 INDEXES (WC-LEAK-IDX ETC.) WERE WIRED IN INSTEAD.
006500*
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS NEXT-PAGE
007400     UPSI-0 ON STATUS IS WC-TRACE-ON
007500            OFF STATUS IS WC-TRACE-OFF.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SYSOUT
008000     ASSIGN TO UT-S-SYSOUT
008100       ORGANIZATION IS SEQUENTIAL.
008200
008300     SELECT WC-POLICY-FILE
008400     ASSIGN TO UT-S-POLICY
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT WC-RUNCTL-FILE
008900     ASSIGN TO UT-S-RUNCTL
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT WC-EXPOSUR-FILE
009400     ASSIGN TO UT-S-EXPOSUR
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800     SELECT WC-CLAIMS-FILE
009900     ASSIGN TO UT-S-CLAIMS
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200
010300     SELECT WC-PAYROLL-FILE
010400     ASSIGN TO UT-S-PAYROLL
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS OFCODE.
010700
010800     SELECT WC-REPORT-FILE
010900     ASSIGN TO UT-S-WCARPT
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300     SELECT WC-LETTER-FILE
011400     ASSIGN TO UT-S-WCALTR
011500       ACCESS MODE IS SEQUENTIAL
011600       FILE STATUS IS OFCODE.
011700
011800 DATA DIVISION.
011900 FILE SECTION.
012000 FD  SYSOUT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 130 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS SYSOUT-REC.
012600 01  SYSOUT-REC  PIC X(130).
012700
012800 FD  WC-POLICY-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 80 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS WC-POLICY-REC-FD.
013400 01  WC-POLICY-REC-FD                PIC X(80).
013500
013600 FD  WC-RUNCTL-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 20 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS WC-RUNCTL-REC-FD.
014200 01  WC-RUNCTL-REC-FD                PIC X(20).
014300
014400 FD  WC-EXPOSUR-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 120 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS WC-EXPOSURE-REC-FD.
015000 01  WC-EXPOSURE-REC-FD              PIC X(120).
015100
015200 FD  WC-CLAIMS-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 200 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS WC-CLAIM-REC-FD.
015800 01  WC-CLAIM-REC-FD                 PIC X(200).
015900
016000 FD  WC-PAYROLL-FILE
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 140 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS WC-PAYROLL-EMP-REC-FD.
016600 01  WC-PAYROLL-EMP-REC-FD           PIC X(140).
016700
016800* FIXED-LENGTH RECORD LENGTHS ABOVE MATCH THIS SHOP'S CHOSEN
016900* FIELD-FOR-FIELD LAYOUTS FOR WCPOLICY/WCRUNCTL/WCEXPOS/WCCLAIM/
017000* WCPAYEMP (80/20/120/200/140) - EACH FD RECORD LENGTH IS THE
017100* SUM OF ITS COPYBOOK'S FIELD WIDTHS INCLUDING THE SHOP'S OWN
017200* TRAILING FILLER PAD, NOT A ROUNDED FIGURE.
017300
017400
017500 FD  WC-REPORT-FILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 132 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS WC-REPORT-REC.
018100 01  WC-REPORT-REC                   PIC X(132).
018200
018300 FD  WC-LETTER-FILE
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 132 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS WC-LETTER-REC.
018900 01  WC-LETTER-REC                   PIC X(132).
019000
019100 WORKING-STORAGE SECTION.
019200
019300 01  FILE-STATUS-CODES.
019400     05  OFCODE                      PIC X(2).
019500         88  CODE-WRITE                 VALUE SPACES.
019600     05  FILLER                      PIC X(2).
019700
019800     COPY WCPOLICY.
019900
020000     COPY WCRUNCTL.
020100
020200*          SOURCE-RECORD LAYOUTS FOR THE THREE LOAD PASSES BELOW -
020300*          EACH IS READ ONCE, VALIDATED, AND MOVED INTO ITS OWN
020400*          IN-MEMORY TABLE ENTRY; NONE SURVIVES PAST HOUSEKEEPING.
020500     COPY WCEXPOS.
020600
020700     COPY WCCLAIM.
020800
020900     COPY WCPAYEMP.
021000
021100     COPY WCEXPTAB.
021200
021300     COPY WCCLMTAB.
021400
021500     COPY WCEMPTAB.
021600
021700     COPY WCLEAKTB.
021800
021900     COPY WCMISTAB.
022000
022100* MODCALC IS CALLED TWICE - ONCE FOR THE CURRENT MOD AND ONCE FOR
022200* THE CORRECTED MOD.  THIS SHOP HAS NO COPY-REPLACING HABIT, SO
022300* THE TWO RESULT AREAS ARE HAND-DECLARED SEPARATELY, FIELD FOR
022400* FIELD WITH WCMODRES, RATHER THAN COPIED IN TWICE UNDER ONE NAME.
022500 01  WC-CURRENT-MOD-RESULT.
022600     05  CM-TOTAL-EXPECTED           PIC S9(9)V99.
022700     05  CM-EXPECTED-PRIMARY         PIC S9(9)V99.
022800     05  CM-EXPECTED-EXCESS          PIC S9(9)V99.
022900     05  CM-ACTUAL-PRIMARY           PIC S9(9)V99.
023000     05  CM-ACTUAL-EXCESS            PIC S9(9)V99.
023100     05  CM-W-VALUE                  PIC V9999.
023200     05  CM-B-VALUE                  PIC S9(9)V99.
023300     05  CM-NUMERATOR                PIC S9(9)V99.
023400     05  CM-DENOMINATOR              PIC S9(9)V99.
023500     05  CM-EXPERIENCE-MOD           PIC 9V999.
023600     05  FILLER                      PIC X(6).
023700
023800 01  WC-CORRECTED-MOD-RESULT.
023900     05  CR-TOTAL-EXPECTED           PIC S9(9)V99.
024000     05  CR-EXPECTED-PRIMARY         PIC S9(9)V99.
024100     05  CR-EXPECTED-EXCESS          PIC S9(9)V99.
024200     05  CR-ACTUAL-PRIMARY           PIC S9(9)V99.
024300     05  CR-ACTUAL-EXCESS            PIC S9(9)V99.
024400     05  CR-W-VALUE                  PIC V9999.
024500     05  CR-B-VALUE                  PIC S9(9)V99.
024600     05  CR-NUMERATOR                PIC S9(9)V99.
024700     05  CR-DENOMINATOR              PIC S9(9)V99.
024800     05  CR-EXPERIENCE-MOD           PIC 9V999.
024900     05  FILLER                      PIC X(6).
025000
025100* PARAMETER AREAS PASSED TO THE SIX SUBPROGRAMS.  LAID OUT HERE TO
025200* MATCH EACH SUBPROGRAM'S LINKAGE SECTION FIELD FOR FIELD.
025300 77  LK-STATE-CODE                   PIC X(2).
025400
025500 77  LK-TOTAL-EXPECTED               PIC S9(9)V99.
025600
025700 01  LK-STATE-PARMS.
025800     05  LK-SPLIT-POINT              PIC S9(7)V99.
025900     05  LK-SAL-PER-CLAIM            PIC S9(9)V99.
026000     05  LK-SAL-MULTI-CLAIM          PIC S9(9)V99.
026100     05  LK-S-VALUE                  PIC S9(9)V99.
026200     05  LK-G-VALUE                  PIC 9(3)V99.
026300     05  LK-ERA-FLAG                 PIC X(1).
026400         88  LK-STATE-HAS-ERA           VALUE "Y".
026500     05  LK-ERA-DISCOUNT              PIC V99.
026600     05  LK-NCCI-FLAG                PIC X(1).
026700     05  LK-MIN-EXPECTED             PIC S9(7)V99.
026800     05  LK-W-VALUE                  PIC V9999.
026900     05  LK-B-VALUE                  PIC S9(9)V99.
027000     05  FILLER                      PIC X(5).
027100
027200 77  LK-RETURN-CD                    PIC S9(4) COMP.
027300     88  LK-STATE-OK                    VALUE 0.
027400     88  LK-STATE-NOT-FOUND             VALUE 4.
027500     88  LK-STATE-NOT-STANDARD          VALUE 8.
027600
027700 77  LK-PASS-SWITCH                  PIC X(1).
027800     88  LK-PASS-CURRENT                VALUE "C".
027900     88  LK-PASS-CORRECTED              VALUE "R".
028000
028100 01  LK-MOD-FACTORS.
028200     05  LK-MF-W-VALUE                PIC V9999.
028300     05  LK-MF-B-VALUE                PIC S9(9)V99.
028400     05  FILLER                       PIC X(4).
028500
028600 77  LK-VALUATION-DATE                PIC 9(8).
028700
028800 77  LK-EXEC-OFFICER-CAP              PIC S9(9)V99.
028900
029000 01  LK-MISCLASS-SUMMARY.
029100     05  LK-MF-TOTAL-CT               PIC 9(3) COMP.
029200     05  LK-MF-HIGH-CT                PIC 9(3) COMP.
029300     05  LK-MF-MEDIUM-CT              PIC 9(3) COMP.
029400     05  LK-MF-LOW-CT                 PIC 9(3) COMP.
029500     05  LK-MF-TOTAL-IMPACT           PIC S9(9)V99.
029600     05  FILLER                       PIC X(6).
029700
029800     COPY WCABEND.
029900
030000* PRELIMINARY EXPECTED-LOSS SUM WORK FIELDS - SEE 1994-02-11 ABOVE.
030100 01  WS-PRELIM-FIELDS.
030200     05  WS-PRELIM-E                 PIC S9(9)V99 COMP-3.
030300     05  WS-PRELIM-ONE-E             PIC S9(9)V99 COMP-3.
030400     05  FILLER                      PIC X(10).
030500
030600* RECOVERY SUMMARY ACCUMULATORS.
030700 01  WS-RECOVERY-FIELDS.
030800     05  WS-TOTAL-LEAK-IMPACT        PIC S9(9)V99 COMP-3.
030900     05  WS-TOTAL-EXPECT-RECOVERY    PIC S9(9)V99 COMP-3.
031000     05  WS-ONE-EXPECT-RECOVERY      PIC S9(9)V99 COMP-3.
031100     05  WS-MOD-REDUCTION            PIC S9(9)V999 COMP-3.
031200     05  WS-PREMIUM-SAVINGS          PIC S9(9)V99 COMP-3.
031300     05  FILLER                      PIC X(10).
031400
031500* DIAGNOSTIC BREAKOUT OF THE PRELIMINARY E, DISPLAYED ONLY WHEN
031600* UPSI-0 IS ON (SAME CONVENTION THE SIX SUBPROGRAMS USE).
031700 01  WS-PRELIM-E-EDIT-AREA            PIC S9(9)V99.
031800 01  WS-PRELIM-E-EDIT-X REDEFINES WS-PRELIM-E-EDIT-AREA.
031900     05  WS-PRELIM-E-DOLLARS          PIC S9(9).
032000     05  WS-PRELIM-E-CENTS            PIC 99.
032100
032200* SAME TREATMENT FOR THE MOD REDUCTION WHEN A CARRIER DISPUTES THE
032300* SAVINGS FIGURE ON THE LETTER.
032400 01  WS-MOD-REDUCT-EDIT-AREA          PIC S9(9)V999.
032500 01  WS-MOD-REDUCT-EDIT-X REDEFINES WS-MOD-REDUCT-EDIT-AREA.
032600     05  WS-MOD-REDUCT-WHOLE          PIC S9(9).
032700     05  WS-MOD-REDUCT-DECIMAL        PIC 999.
032800
032900* AND FOR THE PREMIUM SAVINGS.
033000 01  WS-PREM-SAVE-EDIT-AREA           PIC S9(9)V99.
033100 01  WS-PREM-SAVE-EDIT-X REDEFINES WS-PREM-SAVE-EDIT-AREA.
033200     05  WS-PREM-SAVE-DOLLARS         PIC S9(9).
033300     05  WS-PREM-SAVE-CENTS           PIC 99.
033400
033500 01  MISC-WS-FLDS.
033600     05  RETURN-CD                   PIC S9(4) COMP VALUE 0.
033700     05  WS-LINES                    PIC 9(3) COMP VALUE 0.
033800     05  WS-PAGE-NBR                 PIC 9(3) COMP VALUE 1.
034500     05  FILLER                      PIC X(05).
034600
034700 01  FLAGS-AND-SWITCHES.
034800     05  MORE-EXPOSUR-SW             PIC X(1) VALUE "Y".
034900         88  NO-MORE-EXPOSURES          VALUE "N".
035000     05  MORE-CLAIMS-SW              PIC X(1) VALUE "Y".
035100         88  NO-MORE-CLAIMS             VALUE "N".
035200     05  MORE-PAYROLL-SW             PIC X(1) VALUE "Y".
035300         88  NO-MORE-PAYROLL            VALUE "N".
035400     05  MISCLASS-FOUND-SW           PIC X(1) VALUE "N".
035500         88  MISCLASS-WERE-FOUND        VALUE "Y".
035600     05  LEAKS-FOUND-SW              PIC X(1) VALUE "N".
035700         88  LEAKS-WERE-FOUND           VALUE "Y".
035800     05  FILLER                      PIC X(05).
035900
036000* AUDIT REPORT PRINT LINES.
036100
036200 01  WS-BLANK-LINE.
036300     05  FILLER                      PIC X(132) VALUE SPACES.
036400
036500 01  WS-RPT-HDR-LINE-1.
036600     05  FILLER                      PIC X(1)  VALUE SPACES.
036700     05  FILLER                      PIC X(40) VALUE
036800         "WORKERS COMPENSATION EXPERIENCE MOD AUDIT".
036900     05  FILLER                      PIC X(20) VALUE "PAGE".
037000     05  RPT1-PAGE-NBR-O             PIC ZZ9.
037100     05  FILLER                      PIC X(66) VALUE SPACES.
037200
037300 01  WS-RPT-HDR-LINE-2.
037400     05  FILLER                      PIC X(1)  VALUE SPACES.
037500     05  FILLER                      PIC X(9)  VALUE "POLICY: ".
037600     05  RPT2-POLICY-NBR-O           PIC X(20).
037700     05  FILLER                      PIC X(4)  VALUE "ST: ".
037800     05  RPT2-STATE-O                PIC X(2).
037900     05  FILLER                      PIC X(13) VALUE "  VALUATION: ".
038000     05  RPT2-VALUATION-O            PIC 9999/99/99.
038100     05  FILLER                      PIC X(78) VALUE SPACES.
038200
038300 01  WS-RPT-MOD-HDR.
038400     05  FILLER                      PIC X(1)  VALUE SPACES.
038500     05  RPT-MOD-CAPTION-O           PIC X(30).
038600     05  FILLER                      PIC X(101) VALUE SPACES.
038700
038800 01  WS-RPT-MOD-LINE.
038900     05  FILLER                      PIC X(3)  VALUE SPACES.
039000     05  RPT-MOD-LABEL-O             PIC X(24).
039100     05  RPT-MOD-VALUE-O             PIC Z,ZZZ,ZZ9.999-.
039200     05  FILLER                      PIC X(97) VALUE SPACES.
039300
039400 01  WS-RPT-LEAK-HDR.
039500     05  FILLER                      PIC X(1) VALUE SPACES.
039600     05  FILLER                      PIC X(4) VALUE "TYPE".
039700     05  FILLER                      PIC X(3) VALUE SPACES.
039800     05  FILLER                      PIC X(41) VALUE "LEAK TYPE / ITEM".
039900     05  FILLER                      PIC X(14) VALUE "DOLLAR IMPACT".
040000     05  FILLER                      PIC X(6)  VALUE "PROB".
040100     05  FILLER                      PIC X(63) VALUE "EVIDENCE".
040200
040300 01  WS-RPT-LEAK-LINE.
040400     05  FILLER                      PIC X(1)  VALUE SPACES.
040500     05  RPT-LEAK-TYPE-O             PIC Z9.
040600     05  FILLER                      PIC X(3)  VALUE SPACES.
040700     05  RPT-LEAK-NAME-O             PIC X(40).
040800     05  FILLER                      PIC X(1)  VALUE SPACES.
040900     05  RPT-LEAK-ITEM-O             PIC X(15).
041000     05  FILLER                      PIC X(1)  VALUE SPACES.
041100     05  RPT-LEAK-IMPACT-O           PIC Z,ZZZ,ZZ9.99-.
041200     05  FILLER                      PIC X(1)  VALUE SPACES.
041300     05  RPT-LEAK-PROB-O             PIC .99.
041400     05  FILLER                      PIC X(2)  VALUE SPACES.
041500     05  RPT-LEAK-EVID-O             PIC X(50).
041600
041700 01  WS-RPT-NO-LEAK-LINE.
041800     05  FILLER                      PIC X(4)  VALUE SPACES.
041900     05  FILLER                      PIC X(60) VALUE
042000         "NO PREMIUM LEAKS DETECTED ON THIS POLICY.".
042100     05  FILLER                      PIC X(68) VALUE SPACES.
042200
042300 01  WS-RPT-RECOVERY-HDR.
042400     05  FILLER                      PIC X(1) VALUE SPACES.
042500     05  FILLER                      PIC X(30) VALUE
042600         "RECOVERY SUMMARY".
042700     05  FILLER                      PIC X(101) VALUE SPACES.
042800
042900 01  WS-RPT-RECOVERY-LINE.
043000     05  FILLER                      PIC X(3)  VALUE SPACES.
043100     05  RPT-RCVY-LABEL-O            PIC X(28).
043200     05  RPT-RCVY-VALUE-O            PIC Z,ZZZ,ZZ9.99-.
043300     05  FILLER                      PIC X(93) VALUE SPACES.
043400
043500 01  WS-RPT-MISCLS-HDR.
043600     05  FILLER                      PIC X(1) VALUE SPACES.
043700     05  FILLER                      PIC X(30) VALUE
043800         "MISCLASSIFICATION FLAGS".
043900     05  FILLER                      PIC X(101) VALUE SPACES.
044000
044100 01  WS-RPT-MISCLS-SUMMARY-LINE.
044200     05  FILLER                      PIC X(3)  VALUE SPACES.
044300     05  RPT-MC-TOTAL-O              PIC ZZ9.
044400     05  FILLER                      PIC X(11) VALUE " FLAGGED - ".
044500     05  RPT-MC-HIGH-O               PIC ZZ9.
044600     05  FILLER                      PIC X(7)  VALUE " HIGH, ".
044700     05  RPT-MC-MEDIUM-O             PIC ZZ9.
044800     05  FILLER                      PIC X(9)  VALUE " MEDIUM, ".
044900     05  RPT-MC-LOW-O                PIC ZZ9.
045000     05  FILLER                      PIC X(5)  VALUE " LOW.".
045100     05  FILLER                      PIC X(76) VALUE SPACES.
045200
045300 01  WS-RPT-MISCLS-LINE.
045400     05  FILLER                      PIC X(1)  VALUE SPACES.
045500     05  RPT-MC-EMP-O                PIC X(25).
045600     05  FILLER                      PIC X(1)  VALUE SPACES.
045700     05  RPT-MC-CURR-O               PIC X(4).
045800     05  FILLER                      PIC X(3)  VALUE " -> ".
045900     05  RPT-MC-SUSP-O               PIC X(4).
046000     05  FILLER                      PIC X(2)  VALUE SPACES.
046100     05  RPT-MC-IMPACT-O             PIC Z,ZZZ,ZZ9.99-.
046200     05  FILLER                      PIC X(2)  VALUE SPACES.
046300     05  RPT-MC-CONF-O               PIC X(6).
046400     05  FILLER                      PIC X(83) VALUE SPACES.
046500
046600* AUDIT LETTER PRINT LINES.
046700
046800 01  WS-LTR-ADDR-LINE.
046900     05  FILLER                      PIC X(20) VALUE
047000         "RE: POLICY NUMBER ".
047100     05  LTR-POLICY-O                PIC X(20).
047200     05  FILLER                      PIC X(10) VALUE "  STATE: ".
047300     05  LTR-STATE-O                 PIC X(2).
047400     05  FILLER                      PIC X(80) VALUE SPACES.
047500
047600 01  WS-LTR-SALUTATION-LINE.
047700     05  FILLER                      PIC X(30) VALUE
047800         "DEAR POLICYHOLDER:".
047900     05  FILLER                      PIC X(102) VALUE SPACES.
048000
048100 01  WS-LTR-BODY-LINE.
048200     05  FILLER                      PIC X(132) VALUE SPACES.
048300
048400 01  WS-LTR-MOD-LINE.
048500     05  FILLER                      PIC X(30)  VALUE SPACES.
048600     05  LTR-MOD-LABEL-O             PIC X(30).
048700     05  LTR-MOD-VALUE-O             PIC Z,ZZZ,ZZ9.999-.
048800     05  FILLER                      PIC X(69)  VALUE SPACES.
048900
049000 01  WS-LTR-BULLET-LINE.
049100     05  FILLER                      PIC X(2)   VALUE "- ".
049200     05  LTR-BULLET-NAME-O           PIC X(40).
049300     05  FILLER                      PIC X(3)   VALUE ": $".
049400     05  LTR-BULLET-IMPACT-O         PIC Z,ZZZ,ZZ9.99-.
049500     05  FILLER                      PIC X(3)   VALUE " - ".
049600     05  LTR-BULLET-DESC-O           PIC X(70).
049700
049800 01  WS-LTR-NO-LEAK-LINE.
049900     05  FILLER                      PIC X(20)  VALUE
050000         "- NO LEAKS DETECTED.".
050100     05  FILLER                      PIC X(112) VALUE SPACES.
050200
050300 01  WS-LTR-MISCLS-HDR-LINE.
050400     05  FILLER                      PIC X(60)  VALUE
050500         "POTENTIAL CLASSIFICATION ISSUES (MANUAL REVIEW REQUIRED)".
050600     05  FILLER                      PIC X(72)  VALUE SPACES.
050700
050800 01  WS-LTR-MISCLS-LINE.
050900     05  FILLER                      PIC X(2)   VALUE "- ".
051000     05  LTR-MC-EMP-O                PIC X(25).
051100     05  FILLER                      PIC X(2)   VALUE ": ".
051200     05  LTR-MC-CURR-O               PIC X(4).
051300     05  FILLER                      PIC X(4)   VALUE " -> ".
051400     05  LTR-MC-SUSP-O               PIC X(4).
051500     05  FILLER                      PIC X(2)   VALUE " (".
051600     05  LTR-MC-CONF-O               PIC X(6).
051700     05  FILLER                      PIC X(1)   VALUE ")".
051800     05  FILLER                      PIC X(84)  VALUE SPACES.
051900
052000 01  WS-LTR-CLOSING-LINE-1.
052100     05  FILLER                      PIC X(80)  VALUE
052200         "PLEASE CONTACT YOUR AGENT TO DISCUSS THESE FINDINGS AND".
052300     05  FILLER                      PIC X(52)  VALUE SPACES.
052400
052500 01  WS-LTR-CLOSING-LINE-2.
052600     05  FILLER                      PIC X(80)  VALUE
052700         "REQUEST A REVISED EXPERIENCE MOD FILING WHERE APPROPRIATE.".
052800     05  FILLER                      PIC X(52)  VALUE SPACES.
052900
053000 01  WS-LTR-SIGNOFF-LINE.
053100     05  FILLER                      PIC X(11)  VALUE "SINCERELY,".
053200     05  FILLER                      PIC X(121) VALUE SPACES.
053300
053400 PROCEDURE DIVISION.
053500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
053600     PERFORM 100-RUN-CURRENT-MOD THRU 100-EXIT.
053700     PERFORM 200-RUN-CORRECTIONS THRU 200-EXIT.
053800     PERFORM 300-RUN-CORRECTED-MOD THRU 300-EXIT.
053900     PERFORM 400-RECOVERY-SUMMARY THRU 400-EXIT.
054000     PERFORM 500-RUN-MISCLASS THRU 500-EXIT.
054100     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
054200     PERFORM 700-WRITE-LETTER THRU 700-EXIT.
054300     PERFORM 900-CLEANUP THRU 900-EXIT.
054400     MOVE +0 TO RETURN-CODE.
054500     GOBACK.
054600
054700 000-HOUSEKEEPING.
054800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
054900     DISPLAY "******** BEGIN JOB WCAUDIT ********".
055000     INITIALIZE WC-EXPOSURE-TABLE, WC-CLAIM-TABLE,
055100                WC-PAYROLL-EMP-TABLE, WC-LEAK-TABLE,
055200                WC-MISCLASS-TABLE.
055300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
055400
055500     READ WC-POLICY-FILE INTO WC-POLICY-REC
055600         AT END
055700             MOVE "EMPTY POLICY INPUT FILE" TO ABEND-REASON
055800             GO TO 1000-ABEND-RTN
055900     END-READ.
056000
056100* THE POLICY IS "ANNIVERSARY-RATING-DATE CORRECT" ONLY WHEN THE
056200* ANNIVERSARY RATING DATE MATCHES THE POLICY EFFECTIVE DATE - SEE
056300* THE 1991 STATE AUDIT NOTE IN THE WCPOLICY COPYBOOK.
056400     IF ANNIV-RATING-DATE = POLICY-EFF-DATE
056500         MOVE "Y" TO WC-ARD-CORRECT-SW
056600     ELSE
056700         MOVE "N" TO WC-ARD-CORRECT-SW.
056800
056900     READ WC-RUNCTL-FILE INTO WC-RUNCTL-REC
057000         AT END
057100             MOVE "EMPTY RUN-CONTROL INPUT FILE" TO ABEND-REASON
057200             GO TO 1000-ABEND-RTN
057300     END-READ.
057400     MOVE VALUATION-DATE   TO LK-VALUATION-DATE.
057500     MOVE EXEC-OFFICER-CAP TO LK-EXEC-OFFICER-CAP.
057600
057700     PERFORM 010-LOAD-EXPOSURES THRU 010-EXIT
057800             UNTIL NO-MORE-EXPOSURES.
057900     IF WC-EXPOSURE-COUNT = 0
058000         MOVE "EMPTY EXPOSURE INPUT FILE" TO ABEND-REASON
058100         GO TO 1000-ABEND-RTN.
058200
058300     PERFORM 020-LOAD-CLAIMS THRU 020-EXIT
058400             UNTIL NO-MORE-CLAIMS.
058500
058600     PERFORM 030-LOAD-PAYROLL THRU 030-EXIT
058700             UNTIL NO-MORE-PAYROLL.
058800     IF WC-EMP-COUNT = 0
058900         MOVE "EMPTY PAYROLL INPUT FILE" TO ABEND-REASON
059000         GO TO 1000-ABEND-RTN.
059100
059200 000-EXIT.
059300     EXIT.
059400
059500 010-LOAD-EXPOSURES.
059600     READ WC-EXPOSUR-FILE INTO WC-EXPOSURE-REC
059700         AT END
059800             MOVE "N" TO MORE-EXPOSUR-SW
059900             GO TO 010-EXIT
060000     END-READ.
060100     ADD 1 TO WC-EXPOSURE-COUNT.
060200     SET WC-EXP-IDX TO WC-EXPOSURE-COUNT.
060300     MOVE CLASS-CODE       TO WCT-CLASS-CODE (WC-EXP-IDX).
060400     MOVE CLASS-DESC       TO WCT-CLASS-DESC (WC-EXP-IDX).
060500     MOVE PAYROLL          TO WCT-PAYROLL (WC-EXP-IDX).
060600     MOVE ELR              TO WCT-ELR (WC-EXP-IDX).
060700     MOVE D-RATIO          TO WCT-D-RATIO (WC-EXP-IDX).
060800     MOVE OT-EARNINGS      TO WCT-OT-EARNINGS (WC-EXP-IDX).
060900     MOVE OT-RATE          TO WCT-OT-RATE (WC-EXP-IDX).
061000     MOVE EXEC-OFF-PAYROLL TO WCT-EXEC-OFF-PAYROLL (WC-EXP-IDX).
061100     MOVE SEVERANCE-PAY    TO WCT-SEVERANCE-PAY (WC-EXP-IDX).
061200     MOVE TRAVEL-REIMB     TO WCT-TRAVEL-REIMB (WC-EXP-IDX).
061300     MOVE SUBCONTR-PAYROLL TO WCT-SUBCONTR-PAYROLL (WC-EXP-IDX).
061400     MOVE PAYROLL          TO WCT-ADJ-PAYROLL (WC-EXP-IDX).
061500 010-EXIT.
061600     EXIT.
061700
061800 020-LOAD-CLAIMS.
061900     READ WC-CLAIMS-FILE INTO WC-CLAIM-REC
062000         AT END
062100             MOVE "N" TO MORE-CLAIMS-SW
062200             GO TO 020-EXIT
062300     END-READ.
062400     ADD 1 TO WC-CLAIM-COUNT.
062500     SET WC-CLM-IDX TO WC-CLAIM-COUNT.
062600     MOVE CLAIM-NUMBER      TO WCT-CLAIM-NUMBER (WC-CLM-IDX).
062700     MOVE ACCIDENT-DATE     TO WCT-ACCIDENT-DATE (WC-CLM-IDX).
062800     MOVE CLAIMANT-NAME     TO WCT-CLAIMANT-NAME (WC-CLM-IDX).
062900     MOVE INJURY-CODE       TO WCT-INJURY-CODE (WC-CLM-IDX).
063000     MOVE INCURRED-INDEM    TO WCT-INCURRED-INDEM (WC-CLM-IDX).
063100     MOVE INCURRED-MED      TO WCT-INCURRED-MED (WC-CLM-IDX).
063200     MOVE PAID-INDEM        TO WCT-PAID-INDEM (WC-CLM-IDX).
063300     MOVE PAID-MED          TO WCT-PAID-MED (WC-CLM-IDX).
063400     MOVE RESERVES-INDEM    TO WCT-RESERVES-INDEM (WC-CLM-IDX).
063500     MOVE RESERVES-MED      TO WCT-RESERVES-MED (WC-CLM-IDX).
063600     MOVE CLAIM-STATUS      TO WCT-CLAIM-STATUS (WC-CLM-IDX).
063700     MOVE LAST-PAYMENT-DATE TO WCT-LAST-PAYMENT-DATE (WC-CLM-IDX).
063800     MOVE CLAIM-NOTES       TO WCT-CLAIM-NOTES (WC-CLM-IDX).
063900     MOVE "N"               TO WCT-ERA-APPLIED-SW (WC-CLM-IDX).
064000     MOVE "N"               TO WCT-DENIED-SW (WC-CLM-IDX).
064100     IF STATUS-DENIED
064200         MOVE "Y" TO WCT-DENIED-SW (WC-CLM-IDX).
064300 020-EXIT.
064400     EXIT.
064500
064600 030-LOAD-PAYROLL.
064700     READ WC-PAYROLL-FILE INTO WC-PAYROLL-EMP-REC
064800         AT END
064900             MOVE "N" TO MORE-PAYROLL-SW
065000             GO TO 030-EXIT
065100     END-READ.
065200     ADD 1 TO WC-EMP-COUNT.
065300     SET WC-EMP-IDX TO WC-EMP-COUNT.
065400     MOVE EMPLOYEE-NAME  TO WCT-EMPLOYEE-NAME (WC-EMP-IDX).
065500     MOVE JOB-TITLE      TO WCT-JOB-TITLE (WC-EMP-IDX).
065600     MOVE EMP-CLASS-CODE TO WCT-EMP-CLASS-CODE (WC-EMP-IDX).
065700     MOVE ANNUAL-PAYROLL TO WCT-ANNUAL-PAYROLL (WC-EMP-IDX).
065800     MOVE JOB-DUTIES     TO WCT-JOB-DUTIES (WC-EMP-IDX).
065900 030-EXIT.
066000     EXIT.
066100
066200 100-RUN-CURRENT-MOD.
066300     MOVE "100-RUN-CURRENT-MOD" TO PARA-NAME.
066400     MOVE STATE-CODE TO LK-STATE-CODE.
066500     PERFORM 050-PRELIM-EXPECTED THRU 050-EXIT.
066600
066700     CALL 'STCFGLKP' USING LK-STATE-CODE, LK-TOTAL-EXPECTED,
066800                            LK-STATE-PARMS, LK-RETURN-CD.
066900
067000     EVALUATE TRUE
067100         WHEN LK-STATE-NOT-FOUND
067200             MOVE "UNKNOWN STATE-CONFIG STATE" TO ABEND-REASON
067300             MOVE LK-STATE-CODE TO ACTUAL-VAL
067400             GO TO 1000-ABEND-RTN
067500         WHEN LK-STATE-NOT-STANDARD
067600             MOVE "STATE NOT IMPLEMENTED - NON-STANDARD" TO
067700                  ABEND-REASON
067800             MOVE LK-STATE-CODE TO ACTUAL-VAL
067900             GO TO 1000-ABEND-RTN
068000     END-EVALUATE.
068100
068200     MOVE LK-W-VALUE TO LK-MF-W-VALUE.
068300     MOVE LK-B-VALUE TO LK-MF-B-VALUE.
068400
068600     MOVE 0 TO WC-LEAK-COUNT.
068700     MOVE "C" TO LK-PASS-SWITCH.
068800
068900* CLMGATES IS CALLED HERE ONLY TO GATE THE CLAIMS THAT FEED THE
069000* CURRENT MOD.  THE LEAKS IT WOULD BUILD ARE THROWN AWAY BY
069100* ZEROING WC-LEAK-COUNT AGAIN RIGHT AFTER - SEE CLMGATES REMARKS.
069200     CALL 'CLMGATES' USING WC-CLAIM-TABLE, LK-STATE-PARMS,
069300                            WC-LEAK-TABLE.
069400     MOVE 0 TO WC-LEAK-COUNT.
069500
069600     CALL 'MODCALC' USING WC-EXPOSURE-TABLE, LK-PASS-SWITCH,
069700                           WC-CLAIM-TABLE, LK-MOD-FACTORS,
069800                           WC-CURRENT-MOD-RESULT.
069900 100-EXIT.
070000     EXIT.
070100
070200 050-PRELIM-EXPECTED.
070300     MOVE "050-PRELIM-EXPECTED" TO PARA-NAME.
070400     MOVE 0 TO WS-PRELIM-E.
070500     PERFORM 055-PRELIM-ONE-EXPOSURE THRU 055-EXIT
070600             VARYING WC-EXP-IDX FROM 1 BY 1
070700             UNTIL WC-EXP-IDX > WC-EXPOSURE-COUNT.
070800     MOVE WS-PRELIM-E TO LK-TOTAL-EXPECTED.
070900
071000     IF WC-TRACE-ON
071100        MOVE LK-TOTAL-EXPECTED TO WS-PRELIM-E-EDIT-AREA
071200        DISPLAY "WCAUDIT PRELIM-E " WS-PRELIM-E-DOLLARS "."
071300                WS-PRELIM-E-CENTS.
071400 050-EXIT.
071500     EXIT.
071600
071700 055-PRELIM-ONE-EXPOSURE.
071800     COMPUTE WS-PRELIM-ONE-E =
071900          (WCT-PAYROLL (WC-EXP-IDX) / 100) * WCT-ELR (WC-EXP-IDX).
072000     ADD WS-PRELIM-ONE-E TO WS-PRELIM-E.
072100 055-EXIT.
072200     EXIT.
072300
072400 200-RUN-CORRECTIONS.
072500     MOVE "200-RUN-CORRECTIONS" TO PARA-NAME.
072600
072700* LEAK ORDERING ON THE REPORT IS PAYROLL-ADJUST, THEN CLAIM-GATES,
072800* THEN CLAIM-LEAKS, EACH IN INPUT ORDER - NONE OF THE THREE CALLS
072900* BELOW RESETS WC-LEAK-COUNT, SO EACH APPENDS TO WHAT CAME BEFORE.
073000     CALL 'PAYADJ' USING WC-EXPOSURE-TABLE, LK-EXEC-OFFICER-CAP,
073100                          WC-LEAK-TABLE.
073200
073300     CALL 'CLMGATES' USING WC-CLAIM-TABLE, LK-STATE-PARMS,
073400                            WC-LEAK-TABLE.
073500
073600     CALL 'CLMLEAK' USING WC-CLAIM-TABLE, LK-VALUATION-DATE,
073700                           WC-LEAK-TABLE.
073800
073900     IF WC-LEAK-COUNT > 0
074000         MOVE "Y" TO LEAKS-FOUND-SW.
074100 200-EXIT.
074200     EXIT.
074300
074400 300-RUN-CORRECTED-MOD.
074500     MOVE "300-RUN-CORRECTED-MOD" TO PARA-NAME.
074600     MOVE "R" TO LK-PASS-SWITCH.
074700
074800* MODCALC'S OWN 205-SUM-ONE-CLAIM SKIPS ANY CLAIM CLMGATES OR
074900* CLMLEAK MARKED DENIED, SO THE DROP-DENIED-CLAIMS STEP FROM THE
075000* BATCH FLOW NEEDS NO SEPARATE FILTER HERE.
075100     CALL 'MODCALC' USING WC-EXPOSURE-TABLE, LK-PASS-SWITCH,
075200                           WC-CLAIM-TABLE, LK-MOD-FACTORS,
075300                           WC-CORRECTED-MOD-RESULT.
075400 300-EXIT.
075500     EXIT.
075600
075700 400-RECOVERY-SUMMARY.
075800     MOVE "400-RECOVERY-SUMMARY" TO PARA-NAME.
075900     MOVE 0 TO WS-TOTAL-LEAK-IMPACT.
076000     MOVE 0 TO WS-TOTAL-EXPECT-RECOVERY.
076100     PERFORM 410-ONE-LEAK-TOTAL THRU 410-EXIT
076200             VARYING WC-LEAK-IDX FROM 1 BY 1
076300             UNTIL WC-LEAK-IDX > WC-LEAK-COUNT.
076400
076500     COMPUTE WS-MOD-REDUCTION ROUNDED =
076600          CM-EXPERIENCE-MOD - CR-EXPERIENCE-MOD.
076700
076800     COMPUTE WS-PREMIUM-SAVINGS ROUNDED =
076900          WS-MOD-REDUCTION * TOTAL-MANUAL-PREM.
077000
077100     IF WC-TRACE-ON
077200        MOVE WS-MOD-REDUCTION   TO WS-MOD-REDUCT-EDIT-AREA
077300        MOVE WS-PREMIUM-SAVINGS TO WS-PREM-SAVE-EDIT-AREA
077400        DISPLAY "WCAUDIT MOD-REDUCTION " WS-MOD-REDUCT-WHOLE "."
077500                WS-MOD-REDUCT-DECIMAL " SAVINGS "
077600                WS-PREM-SAVE-DOLLARS "." WS-PREM-SAVE-CENTS.
077700 400-EXIT.
077800     EXIT.
077900
078000 410-ONE-LEAK-TOTAL.
078100     ADD WCT-DOLLAR-IMPACT (WC-LEAK-IDX) TO WS-TOTAL-LEAK-IMPACT.
078200     COMPUTE WS-ONE-EXPECT-RECOVERY ROUNDED =
078300          WCT-DOLLAR-IMPACT (WC-LEAK-IDX)
078400          * WCT-RECOVERY-PROB (WC-LEAK-IDX).
078500     ADD WS-ONE-EXPECT-RECOVERY TO WS-TOTAL-EXPECT-RECOVERY.
078600 410-EXIT.
078700     EXIT.
078800
078900 500-RUN-MISCLASS.
079000     MOVE "500-RUN-MISCLASS" TO PARA-NAME.
079100     CALL 'MISCLS' USING WC-PAYROLL-EMP-TABLE, LK-MISCLASS-SUMMARY,
079200                          WC-MISCLASS-TABLE.
079300     IF WC-MISCLASS-COUNT > 0
079400         MOVE "Y" TO MISCLASS-FOUND-SW.
079500 500-EXIT.
079600     EXIT.
079700
079800 600-WRITE-REPORT.
079900     MOVE "600-WRITE-REPORT" TO PARA-NAME.
080000     PERFORM 610-WRITE-RPT-HEADER THRU 610-EXIT.
080100     PERFORM 620-WRITE-RPT-MOD-BLOCK THRU 620-EXIT.
080200     PERFORM 630-WRITE-RPT-LEAK-DETAIL THRU 630-EXIT.
080300     PERFORM 640-WRITE-RPT-RECOVERY THRU 640-EXIT.
080400     PERFORM 650-WRITE-RPT-MISCLASS THRU 650-EXIT.
080500 600-EXIT.
080600     EXIT.
080700
080800 610-WRITE-RPT-HEADER.
080900     MOVE "610-WRITE-RPT-HEADER" TO PARA-NAME.
081000     MOVE WS-PAGE-NBR TO RPT1-PAGE-NBR-O.
081100     WRITE WC-REPORT-REC FROM WS-RPT-HDR-LINE-1
081200         AFTER ADVANCING NEXT-PAGE.
081300     MOVE POLICY-NUMBER TO RPT2-POLICY-NBR-O.
081400     MOVE STATE-CODE    TO RPT2-STATE-O.
081500     MOVE VALUATION-DATE TO RPT2-VALUATION-O.
081600     WRITE WC-REPORT-REC FROM WS-RPT-HDR-LINE-2
081700         AFTER ADVANCING 1.
081800     WRITE WC-REPORT-REC FROM WS-BLANK-LINE.
081900     MOVE 4 TO WS-LINES.
082000 610-EXIT.
082100     EXIT.
082200
082300 620-WRITE-RPT-MOD-BLOCK.
082400     MOVE "620-WRITE-RPT-MOD-BLOCK" TO PARA-NAME.
082500     MOVE "CURRENT (AS-FILED) MOD" TO RPT-MOD-CAPTION-O.
082600     WRITE WC-REPORT-REC FROM WS-RPT-MOD-HDR
082700         AFTER ADVANCING 1.
082800     MOVE "EXPECTED LOSSES (E)"   TO RPT-MOD-LABEL-O.
082900     MOVE CM-TOTAL-EXPECTED       TO RPT-MOD-VALUE-O.
083000     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
083100     MOVE "EXPECTED PRIMARY (EP)" TO RPT-MOD-LABEL-O.
083200     MOVE CM-EXPECTED-PRIMARY     TO RPT-MOD-VALUE-O.
083300     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
083400     MOVE "EXPECTED EXCESS (EE)"  TO RPT-MOD-LABEL-O.
083500     MOVE CM-EXPECTED-EXCESS      TO RPT-MOD-VALUE-O.
083600     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
083700     MOVE "ACTUAL PRIMARY (AP)"   TO RPT-MOD-LABEL-O.
083800     MOVE CM-ACTUAL-PRIMARY       TO RPT-MOD-VALUE-O.
083900     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
084000     MOVE "ACTUAL EXCESS (AE)"    TO RPT-MOD-LABEL-O.
084100     MOVE CM-ACTUAL-EXCESS        TO RPT-MOD-VALUE-O.
084200     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
084300     MOVE "WEIGHT (W)"            TO RPT-MOD-LABEL-O.
084400     MOVE CM-W-VALUE               TO RPT-MOD-VALUE-O.
084500     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
084600     MOVE "BALLAST (B)"           TO RPT-MOD-LABEL-O.
084700     MOVE CM-B-VALUE               TO RPT-MOD-VALUE-O.
084800     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
084900     MOVE "NUMERATOR"             TO RPT-MOD-LABEL-O.
085000     MOVE CM-NUMERATOR             TO RPT-MOD-VALUE-O.
085100     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
085200     MOVE "DENOMINATOR"           TO RPT-MOD-LABEL-O.
085300     MOVE CM-DENOMINATOR           TO RPT-MOD-VALUE-O.
085400     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
085500     MOVE "EXPERIENCE MOD"        TO RPT-MOD-LABEL-O.
085600     MOVE CM-EXPERIENCE-MOD        TO RPT-MOD-VALUE-O.
085700     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
085800     WRITE WC-REPORT-REC FROM WS-BLANK-LINE.
085900
086000     MOVE "CORRECTED MOD" TO RPT-MOD-CAPTION-O.
086100     WRITE WC-REPORT-REC FROM WS-RPT-MOD-HDR
086200         AFTER ADVANCING 1.
086300     MOVE "EXPECTED LOSSES (E)"   TO RPT-MOD-LABEL-O.
086400     MOVE CR-TOTAL-EXPECTED       TO RPT-MOD-VALUE-O.
086500     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
086600     MOVE "EXPECTED PRIMARY (EP)" TO RPT-MOD-LABEL-O.
086700     MOVE CR-EXPECTED-PRIMARY     TO RPT-MOD-VALUE-O.
086800     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
086900     MOVE "EXPECTED EXCESS (EE)"  TO RPT-MOD-LABEL-O.
087000     MOVE CR-EXPECTED-EXCESS      TO RPT-MOD-VALUE-O.
087100     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
087200     MOVE "ACTUAL PRIMARY (AP)"   TO RPT-MOD-LABEL-O.
087300     MOVE CR-ACTUAL-PRIMARY       TO RPT-MOD-VALUE-O.
087400     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
087500     MOVE "ACTUAL EXCESS (AE)"    TO RPT-MOD-LABEL-O.
087600     MOVE CR-ACTUAL-EXCESS        TO RPT-MOD-VALUE-O.
087700     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
087800     MOVE "WEIGHT (W)"            TO RPT-MOD-LABEL-O.
087900     MOVE CR-W-VALUE               TO RPT-MOD-VALUE-O.
088000     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
088100     MOVE "BALLAST (B)"           TO RPT-MOD-LABEL-O.
088200     MOVE CR-B-VALUE               TO RPT-MOD-VALUE-O.
088300     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
088400     MOVE "NUMERATOR"             TO RPT-MOD-LABEL-O.
088500     MOVE CR-NUMERATOR             TO RPT-MOD-VALUE-O.
088600     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
088700     MOVE "DENOMINATOR"           TO RPT-MOD-LABEL-O.
088800     MOVE CR-DENOMINATOR           TO RPT-MOD-VALUE-O.
088900     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
089000     MOVE "EXPERIENCE MOD"        TO RPT-MOD-LABEL-O.
089100     MOVE CR-EXPERIENCE-MOD        TO RPT-MOD-VALUE-O.
089200     WRITE WC-REPORT-REC FROM WS-RPT-MOD-LINE AFTER ADVANCING 1.
089300     WRITE WC-REPORT-REC FROM WS-BLANK-LINE.
089400 620-EXIT.
089500     EXIT.
089600
089700 630-WRITE-RPT-LEAK-DETAIL.
089800     MOVE "630-WRITE-RPT-LEAK-DETAIL" TO PARA-NAME.
089900     WRITE WC-REPORT-REC FROM WS-RPT-LEAK-HDR
090000         AFTER ADVANCING 1.
090100     IF LEAKS-WERE-FOUND
090200         PERFORM 635-WRITE-ONE-LEAK-LINE THRU 635-EXIT
090300                 VARYING WC-LEAK-IDX FROM 1 BY 1
090400                 UNTIL WC-LEAK-IDX > WC-LEAK-COUNT
090500     ELSE
090600         WRITE WC-REPORT-REC FROM WS-RPT-NO-LEAK-LINE
090700             AFTER ADVANCING 1.
090800     WRITE WC-REPORT-REC FROM WS-BLANK-LINE.
090900 630-EXIT.
091000     EXIT.
091100
091200 635-WRITE-ONE-LEAK-LINE.
091300     MOVE WCT-LEAK-TYPE-NUM (WC-LEAK-IDX)   TO RPT-LEAK-TYPE-O.
091400     MOVE WCT-LEAK-TYPE-NAME (WC-LEAK-IDX)  TO RPT-LEAK-NAME-O.
091500     MOVE WCT-LEAK-ITEM-ID (WC-LEAK-IDX)    TO RPT-LEAK-ITEM-O.
091600     MOVE WCT-DOLLAR-IMPACT (WC-LEAK-IDX)   TO RPT-LEAK-IMPACT-O.
091700     MOVE WCT-RECOVERY-PROB (WC-LEAK-IDX)   TO RPT-LEAK-PROB-O.
091800     MOVE WCT-EVIDENCE (WC-LEAK-IDX)        TO RPT-LEAK-EVID-O.
091900     WRITE WC-REPORT-REC FROM WS-RPT-LEAK-LINE
092000         AFTER ADVANCING 1.
092100 635-EXIT.
092200     EXIT.
092300
092400 640-WRITE-RPT-RECOVERY.
092500     MOVE "640-WRITE-RPT-RECOVERY" TO PARA-NAME.
092600     WRITE WC-REPORT-REC FROM WS-RPT-RECOVERY-HDR
092700         AFTER ADVANCING 1.
092800     MOVE "LEAK COUNT"             TO RPT-RCVY-LABEL-O.
092900     MOVE WC-LEAK-COUNT            TO RPT-RCVY-VALUE-O.
093000     WRITE WC-REPORT-REC FROM WS-RPT-RECOVERY-LINE
093100         AFTER ADVANCING 1.
093200     MOVE "TOTAL LEAK IMPACT"      TO RPT-RCVY-LABEL-O.
093300     MOVE WS-TOTAL-LEAK-IMPACT     TO RPT-RCVY-VALUE-O.
093400     WRITE WC-REPORT-REC FROM WS-RPT-RECOVERY-LINE
093500         AFTER ADVANCING 1.
093600     MOVE "TOTAL EXPECTED RECOVERY" TO RPT-RCVY-LABEL-O.
093700     MOVE WS-TOTAL-EXPECT-RECOVERY  TO RPT-RCVY-VALUE-O.
093800     WRITE WC-REPORT-REC FROM WS-RPT-RECOVERY-LINE
093900         AFTER ADVANCING 1.
094000     MOVE "MOD REDUCTION"          TO RPT-RCVY-LABEL-O.
094100     MOVE WS-MOD-REDUCTION         TO RPT-RCVY-VALUE-O.
094200     WRITE WC-REPORT-REC FROM WS-RPT-RECOVERY-LINE
094300         AFTER ADVANCING 1.
094400     MOVE "PREMIUM SAVINGS"        TO RPT-RCVY-LABEL-O.
094500     MOVE WS-PREMIUM-SAVINGS       TO RPT-RCVY-VALUE-O.
094600     WRITE WC-REPORT-REC FROM WS-RPT-RECOVERY-LINE
094700         AFTER ADVANCING 1.
094800     WRITE WC-REPORT-REC FROM WS-BLANK-LINE.
094900 640-EXIT.
095000     EXIT.
095100
095200 650-WRITE-RPT-MISCLASS.
095300     MOVE "650-WRITE-RPT-MISCLASS" TO PARA-NAME.
095400     WRITE WC-REPORT-REC FROM WS-RPT-MISCLS-HDR
095500         AFTER ADVANCING 1.
095600     MOVE LK-MF-TOTAL-CT  TO RPT-MC-TOTAL-O.
095700     MOVE LK-MF-HIGH-CT   TO RPT-MC-HIGH-O.
095800     MOVE LK-MF-MEDIUM-CT TO RPT-MC-MEDIUM-O.
095900     MOVE LK-MF-LOW-CT    TO RPT-MC-LOW-O.
096000     WRITE WC-REPORT-REC FROM WS-RPT-MISCLS-SUMMARY-LINE
096100         AFTER ADVANCING 1.
096200     IF MISCLASS-WERE-FOUND
096300         PERFORM 655-WRITE-ONE-MISCLS-LINE THRU 655-EXIT
096400                 VARYING WC-MIS-IDX FROM 1 BY 1
096500                 UNTIL WC-MIS-IDX > WC-MISCLASS-COUNT.
096600 650-EXIT.
096700     EXIT.
096800
096900 655-WRITE-ONE-MISCLS-LINE.
097000     MOVE WCT-MF-EMPLOYEE (WC-MIS-IDX)   TO RPT-MC-EMP-O.
097100     MOVE WCT-MF-CURR-CODE (WC-MIS-IDX)  TO RPT-MC-CURR-O.
097200     MOVE WCT-MF-SUSP-CODE (WC-MIS-IDX)  TO RPT-MC-SUSP-O.
097300     MOVE WCT-MF-PREM-IMPACT (WC-MIS-IDX) TO RPT-MC-IMPACT-O.
097400     MOVE WCT-MF-CONFIDENCE (WC-MIS-IDX) TO RPT-MC-CONF-O.
097500     WRITE WC-REPORT-REC FROM WS-RPT-MISCLS-LINE
097600         AFTER ADVANCING 1.
097700 655-EXIT.
097800     EXIT.
097900
098000 700-WRITE-LETTER.
098100     MOVE "700-WRITE-LETTER" TO PARA-NAME.
098200     PERFORM 710-WRITE-LTR-OPEN THRU 710-EXIT.
098300     PERFORM 720-WRITE-LTR-MOD-FIGURES THRU 720-EXIT.
098400     PERFORM 730-WRITE-LTR-LEAK-BULLETS THRU 730-EXIT.
098500     PERFORM 740-WRITE-LTR-MISCLASS THRU 740-EXIT.
098600     PERFORM 750-WRITE-LTR-CLOSING THRU 750-EXIT.
098700 700-EXIT.
098800     EXIT.
098900
099000 710-WRITE-LTR-OPEN.
099100     MOVE "710-WRITE-LTR-OPEN" TO PARA-NAME.
099200     MOVE POLICY-NUMBER TO LTR-POLICY-O.
099300     MOVE STATE-CODE    TO LTR-STATE-O.
099400     WRITE WC-LETTER-REC FROM WS-LTR-ADDR-LINE
099500         AFTER ADVANCING NEXT-PAGE.
099600     WRITE WC-LETTER-REC FROM WS-LTR-BODY-LINE.
099700     WRITE WC-LETTER-REC FROM WS-LTR-SALUTATION-LINE
099800         AFTER ADVANCING 1.
099900     WRITE WC-LETTER-REC FROM WS-LTR-BODY-LINE.
100000 710-EXIT.
100100     EXIT.
100200
100300 720-WRITE-LTR-MOD-FIGURES.
100400     MOVE "720-WRITE-LTR-MOD-FIGURES" TO PARA-NAME.
100500     MOVE "CURRENT EXPERIENCE MOD"    TO LTR-MOD-LABEL-O.
100600     MOVE CM-EXPERIENCE-MOD           TO LTR-MOD-VALUE-O.
100700     WRITE WC-LETTER-REC FROM WS-LTR-MOD-LINE AFTER ADVANCING 1.
100800     MOVE "CORRECTED EXPERIENCE MOD"  TO LTR-MOD-LABEL-O.
100900     MOVE CR-EXPERIENCE-MOD           TO LTR-MOD-VALUE-O.
101000     WRITE WC-LETTER-REC FROM WS-LTR-MOD-LINE AFTER ADVANCING 1.
101100     MOVE "MOD REDUCTION"             TO LTR-MOD-LABEL-O.
101200     MOVE WS-MOD-REDUCTION            TO LTR-MOD-VALUE-O.
101300     WRITE WC-LETTER-REC FROM WS-LTR-MOD-LINE AFTER ADVANCING 1.
101400     MOVE "ESTIMATED PREMIUM SAVINGS" TO LTR-MOD-LABEL-O.
101500     MOVE WS-PREMIUM-SAVINGS          TO LTR-MOD-VALUE-O.
101600     WRITE WC-LETTER-REC FROM WS-LTR-MOD-LINE AFTER ADVANCING 1.
101700     MOVE "TOTAL LEAK IMPACT"         TO LTR-MOD-LABEL-O.
101800     MOVE WS-TOTAL-LEAK-IMPACT        TO LTR-MOD-VALUE-O.
101900     WRITE WC-LETTER-REC FROM WS-LTR-MOD-LINE AFTER ADVANCING 1.
102000     WRITE WC-LETTER-REC FROM WS-LTR-BODY-LINE.
102100 720-EXIT.
102200     EXIT.
102300
102400 730-WRITE-LTR-LEAK-BULLETS.
102500     MOVE "730-WRITE-LTR-LEAK-BULLETS" TO PARA-NAME.
102600     IF LEAKS-WERE-FOUND
102700         PERFORM 735-WRITE-ONE-LTR-BULLET THRU 735-EXIT
102800                 VARYING WC-LEAK-IDX FROM 1 BY 1
102900                 UNTIL WC-LEAK-IDX > WC-LEAK-COUNT
103000     ELSE
103100         WRITE WC-LETTER-REC FROM WS-LTR-NO-LEAK-LINE
103200             AFTER ADVANCING 1.
103300     WRITE WC-LETTER-REC FROM WS-LTR-BODY-LINE.
103400 730-EXIT.
103500     EXIT.
103600
103700 735-WRITE-ONE-LTR-BULLET.
103800     MOVE WCT-LEAK-TYPE-NAME (WC-LEAK-IDX) TO LTR-BULLET-NAME-O.
103900     MOVE WCT-DOLLAR-IMPACT (WC-LEAK-IDX)  TO LTR-BULLET-IMPACT-O.
104000     MOVE WCT-LEAK-DESC (WC-LEAK-IDX)      TO LTR-BULLET-DESC-O.
104100     WRITE WC-LETTER-REC FROM WS-LTR-BULLET-LINE
104200         AFTER ADVANCING 1.
104300 735-EXIT.
104400     EXIT.
104500
104600 740-WRITE-LTR-MISCLASS.
104700     MOVE "740-WRITE-LTR-MISCLASS" TO PARA-NAME.
104800     IF MISCLASS-WERE-FOUND
104900         WRITE WC-LETTER-REC FROM WS-LTR-MISCLS-HDR-LINE
105000             AFTER ADVANCING 1
105100         PERFORM 745-WRITE-ONE-LTR-MISCLS THRU 745-EXIT
105200                 VARYING WC-MIS-IDX FROM 1 BY 1
105300                 UNTIL WC-MIS-IDX > WC-MISCLASS-COUNT
105400         WRITE WC-LETTER-REC FROM WS-LTR-BODY-LINE.
105500 740-EXIT.
105600     EXIT.
105700
105800 745-WRITE-ONE-LTR-MISCLS.
105900     MOVE WCT-MF-EMPLOYEE (WC-MIS-IDX)   TO LTR-MC-EMP-O.
106000     MOVE WCT-MF-CURR-CODE (WC-MIS-IDX)  TO LTR-MC-CURR-O.
106100     MOVE WCT-MF-SUSP-CODE (WC-MIS-IDX)  TO LTR-MC-SUSP-O.
106200     MOVE WCT-MF-CONFIDENCE (WC-MIS-IDX) TO LTR-MC-CONF-O.
106300     WRITE WC-LETTER-REC FROM WS-LTR-MISCLS-LINE
106400         AFTER ADVANCING 1.
106500 745-EXIT.
106600     EXIT.
106700
106800 750-WRITE-LTR-CLOSING.
106900     MOVE "750-WRITE-LTR-CLOSING" TO PARA-NAME.
107000     WRITE WC-LETTER-REC FROM WS-LTR-CLOSING-LINE-1
107100         AFTER ADVANCING 1.
107200     WRITE WC-LETTER-REC FROM WS-LTR-CLOSING-LINE-2
107300         AFTER ADVANCING 1.
107400     WRITE WC-LETTER-REC FROM WS-LTR-BODY-LINE.
107500     WRITE WC-LETTER-REC FROM WS-LTR-SIGNOFF-LINE
107600         AFTER ADVANCING 1.
107700 750-EXIT.
107800     EXIT.
107900
108000 800-OPEN-FILES.
108100     MOVE "800-OPEN-FILES" TO PARA-NAME.
108200     OPEN INPUT  WC-POLICY-FILE, WC-RUNCTL-FILE, WC-EXPOSUR-FILE,
108300                 WC-CLAIMS-FILE, WC-PAYROLL-FILE.
108400     OPEN OUTPUT WC-REPORT-FILE, WC-LETTER-FILE, SYSOUT.
108500 800-EXIT.
108600     EXIT.
108700
108800 850-CLOSE-FILES.
108900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
109000     CLOSE WC-POLICY-FILE, WC-RUNCTL-FILE, WC-EXPOSUR-FILE,
109100           WC-CLAIMS-FILE, WC-PAYROLL-FILE,
109200           WC-REPORT-FILE, WC-LETTER-FILE, SYSOUT.
109300 850-EXIT.
109400     EXIT.
109500
109600 900-CLEANUP.
109700     MOVE "900-CLEANUP" TO PARA-NAME.
109800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
109900     DISPLAY "** EXPOSURES READ **".
110000     DISPLAY WC-EXPOSURE-COUNT.
110100     DISPLAY "** CLAIMS READ **".
110200     DISPLAY WC-CLAIM-COUNT.
110300     DISPLAY "** PAYROLL RECORDS READ **".
110400     DISPLAY WC-EMP-COUNT.
110500     DISPLAY "** LEAKS DETECTED **".
110600     DISPLAY WC-LEAK-COUNT.
110700     DISPLAY "** MISCLASSIFICATIONS FLAGGED **".
110800     DISPLAY WC-MISCLASS-COUNT.
110900     DISPLAY "******** NORMAL END OF JOB WCAUDIT ********".
111000 900-EXIT.
111100     EXIT.
111200
111300 1000-ABEND-RTN.
111400     WRITE SYSOUT-REC FROM ABEND-REC.
111500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
111600     DISPLAY "*** ABNORMAL END OF JOB - WCAUDIT ***" UPON CONSOLE.
111700     MOVE +16 TO RETURN-CODE.
111800     STOP RUN.
111900