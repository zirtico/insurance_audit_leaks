000100******************************************************************
000200* WCCLMTAB  -  IN-MEMORY CLAIM TABLE                             *
000300*              ONE ENTRY PER UT-S-CLAIMS RECORD, LOADED BY       *
000400*              WCAUDIT AND WALKED BY CLMGATES, CLMLEAK, MODCALC. *
000500*              CARRIES THE GATED-CLAIM WORK FIELDS AT THE SAME   *
000600*              SUBSCRIPT SO CLMGATES CAN LEAVE ITS ANSWER RIGHT  *
000700*              NEXT TO THE CLAIM IT CAME FROM.                   *
000800******************************************************************
000900* 1993-08-20 JS   ORIGINAL - SIZED FOR A MID-SIZE POLICY BOOK    *
001000*                 (WC-MAX-CLAIMS = 300).                        *
001100* 1998-11-30 RTG  Y2K - ACCIDENT-DATE ALREADY 4-DIGIT YEAR.      *
001200******************************************************************
001300 01  WC-CLAIM-TABLE.
001400     05  WC-CLAIM-COUNT              PIC 9(3) COMP.
001500     05  WC-CLAIM-ENTRY OCCURS 300 TIMES
001600                 INDEXED BY WC-CLM-IDX.
001700         10  WCT-CLAIM-NUMBER        PIC X(15).
001800         10  WCT-ACCIDENT-DATE       PIC 9(8).
001900         10  WCT-ACCIDENT-DATE-X REDEFINES WCT-ACCIDENT-DATE.
002000             15  WCT-ACC-YYYY        PIC 9(4).
002100             15  WCT-ACC-MM          PIC 9(2).
002200             15  WCT-ACC-DD          PIC 9(2).
002300         10  WCT-CLAIMANT-NAME       PIC X(25).
002400         10  WCT-INJURY-CODE         PIC X(1).
002500             88  WCT-INJURY-FATAL       VALUE "1".
002600             88  WCT-INJURY-PERM-TOTAL  VALUE "2".
002700             88  WCT-INJURY-PERM-PART   VALUE "3".
002800             88  WCT-INJURY-TEMP-TOTAL  VALUE "4".
002900             88  WCT-INJURY-MINOR       VALUE "5".
003000             88  WCT-INJURY-MED-ONLY    VALUE "6".
003100         10  WCT-INCURRED-INDEM      PIC S9(9)V99.
003200         10  WCT-INCURRED-MED        PIC S9(9)V99.
003300         10  WCT-PAID-INDEM          PIC S9(9)V99.
003400         10  WCT-PAID-MED            PIC S9(9)V99.
003500         10  WCT-RESERVES-INDEM      PIC S9(9)V99.
003600         10  WCT-RESERVES-MED        PIC S9(9)V99.
003700         10  WCT-CLAIM-STATUS        PIC X(10).
003800             88  WCT-STATUS-OPEN        VALUE "OPEN".
003900             88  WCT-STATUS-CLOSED      VALUE "CLOSED".
004000             88  WCT-STATUS-DENIED      VALUE "DENIED".
004100         10  WCT-LAST-PAYMENT-DATE   PIC 9(8).
004200         10  WCT-CLAIM-NOTES         PIC X(60).
004300* ---------------- GATED-CLAIM WORK FIELDS (CLMGATES OUTPUT) ----
004400         10  WCT-ERA-APPLIED-SW      PIC X(1).
004500             88  WCT-ERA-APPLIED        VALUE "Y".
004600         10  WCT-RATABLE-AMT         PIC S9(9)V99.
004700         10  WCT-CAPPED-AMT          PIC S9(9)V99.
004800         10  WCT-FREQ-RATIO          PIC 9V9999.
004900         10  WCT-ADJUSTED-AMT        PIC S9(9)V99.
005000         10  WCT-PRIMARY-LOSS        PIC S9(9)V99.
005100         10  WCT-EXCESS-LOSS         PIC S9(9)V99.
005200         10  WCT-DENIED-SW           PIC X(1).
005300             88  WCT-CLAIM-DENIED       VALUE "Y".
005400         10  FILLER                  PIC X(10).
