000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STCFGLKP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/20/93.
000700 DATE-COMPILED. 08/20/93.
000800 SECURITY. CONFIDENTIAL - CARRIER AUDIT DATA.
000900******************************************************************
001000*REMARKS.
001100*
001200*          STATE-CONFIG TABLE LOOKUP AND W/B CREDIBILITY CALC
001300*          FOR THE WC MOD-AUDIT SUITE.  CALLED ONCE PER RUN BY
001400*          WCAUDIT WITH THE POLICY'S RATING STATE AND THE TOTAL
001500*          EXPECTED LOSSES FOR THE CURRENT-MOD PASS.
001600*
001700*          RETURNS THE STATE'S RATING PARAMETERS PLUS W AND B.
001800*          A STATE NOT ON THE TABLE, OR ONE NOT FLAGGED FOR THE
001900*          STANDARD NCCI FORMULA, COMES BACK WITH A NON-ZERO
002000*          RETURN CODE - WCAUDIT TREATS THAT AS FATAL AND STOPS
002100*          THE RUN.  THIS PROGRAM DOES NOT ITSELF ABEND.
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*
002600* 1993-08-20 JS   ORIGINAL - GA ONLY, HARD-CODED PER THE BUREAU'S
002700*                 1993 EXPERIENCE RATING PLAN MANUAL.
002800* 1994-06-14 RTG  ADDED CA/NY/PA STUB ENTRIES SO THE LOOKUP DOES
002900*                 NOT FALL THROUGH TO "STATE NOT FOUND" FOR THOSE
003000*                 THREE - THEY STILL FAIL AS NOT-STANDARD-FORMULA
003100*                 UNTIL THEIR CREDIBILITY TABLES ARE BUILT
003200*                 (TICKET WC-0114).
003300* 1996-01-30 JS   KP FLOOR OF 7,500.00 ADDED - THE BUREAU'S 1996
003400*                 MANUAL REVISION FLOORS KP FOR SMALL RISKS.
003500* 1998-12-02 RTG  Y2K - NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM.
003600*                 REVIEWED AND SIGNED OFF.
003700* 2001-09-18 MKL  ADDED THE WS-W-VALUE-TRACE DIAGNOSTIC BREAKOUT
003800*                 AFTER A CARRIER DISPUTE OVER A ROUNDED W VALUE
003900*                 (TICKET WC-0261).  UPSI-0 ON TURNS IT ON.
003910* 2007-08-14 DWH  200-COMPUTE-W-AND-B WAS MOVING WS-KP (4 DECIMAL
003920*                 PLACES) INTO LK-B-VALUE (2 DECIMAL PLACES) WITH A
003930*                 PLAIN MOVE, WHICH TRUNCATES INSTEAD OF ROUNDING -
003940*                 B WAS BIASED LOW ON EVERY RUN.  CHANGED TO
003950*                 COMPUTE ... ROUNDED (TICKET WC-0304).
004000*
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON STATUS IS WC-TRACE-ON
004900            OFF STATUS IS WC-TRACE-OFF.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500
005600 01  WS-STATE-CONFIG-TABLE.
005700     05  WS-STATE-ENTRY OCCURS 4 TIMES INDEXED BY WS-ST-IDX.
005800         10  WS-ST-CODE               PIC X(2).
005900         10  WS-ST-SPLIT-POINT        PIC S9(7)V99.
006000         10  WS-ST-SAL-PER-CLAIM      PIC S9(9)V99.
006100         10  WS-ST-SAL-MULTI-CLAIM    PIC S9(9)V99.
006200         10  WS-ST-G-VALUE            PIC 9(3)V99.
006300         10  WS-ST-S-VALUE            PIC S9(9)V99.
006400         10  WS-ST-ERA-FLAG           PIC X(1).
006500         10  WS-ST-ERA-DISCOUNT       PIC V99.
006600         10  WS-ST-NCCI-FLAG          PIC X(1).
006700             88  WS-ST-STANDARD-FORMULA  VALUE "Y".
006800         10  WS-ST-MIN-EXPECTED       PIC S9(7)V99.
006900         10  FILLER                   PIC X(4).
007000
007100 01  WS-MISC-FIELDS.
007200     05  WS-KP                        PIC S9(7)V9999 COMP-3.
007300     05  WS-KE                        PIC S9(7)V9999 COMP-3.
007400     05  WS-SUB                       PIC 9(2) COMP.
007500     05  WS-FOUND-SW                  PIC X(1) VALUE "N".
007600         88  WS-STATE-FOUND           VALUE "Y".
007700     05  FILLER                       PIC X(10).
007800
007900* DIAGNOSTIC BREAKOUT OF THE ROUNDED W VALUE - DISPLAYED ONLY
008000* WHEN UPSI-0 IS ON (SEE TICKET WC-0261 ABOVE).
008100 01  WS-W-VALUE-TRACE                 PIC V9999.
008200 01  WS-W-VALUE-TRACE-X REDEFINES WS-W-VALUE-TRACE.
008300     05  WS-W-TRACE-D1                PIC 9.
008400     05  WS-W-TRACE-D2                PIC 9.
008500     05  WS-W-TRACE-D3                PIC 9.
008600     05  WS-W-TRACE-D4                PIC 9.
008700
008800* SAME TREATMENT FOR KP WHEN A CARRIER QUESTIONS THE BALLAST.
008900 01  WS-KP-EDIT-AREA                  PIC S9(7)V99.
009000 01  WS-KP-EDIT-AREA-X REDEFINES WS-KP-EDIT-AREA.
009100     05  WS-KP-DOLLARS                PIC S9(7).
009200     05  WS-KP-CENTS                  PIC 99.
009300
009400* AND FOR THE STATE'S S-VALUE, PULLED STRAIGHT FROM THE TABLE.
009500 01  WS-S-VALUE-EDIT-AREA             PIC S9(9)V99.
009600 01  WS-S-VALUE-EDIT-AREA-X REDEFINES WS-S-VALUE-EDIT-AREA.
009700     05  WS-S-VALUE-DOLLARS           PIC S9(9).
009800     05  WS-S-VALUE-CENTS             PIC 99.
009900
010000 LINKAGE SECTION.
010100 77  LK-STATE-CODE                    PIC X(2).
010200 77  LK-TOTAL-EXPECTED                PIC S9(9)V99.
010300 01  LK-STATE-PARMS.
010400     05  LK-SPLIT-POINT               PIC S9(7)V99.
010500     05  LK-SAL-PER-CLAIM             PIC S9(9)V99.
010600     05  LK-SAL-MULTI-CLAIM           PIC S9(9)V99.
010700     05  LK-G-VALUE                   PIC 9(3)V99.
010800     05  LK-S-VALUE                   PIC S9(9)V99.
010900     05  LK-ERA-FLAG                  PIC X(1).
011000     05  LK-ERA-DISCOUNT              PIC V99.
011100     05  LK-NCCI-FLAG                 PIC X(1).
011200     05  LK-MIN-EXPECTED              PIC S9(7)V99.
011300     05  LK-W-VALUE                   PIC V9999.
011400     05  LK-B-VALUE                   PIC S9(9)V99.
011500     05  FILLER                       PIC X(5).
011600 77  LK-RETURN-CD                     PIC S9(4) COMP.
011700     88  LK-STATE-OK                  VALUE 0.
011800     88  LK-STATE-NOT-FOUND           VALUE 4.
011900     88  LK-STATE-NOT-STANDARD        VALUE 8.
012000
012100 PROCEDURE DIVISION USING LK-STATE-CODE, LK-TOTAL-EXPECTED,
012200          LK-STATE-PARMS, LK-RETURN-CD.
012300
012400 999-MAINLINE.
012500     PERFORM 000-LOAD-STATE-TABLE THRU 000-EXIT.
012600     PERFORM 100-LOOKUP-STATE THRU 100-EXIT.
012700     IF LK-STATE-OK
012800        PERFORM 200-COMPUTE-W-AND-B THRU 200-EXIT.
012900     GOBACK.
013000
013100 000-LOAD-STATE-TABLE.
013200* GA IS THE ONLY FULLY SEEDED STATE - VALUES PER THE 1993
013300* NCCI EXPERIENCE RATING PLAN MANUAL, GEORGIA EDITION.
013400     MOVE "GA"          TO WS-ST-CODE (1).
013500     MOVE 21500.00      TO WS-ST-SPLIT-POINT (1).
013600     MOVE 176000.00     TO WS-ST-SAL-PER-CLAIM (1).
013700     MOVE 352000.00     TO WS-ST-SAL-MULTI-CLAIM (1).
013800     MOVE 12.65         TO WS-ST-G-VALUE (1).
013900     MOVE 3162500.00    TO WS-ST-S-VALUE (1).
014000     MOVE "Y"           TO WS-ST-ERA-FLAG (1).
014100     MOVE .30           TO WS-ST-ERA-DISCOUNT (1).
014200     MOVE "Y"           TO WS-ST-NCCI-FLAG (1).
014300     MOVE 5000.00       TO WS-ST-MIN-EXPECTED (1).
014400
014500* CA/NY/PA - ON THE TABLE, NOT STANDARD-FORMULA (WC-0114).
014600     MOVE "CA"          TO WS-ST-CODE (2).
014700     MOVE "N"           TO WS-ST-NCCI-FLAG (2).
014800     MOVE "NY"          TO WS-ST-CODE (3).
014900     MOVE "N"           TO WS-ST-NCCI-FLAG (3).
015000     MOVE "PA"          TO WS-ST-CODE (4).
015100     MOVE "N"           TO WS-ST-NCCI-FLAG (4).
015200 000-EXIT.
015300     EXIT.
015400
015500 100-LOOKUP-STATE.
015600     MOVE "N" TO WS-FOUND-SW.
015700     MOVE 8 TO LK-RETURN-CD.
015800     PERFORM 110-SEARCH-STATE THRU 110-EXIT
015900             VARYING WS-SUB FROM 1 BY 1 UNTIL
016000             WS-SUB > 4 OR WS-STATE-FOUND.
016100
016200     IF NOT WS-STATE-FOUND
016300        MOVE 4 TO LK-RETURN-CD
016400        GO TO 100-EXIT.
016500
016600     IF NOT WS-ST-STANDARD-FORMULA (WS-SUB)
016700        MOVE 8 TO LK-RETURN-CD
016800        GO TO 100-EXIT.
016900
017000     MOVE 0                             TO LK-RETURN-CD.
017100     MOVE WS-ST-SPLIT-POINT (WS-SUB)     TO LK-SPLIT-POINT.
017200     MOVE WS-ST-SAL-PER-CLAIM (WS-SUB)   TO LK-SAL-PER-CLAIM.
017300     MOVE WS-ST-SAL-MULTI-CLAIM (WS-SUB) TO LK-SAL-MULTI-CLAIM.
017400     MOVE WS-ST-G-VALUE (WS-SUB)         TO LK-G-VALUE.
017500     MOVE WS-ST-S-VALUE (WS-SUB)         TO LK-S-VALUE.
017600     MOVE WS-ST-ERA-FLAG (WS-SUB)        TO LK-ERA-FLAG.
017700     MOVE WS-ST-ERA-DISCOUNT (WS-SUB)    TO LK-ERA-DISCOUNT.
017800     MOVE WS-ST-NCCI-FLAG (WS-SUB)       TO LK-NCCI-FLAG.
017900     MOVE WS-ST-MIN-EXPECTED (WS-SUB)    TO LK-MIN-EXPECTED.
018000     MOVE WS-ST-S-VALUE (WS-SUB)         TO WS-S-VALUE-EDIT-AREA.
018100 100-EXIT.
018200     EXIT.
018300
018400 110-SEARCH-STATE.
018500     IF WS-ST-CODE (WS-SUB) = LK-STATE-CODE
018600        MOVE "Y" TO WS-FOUND-SW.
018700 110-EXIT.
018800     EXIT.
018900
019000* KP/KE/W/B PER THE STANDARD NCCI CREDIBILITY FORMULA - RULE
019100* CITED IN THE 1993 EXPERIENCE RATING PLAN MANUAL, SECTION 3.
019200 200-COMPUTE-W-AND-B.
019300     COMPUTE WS-KP ROUNDED =
019400          (LK-TOTAL-EXPECTED *
019500           (LK-TOTAL-EXPECTED + (0.01028 * LK-S-VALUE))) /
019600          ((0.75 * LK-TOTAL-EXPECTED) + (0.8153 * LK-S-VALUE)).
019700
019800     IF WS-KP < 7500.00
019900        MOVE 7500.00 TO WS-KP.
020000
020100     COMPUTE WS-KE ROUNDED =
020200          (LK-TOTAL-EXPECTED *
020300           (LK-TOTAL-EXPECTED + (0.0204 * LK-S-VALUE))) /
020400          ((0.1 * LK-TOTAL-EXPECTED) + (0.5109 * LK-S-VALUE)).
020500
020600     COMPUTE LK-B-VALUE ROUNDED = WS-KP.
020700     MOVE WS-KP TO WS-KP-EDIT-AREA.
020800
020900     COMPUTE LK-W-VALUE ROUNDED =
021000          (LK-TOTAL-EXPECTED + WS-KE) /
021100          (LK-TOTAL-EXPECTED + WS-KP).
021200
021300     MOVE LK-W-VALUE TO WS-W-VALUE-TRACE.
021400     IF WC-TRACE-ON
021500        DISPLAY "STCFGLKP W-TRACE: " WS-W-TRACE-D1 "."
021600                 WS-W-TRACE-D2 WS-W-TRACE-D3 WS-W-TRACE-D4
021700        DISPLAY "STCFGLKP KP-TRACE: " WS-KP-DOLLARS "."
021800                 WS-KP-CENTS.
021900 200-EXIT.
022000     EXIT.
