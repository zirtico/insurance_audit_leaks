000100******************************************************************
000200* WCPAYEMP  -  PAYROLL EMPLOYEE RECORD LAYOUT                   *
000300*              MANY RECORDS ON THE UT-S-PAYROLL FILE.  INPUT TO *
000400*              THE MISCLASSIFICATION SCAN (MISCLS).             *
000500******************************************************************
000600* 1993-08-20 JS   ORIGINAL LAYOUT - ADDED WHEN THE AUDIT STARTED *
000700*                 CHECKING JOB TITLES AGAINST ASSIGNED CLASS     *
000800*                 CODES (TICKET WC-88).                          *
000900* 1996-05-06 DHP  ADDED JOB-DUTIES - TITLES ALONE WERE MISSING   *
001000*                 TOO MANY "HELPER"/"LABORER" MISCLASSIFICATIONS.*
001100******************************************************************
001200 01  WC-PAYROLL-EMP-REC.
001300     05  EMPLOYEE-NAME               PIC X(25).
001400     05  JOB-TITLE                   PIC X(30).
001500     05  EMP-CLASS-CODE              PIC X(4).
001600     05  EMP-CLASS-CODE-X REDEFINES EMP-CLASS-CODE.
001700         10  EMP-CLASS-GROUP         PIC X(2).
001800         10  EMP-CLASS-SUFFIX        PIC X(2).
001900     05  ANNUAL-PAYROLL              PIC S9(9)V99.
002000     05  JOB-DUTIES                  PIC X(60).
002100     05  FILLER                      PIC X(10).
