000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PAYADJ.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/23/93.
000700 DATE-COMPILED. 08/23/93.
000800 SECURITY. CONFIDENTIAL - CARRIER AUDIT DATA.
000900******************************************************************
001000*REMARKS.
001100*
001200*          WALKS THE EXPOSURE TABLE AND STRIPS OUT PAYROLL THAT
001300*          NEVER SHOULD HAVE BEEN RATED - OVERTIME PREMIUM,
001400*          EXECUTIVE-OFFICER PAY ABOVE THE STATUTORY CAP,
001500*          SEVERANCE, TRAVEL REIMBURSEMENTS, AND SUBCONTRACTOR
001600*          PAYROLL.  ONE LEAK RECORD PER EXCLUSION FOUND.  THE
001700*          OUTPUT EXPOSURE CARRIES THE SAME CLASS/ELR/D-RATIO
001800*          WITH PAYROLL REDUCED BY THE TOTAL CORRECTION.
001900*
002000******************************************************************
002100*CHANGE LOG.
002200*
002300* 1993-08-23 JS   ORIGINAL - OVERTIME AND EXEC-OFFICER CAP ONLY.
002400* 1994-02-11 JS   ADDED SEVERANCE, TRAVEL, AND SUBCONTRACTOR
002500*                 EXCLUSIONS AFTER THE MARIETTA MILLS AUDIT
002600*                 TURNED UP ALL THREE ON ONE POLICY.
002700* 1996-01-30 RTG  EXEC-OFFICER CAP MADE A RUN PARAMETER INSTEAD
002800*                 OF A HARD-CODED LITERAL SO OPERATIONS CAN
002900*                 CHANGE IT WITHOUT A RECOMPILE (TICKET WC-0130).
003000* 1998-11-30 RTG  Y2K - NO DATE FIELDS IN THIS PROGRAM.
003100*
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS IS WC-TRACE-ON
004000            OFF STATUS IS WC-TRACE-OFF.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600
004700 01  WS-MISC-FIELDS.
004800     05  WS-LEAK-TYPE-WORK                  PIC 9(3) COMP.
004900     05  WS-CORRECTION-TOTAL         PIC S9(9)V99 COMP-3.
005000     05  WS-EXCLUSION-AMT            PIC S9(9)V99 COMP-3.
005100     05  FILLER                      PIC X(10).
005200
005300* OVERTIME EXCLUSION FRACTION IS (RATE-1)/RATE - TRACED HERE
005400* SINCE THE FINANCE OFFICE OCCASIONALLY DISPUTES THE ROUNDING.
005500 01  WS-OT-FRACTION                  PIC V9999.
005600 01  WS-OT-FRACTION-X REDEFINES WS-OT-FRACTION.
005700     05  WS-OT-FRAC-D1               PIC 9.
005800     05  WS-OT-FRAC-D2               PIC 9.
005900     05  WS-OT-FRAC-D3               PIC 9.
006000     05  WS-OT-FRAC-D4               PIC 9.
006100
006200 01  WS-CORRECTION-EDIT              PIC S9(9)V99.
006300 01  WS-CORRECTION-EDIT-X REDEFINES WS-CORRECTION-EDIT.
006400     05  WS-CORR-DOLLARS             PIC S9(9).
006500     05  WS-CORR-CENTS               PIC 99.
006600
006700 01  WS-EXCLUSION-EDIT               PIC S9(9)V99.
006800 01  WS-EXCLUSION-EDIT-X REDEFINES WS-EXCLUSION-EDIT.
006900     05  WS-EXCL-DOLLARS             PIC S9(9).
007000     05  WS-EXCL-CENTS               PIC 99.
007100
007200 LINKAGE SECTION.
007300     COPY WCEXPTAB.
007400
007500 77  LK-EXEC-OFFICER-CAP             PIC S9(9)V99.
007600
007700     COPY WCLEAKTB.
007800
007900 PROCEDURE DIVISION USING WC-EXPOSURE-TABLE, LK-EXEC-OFFICER-CAP,
008000          WC-LEAK-TABLE.
008100
008200 999-MAINLINE.
008300     PERFORM 100-ADJUST-ONE-EXPOSURE THRU 100-EXIT.
008400     GOBACK.
008500
008600 100-ADJUST-ONE-EXPOSURE.
008700     PERFORM 105-ADJUST-EXPOSURE-ENTRY THRU 105-EXIT
008800             VARYING WC-EXP-IDX FROM 1 BY 1
008900             UNTIL WC-EXP-IDX > WC-EXPOSURE-COUNT.
009000 100-EXIT.
009100     EXIT.
009200
009300 105-ADJUST-EXPOSURE-ENTRY.
009400     MOVE 0 TO WS-CORRECTION-TOTAL.
009500
009600     PERFORM 110-OVERTIME-LEAK THRU 110-EXIT.
009700     PERFORM 120-EXEC-OFFICER-LEAK THRU 120-EXIT.
009800     PERFORM 130-SEVERANCE-LEAK THRU 130-EXIT.
009900     PERFORM 140-TRAVEL-LEAK THRU 140-EXIT.
010000     PERFORM 150-SUBCONTRACTOR-LEAK THRU 150-EXIT.
010100
010200     COMPUTE WCT-ADJ-PAYROLL (WC-EXP-IDX) =
010300          WCT-PAYROLL (WC-EXP-IDX) - WS-CORRECTION-TOTAL.
010400
010500* THE FIVE EXCLUSIONS ARE ALREADY FOLDED INTO WCT-ADJ-PAYROLL
010600* ABOVE - ZERO THEIR OWN BREAKDOWN FIELDS SO A LATER PASS OVER
010700* THIS TABLE ENTRY CAN'T DOUBLE-COUNT THEM.
010800     MOVE 0 TO WCT-OT-EARNINGS (WC-EXP-IDX).
010900     MOVE 0 TO WCT-EXEC-OFF-PAYROLL (WC-EXP-IDX).
011000     MOVE 0 TO WCT-SEVERANCE-PAY (WC-EXP-IDX).
011100     MOVE 0 TO WCT-TRAVEL-REIMB (WC-EXP-IDX).
011200     MOVE 0 TO WCT-SUBCONTR-PAYROLL (WC-EXP-IDX).
011300     MOVE WS-CORRECTION-TOTAL TO WS-CORRECTION-EDIT.
011400     IF WC-TRACE-ON
011500        DISPLAY "PAYADJ CLASS " WCT-CLASS-CODE (WC-EXP-IDX)
011600                " CORRECTION " WS-CORR-DOLLARS "."
011700                WS-CORR-CENTS.
011800 105-EXIT.
011900     EXIT.
012000
012100* OVERTIME - EXCLUDE THE PREMIUM PORTION ONLY, NOT THE
012200* STRAIGHT-TIME EQUIVALENT.  RATE 1.5/2.0/2.5 GIVES 1/3, 1/2,
012300* 3/5.
012400 110-OVERTIME-LEAK.
012500     IF WCT-OT-EARNINGS (WC-EXP-IDX) > 0
012600        COMPUTE WS-OT-FRACTION ROUNDED =
012700           (WCT-OT-RATE (WC-EXP-IDX) - 1) / WCT-OT-RATE (WC-EXP-IDX)
012800        COMPUTE WS-EXCLUSION-AMT ROUNDED =
012900           WCT-OT-EARNINGS (WC-EXP-IDX) * WS-OT-FRACTION
013000        ADD WS-EXCLUSION-AMT TO WS-CORRECTION-TOTAL
013100        MOVE 4 TO WS-LEAK-TYPE-WORK
013200        PERFORM 115-EMIT-LEAK THRU 115-EXIT.
013300 110-EXIT.
013400     EXIT.
013500
013600* 115-EMIT-LEAK IS SHARED BY ALL FIVE PAYROLL-ADJUST EXCLUSIONS -
013700* WS-LEAK-TYPE-WORK CARRIES THE LEAK TYPE NUMBER ON ENTRY, SET BY
013800* WHICHEVER OF 110-150 CALLED IT.  WS-EXCLUSION-AMT CARRIES THE
013900* DOLLAR IMPACT.
014000 115-EMIT-LEAK.
014100     ADD 1 TO WC-LEAK-COUNT.
014200     MOVE WS-LEAK-TYPE-WORK TO WCT-LEAK-TYPE-NUM (WC-LEAK-COUNT).
014300     MOVE WCT-CLASS-CODE (WC-EXP-IDX)
014400                                  TO WCT-LEAK-ITEM-ID (WC-LEAK-COUNT).
014500     MOVE WCT-PAYROLL (WC-EXP-IDX)
014600                                  TO WCT-CURRENT-VALUE (WC-LEAK-COUNT).
014700     COMPUTE WCT-CORRECTED-VALUE (WC-LEAK-COUNT) =
014800          WCT-PAYROLL (WC-EXP-IDX) - WS-EXCLUSION-AMT.
014900     MOVE WS-EXCLUSION-AMT        TO WCT-DOLLAR-IMPACT (WC-LEAK-COUNT).
015000     MOVE WS-EXCLUSION-AMT TO WS-EXCLUSION-EDIT.
015100
015200     EVALUATE WS-LEAK-TYPE-WORK
015300        WHEN 4
015400           MOVE "OVERTIME PREMIUM RATED AS STRAIGHT TIME"
015500                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT)
015600           MOVE .90               TO WCT-RECOVERY-PROB (WC-LEAK-COUNT)
015700           STRING "CLASS " WCT-CLASS-CODE (WC-EXP-IDX)
015800                  " OVERTIME EARNINGS INCLUDE THE PREMIUM PORTION"
015900                  DELIMITED BY SIZE
016000                  INTO WCT-LEAK-DESC (WC-LEAK-COUNT)
016100           MOVE "PAYROLL RECORDS - OVERTIME BREAKDOWN"
016200                                  TO WCT-EVIDENCE (WC-LEAK-COUNT)
016300        WHEN 5
016400           MOVE "EXECUTIVE OFFICER PAYROLL ABOVE CAP"
016500                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT)
016600           MOVE .99               TO WCT-RECOVERY-PROB (WC-LEAK-COUNT)
016700           STRING "CLASS " WCT-CLASS-CODE (WC-EXP-IDX)
016800                  " EXEC OFFICER PAYROLL EXCEEDS THE STATUTORY CAP"
016900                  DELIMITED BY SIZE
017000                  INTO WCT-LEAK-DESC (WC-LEAK-COUNT)
017100           MOVE "STATE-CONFIG EXECUTIVE OFFICER PAYROLL CAP"
017200                                  TO WCT-EVIDENCE (WC-LEAK-COUNT)
017300        WHEN 12
017400           MOVE "SEVERANCE PAY INCLUDED IN PAYROLL"
017500                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT)
017600           MOVE .85               TO WCT-RECOVERY-PROB (WC-LEAK-COUNT)
017700           STRING "CLASS " WCT-CLASS-CODE (WC-EXP-IDX)
017800                  " PAYROLL INCLUDES SEVERANCE PAY"
017900                  DELIMITED BY SIZE
018000                  INTO WCT-LEAK-DESC (WC-LEAK-COUNT)
018100           MOVE "PAYROLL RECORDS - SEVERANCE BREAKDOWN"
018200                                  TO WCT-EVIDENCE (WC-LEAK-COUNT)
018300        WHEN 18
018400           MOVE "TRAVEL REIMBURSEMENT INCLUDED IN PAYROLL"
018500                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT)
018600           MOVE .80               TO WCT-RECOVERY-PROB (WC-LEAK-COUNT)
018700           STRING "CLASS " WCT-CLASS-CODE (WC-EXP-IDX)
018800                  " PAYROLL INCLUDES TRAVEL REIMBURSEMENTS"
018900                  DELIMITED BY SIZE
019000                  INTO WCT-LEAK-DESC (WC-LEAK-COUNT)
019100           MOVE "PAYROLL RECORDS - TRAVEL REIMBURSEMENT BREAKDOWN"
019200                                  TO WCT-EVIDENCE (WC-LEAK-COUNT)
019300        WHEN 7
019400           MOVE "SUBCONTRACTOR PAYROLL INCLUDED"
019500                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT)
019600           MOVE .75               TO WCT-RECOVERY-PROB (WC-LEAK-COUNT)
019700           STRING "CLASS " WCT-CLASS-CODE (WC-EXP-IDX)
019800                  " PAYROLL INCLUDES UNINSURED SUBCONTRACTOR PAY"
019900                  DELIMITED BY SIZE
020000                  INTO WCT-LEAK-DESC (WC-LEAK-COUNT)
020100           MOVE "PAYROLL RECORDS - SUBCONTRACTOR BREAKDOWN"
020200                                  TO WCT-EVIDENCE (WC-LEAK-COUNT)
020300     END-EVALUATE.
020400 115-EXIT.
020500     EXIT.
020600
020700 120-EXEC-OFFICER-LEAK.
020800     IF WCT-EXEC-OFF-PAYROLL (WC-EXP-IDX) > LK-EXEC-OFFICER-CAP
020900        COMPUTE WS-EXCLUSION-AMT =
021000           WCT-EXEC-OFF-PAYROLL (WC-EXP-IDX) - LK-EXEC-OFFICER-CAP
021100        ADD WS-EXCLUSION-AMT TO WS-CORRECTION-TOTAL
021200        MOVE 5 TO WS-LEAK-TYPE-WORK
021300        PERFORM 115-EMIT-LEAK THRU 115-EXIT.
021400 120-EXIT.
021500     EXIT.
021600
021700 130-SEVERANCE-LEAK.
021800     IF WCT-SEVERANCE-PAY (WC-EXP-IDX) > 0
021900        MOVE WCT-SEVERANCE-PAY (WC-EXP-IDX) TO WS-EXCLUSION-AMT
022000        ADD WS-EXCLUSION-AMT TO WS-CORRECTION-TOTAL
022100        MOVE 12 TO WS-LEAK-TYPE-WORK
022200        PERFORM 115-EMIT-LEAK THRU 115-EXIT.
022300 130-EXIT.
022400     EXIT.
022500
022600 140-TRAVEL-LEAK.
022700     IF WCT-TRAVEL-REIMB (WC-EXP-IDX) > 0
022800        MOVE WCT-TRAVEL-REIMB (WC-EXP-IDX) TO WS-EXCLUSION-AMT
022900        ADD WS-EXCLUSION-AMT TO WS-CORRECTION-TOTAL
023000        MOVE 18 TO WS-LEAK-TYPE-WORK
023100        PERFORM 115-EMIT-LEAK THRU 115-EXIT.
023200 140-EXIT.
023300     EXIT.
023400
023500 150-SUBCONTRACTOR-LEAK.
023600     IF WCT-SUBCONTR-PAYROLL (WC-EXP-IDX) > 0
023700        MOVE WCT-SUBCONTR-PAYROLL (WC-EXP-IDX) TO WS-EXCLUSION-AMT
023800        ADD WS-EXCLUSION-AMT TO WS-CORRECTION-TOTAL
023900        MOVE 7 TO WS-LEAK-TYPE-WORK
024000        PERFORM 115-EMIT-LEAK THRU 115-EXIT.
024100 150-EXIT.
024200     EXIT.
024300