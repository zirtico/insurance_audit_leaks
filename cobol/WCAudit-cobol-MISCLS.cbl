000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MISCLS.
000400 AUTHOR. RUTH T. GARZA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/09/94.
000700 DATE-COMPILED. 06/09/94.
000800 SECURITY. CONFIDENTIAL - CARRIER AUDIT DATA.
000900******************************************************************
001000*REMARKS.
001100*
001200*          PAYROLL-CLASSIFICATION AUDIT.  WALKS THE PAYROLL-
001300*          EMPLOYEE TABLE, SCANS EACH EMPLOYEE'S JOB TITLE AND
001400*          DUTIES TEXT AGAINST OUR STANDING KEYWORD-TO-CLASS-CODE
001500*          TABLE, AND FLAGS THE ONES WHOSE CURRENT CLASS LOOKS
001600*          WRONG FOR THE WORK DESCRIBED.  THE CLASS-RATE TABLE
001700*          BELOW IS A HAND ESTIMATE FOR THE CODES WE SEE MOST -
001800*          THE REAL 531-CODE GEORGIA MANUAL TABLE COMES OFF THE
001900*          RATING BUREAU TAPE AND IS NOT LOADED HERE.
002000*
002100******************************************************************
002200*CHANGE LOG.
002300*
002400* 1994-06-09 RTG  ORIGINAL - BUILT FOR THE ATLANTA REGIONAL
002500*                 OFFICE'S "WHO'S REALLY DOING WHAT" AUDIT PUSH.
002600* 1995-01-17 JS   ADDED THE SECOND CANDIDATE FOR "DRIVER" AFTER
002700*                 A POLICY GOT FLAGGED INTO BUS COMPANY (7382)
002800*                 WHEN IT SHOULD HAVE STAYED TRUCKING (7380) -
002900*                 HIGHEST CONFIDENCE NOW WINS, NOT FIRST HIT.
003000* 1996-08-02 RTG  ADDED THE SORT-BY-IMPACT PASS SO THE BIGGEST
003100*                 PREMIUM QUESTIONS PRINT FIRST ON THE REPORT.
003200* 1998-10-19 JS   Y2K - NO DATE FIELDS IN THIS PROGRAM.  NO
003300*                 CHANGE MADE.
003400*
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON STATUS IS WC-TRACE-ON
004300            OFF STATUS IS WC-TRACE-OFF.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900
005000 01  WS-MISC-FIELDS.
005100     05  WS-CRT-IDX                  PIC 9(3) COMP.
005200     05  WS-KWT-IDX                  PIC 9(3) COMP.
005300     05  WS-FOUND-CT                 PIC 9(3) COMP.
005400     05  WS-BEST-RANK                PIC 9(1) COMP.
005500     05  WS-THIS-RANK                PIC 9(1) COMP.
005600     05  WS-SWAP-MADE-SW             PIC X(1).
005700         88  WS-SWAP-WAS-MADE           VALUE "Y".
005800     05  WS-ABS-LEFT                 PIC S9(9)V99 COMP-3.
005900     05  WS-ABS-RIGHT                PIC S9(9)V99 COMP-3.
006000     05  WS-LEFT-RANK                PIC 9(1) COMP.
006100     05  WS-RIGHT-RANK               PIC 9(1) COMP.
006200     05  FILLER                      PIC X(10).
006300
006400* ONE ENTRY'S WORTH OF HOLD AREA FOR THE BUBBLE-SORT SWAP - MUST
006500* STAY THE SAME SIZE AS WC-MISCLASS-ENTRY IN WCMISTAB.
006600 77  WS-SWAP-HOLD-AREA               PIC X(160).
006700
006800* SEARCH TEXT FOR ONE EMPLOYEE - JOB TITLE + DUTIES, ONE BLANK
006900* BETWEEN, UPPERCASED SO THE KEYWORD SCAN IS CASE-BLIND.
007000 01  WS-SEARCH-TEXT                  PIC X(91).
007100
007200* DIAGNOSTIC BREAKOUT OF THE SEARCH TEXT - DISPLAYED ONLY WHEN
007300* UPSI-0 IS ON, SO WE CAN SEE WHAT THE SCAN IS ACTUALLY MATCHING
007400* AGAINST WITHOUT PRINTING THE WHOLE 91 BYTES.
007500 01  WS-SEARCH-TRACE-X REDEFINES WS-SEARCH-TEXT.
007600     05  WS-SEARCH-TITLE-PART        PIC X(30).
007700     05  FILLER                      PIC X(61).
007800
007900 01  WS-BEST-CANDIDATE.
008000     05  WS-BEST-FOUND-SW            PIC X(1).
008100         88  WS-BEST-WAS-FOUND          VALUE "Y".
008200     05  WS-BEST-SUSP-CODE           PIC X(4).
008300     05  WS-BEST-SUSP-DESC           PIC X(30).
008400     05  WS-BEST-CONFIDENCE          PIC X(6).
008500     05  WS-BEST-KEYWORD             PIC X(15).
008600     05  FILLER                      PIC X(8).
008700
008800* CLASS-RATE TABLE - LOSS COST PER $100 PAYROLL FOR THE CODES WE
008900* SEE MOST OFTEN.  SEE THE REMARKS ABOVE - THIS IS AN ESTIMATE
009000* TABLE, NOT THE FULL BUREAU MANUAL.
009100 01  WC-CLASS-RATE-TABLE.
009200     05  WC-CRT-COUNT                PIC 9(2) COMP VALUE 17.
009300     05  WC-CRT-ENTRY OCCURS 17 TIMES.
009400         10  CRT-CLASS-CODE          PIC X(4).
009500         10  CRT-LOSS-COST           PIC 9(3)V999.
009600         10  FILLER                  PIC X(4).
009700     05  FILLER                      PIC X(6).
009800
009900* KEYWORD-TO-CLASS TABLE - JOB-TITLE / DUTIES WORDING THAT
010000* SUGGESTS A DIFFERENT CLASS CODE THAN THE ONE ON FILE.
010100 01  WC-KEYWORD-TABLE.
010200     05  WC-KWT-COUNT                PIC 9(2) COMP VALUE 25.
010300     05  WC-KWT-ENTRY OCCURS 25 TIMES.
010400         10  KWT-KEYWORD             PIC X(15).
010500         10  KWT-KEYWORD-LEN         PIC 9(2) COMP.
010600         10  KWT-SUSP-CODE           PIC X(4).
010700         10  KWT-SUSP-DESC           PIC X(30).
010800         10  KWT-CONFIDENCE          PIC X(6).
010900         10  FILLER                  PIC X(4).
011000     05  FILLER                      PIC X(6).
011100
011200* DIAGNOSTIC BREAKOUT OF THE SIGNED PREMIUM IMPACT - DISPLAYED
011300* ONLY WHEN UPSI-0 IS ON.
011400 01  WS-IMPACT-EDIT-AREA             PIC S9(9)V99.
011500 01  WS-IMPACT-EDIT-X REDEFINES WS-IMPACT-EDIT-AREA.
011600     05  WS-IMPACT-SIGN              PIC X.
011700     05  WS-IMPACT-DOLLARS           PIC 9(9).
011800     05  WS-IMPACT-CENTS             PIC 99.
011900
012000* SAME TREATMENT FOR THE RATE DIFFERENTIAL.
012100 01  WS-DIFF-EDIT-AREA               PIC S9(3)V999.
012200 01  WS-DIFF-EDIT-X REDEFINES WS-DIFF-EDIT-AREA.
012300     05  WS-DIFF-SIGN                PIC X.
012400     05  WS-DIFF-DIGITS              PIC 9(6).
012500
012600 LINKAGE SECTION.
012700     COPY WCEMPTAB.
012800
012900 01  LK-MISCLASS-SUMMARY.
013000     05  LK-MF-TOTAL-CT              PIC 9(3) COMP.
013100     05  LK-MF-HIGH-CT               PIC 9(3) COMP.
013200     05  LK-MF-MEDIUM-CT             PIC 9(3) COMP.
013300     05  LK-MF-LOW-CT                PIC 9(3) COMP.
013400     05  LK-MF-TOTAL-IMPACT          PIC S9(9)V99.
013500     05  FILLER                      PIC X(6).
013600
013700     COPY WCMISTAB.
013800
013900 PROCEDURE DIVISION USING WC-PAYROLL-EMP-TABLE,
014000          LK-MISCLASS-SUMMARY, WC-MISCLASS-TABLE.
014100
014200 999-MAINLINE.
014300     PERFORM 000-LOAD-TABLES THRU 000-EXIT.
014400     PERFORM 100-SCAN-ONE-EMPLOYEE THRU 100-EXIT.
014500     PERFORM 300-SORT-FLAGS THRU 300-EXIT.
014600     PERFORM 400-SUMMARIZE THRU 400-EXIT.
014700     GOBACK.
014800
014900 000-LOAD-TABLES.
015000     PERFORM 010-LOAD-CLASS-RATES THRU 010-EXIT.
015100     PERFORM 020-LOAD-KEYWORDS THRU 020-EXIT.
015200 000-EXIT.
015300     EXIT.
015400
015500* LOSS COSTS PER $100 PAYROLL - SEE REMARKS.
015600 010-LOAD-CLASS-RATES.
015700     MOVE "8810" TO CRT-CLASS-CODE (1).  MOVE .050 TO CRT-LOSS-COST (1).
015800     MOVE "5403" TO CRT-CLASS-CODE (2).  MOVE 4.000 TO CRT-LOSS-COST (2).
015900     MOVE "5645" TO CRT-CLASS-CODE (3).  MOVE 12.000 TO CRT-LOSS-COST (3).
016000     MOVE "5022" TO CRT-CLASS-CODE (4).  MOVE 5.500 TO CRT-LOSS-COST (4).
016100     MOVE "5474" TO CRT-CLASS-CODE (5).  MOVE 6.000 TO CRT-LOSS-COST (5).
016200     MOVE "5506" TO CRT-CLASS-CODE (6).  MOVE 3.000 TO CRT-LOSS-COST (6).
016300     MOVE "8391" TO CRT-CLASS-CODE (7).  MOVE 2.000 TO CRT-LOSS-COST (7).
016400     MOVE "9014" TO CRT-CLASS-CODE (8).  MOVE 1.500 TO CRT-LOSS-COST (8).
016500     MOVE "5551" TO CRT-CLASS-CODE (9).  MOVE 8.000 TO CRT-LOSS-COST (9).
016600     MOVE "5183" TO CRT-CLASS-CODE (10). MOVE 3.500 TO CRT-LOSS-COST (10).
016700     MOVE "5190" TO CRT-CLASS-CODE (11). MOVE 3.000 TO CRT-LOSS-COST (11).
016800     MOVE "3365" TO CRT-CLASS-CODE (12). MOVE 5.000 TO CRT-LOSS-COST (12).
016900     MOVE "7380" TO CRT-CLASS-CODE (13). MOVE 7.500 TO CRT-LOSS-COST (13).
017000     MOVE "7382" TO CRT-CLASS-CODE (14). MOVE 5.000 TO CRT-LOSS-COST (14).
017100     MOVE "8742" TO CRT-CLASS-CODE (15). MOVE .500 TO CRT-LOSS-COST (15).
017200     MOVE "8832" TO CRT-CLASS-CODE (16). MOVE .400 TO CRT-LOSS-COST (16).
017300     MOVE "8017" TO CRT-CLASS-CODE (17). MOVE 2.500 TO CRT-LOSS-COST (17).
017400 010-EXIT.
017500     EXIT.
017600
017700* KEYWORD, SUSPECTED CODE, DESCRIPTION, CONFIDENCE.
017800 020-LOAD-KEYWORDS.
017900     MOVE "CARPENTER"      TO KWT-KEYWORD (1).
018000     MOVE 9  TO KWT-KEYWORD-LEN (1).
018100     MOVE "5403"           TO KWT-SUSP-CODE (1).
018200     MOVE "CARPENTRY"      TO KWT-SUSP-DESC (1).
018300     MOVE "HIGH"           TO KWT-CONFIDENCE (1).
018400
018500     MOVE "ROOFER"         TO KWT-KEYWORD (2).
018600     MOVE 6  TO KWT-KEYWORD-LEN (2).
018700     MOVE "5551"           TO KWT-SUSP-CODE (2).
018800     MOVE "ROOFING"        TO KWT-SUSP-DESC (2).
018900     MOVE "HIGH"           TO KWT-CONFIDENCE (2).
019000
019100     MOVE "PAINTER"        TO KWT-KEYWORD (3).
019200     MOVE 7  TO KWT-KEYWORD-LEN (3).
019300     MOVE "5474"           TO KWT-SUSP-CODE (3).
019400     MOVE "PAINTING"       TO KWT-SUSP-DESC (3).
019500     MOVE "HIGH"           TO KWT-CONFIDENCE (3).
019600
019700     MOVE "PLUMBER"        TO KWT-KEYWORD (4).
019800     MOVE 7  TO KWT-KEYWORD-LEN (4).
019900     MOVE "5183"           TO KWT-SUSP-CODE (4).
020000     MOVE "PLUMBING"       TO KWT-SUSP-DESC (4).
020100     MOVE "HIGH"           TO KWT-CONFIDENCE (4).
020200
020300     MOVE "ELECTRICIAN"    TO KWT-KEYWORD (5).
020400     MOVE 11 TO KWT-KEYWORD-LEN (5).
020500     MOVE "5190"           TO KWT-SUSP-CODE (5).
020600     MOVE "ELECTRICAL WIRING" TO KWT-SUSP-DESC (5).
020700     MOVE "HIGH"           TO KWT-CONFIDENCE (5).
020800
020900     MOVE "MASON"          TO KWT-KEYWORD (6).
021000     MOVE 5  TO KWT-KEYWORD-LEN (6).
021100     MOVE "5022"           TO KWT-SUSP-CODE (6).
021200     MOVE "MASONRY"        TO KWT-SUSP-DESC (6).
021300     MOVE "HIGH"           TO KWT-CONFIDENCE (6).
021400
021500     MOVE "WELDER"         TO KWT-KEYWORD (7).
021600     MOVE 6  TO KWT-KEYWORD-LEN (7).
021700     MOVE "3365"           TO KWT-SUSP-CODE (7).
021800     MOVE "WELDING"        TO KWT-SUSP-DESC (7).
021900     MOVE "HIGH"           TO KWT-CONFIDENCE (7).
022000
022100     MOVE "DRIVER"         TO KWT-KEYWORD (8).
022200     MOVE 6  TO KWT-KEYWORD-LEN (8).
022300     MOVE "7380"           TO KWT-SUSP-CODE (8).
022400     MOVE "TRUCKING"       TO KWT-SUSP-DESC (8).
022500     MOVE "HIGH"           TO KWT-CONFIDENCE (8).
022600
022700     MOVE "DRIVER"         TO KWT-KEYWORD (9).
022800     MOVE 6  TO KWT-KEYWORD-LEN (9).
022900     MOVE "7382"           TO KWT-SUSP-CODE (9).
023000     MOVE "BUS COMPANY"    TO KWT-SUSP-DESC (9).
023100     MOVE "MEDIUM"         TO KWT-CONFIDENCE (9).
023200
023300     MOVE "TRUCKER"        TO KWT-KEYWORD (10).
023400     MOVE 7  TO KWT-KEYWORD-LEN (10).
023500     MOVE "7380"           TO KWT-SUSP-CODE (10).
023600     MOVE "TRUCKING"       TO KWT-SUSP-DESC (10).
023700     MOVE "HIGH"           TO KWT-CONFIDENCE (10).
023800
023900     MOVE "DELIVERY"       TO KWT-KEYWORD (11).
024000     MOVE 8  TO KWT-KEYWORD-LEN (11).
024100     MOVE "7380"           TO KWT-SUSP-CODE (11).
024200     MOVE "TRUCKING"       TO KWT-SUSP-DESC (11).
024300     MOVE "MEDIUM"         TO KWT-CONFIDENCE (11).
024400
024500     MOVE "JANITOR"        TO KWT-KEYWORD (12).
024600     MOVE 7  TO KWT-KEYWORD-LEN (12).
024700     MOVE "9014"           TO KWT-SUSP-CODE (12).
024800     MOVE "JANITORIAL"     TO KWT-SUSP-DESC (12).
024900     MOVE "HIGH"           TO KWT-CONFIDENCE (12).
025000
025100     MOVE "CUSTODIAN"      TO KWT-KEYWORD (13).
025200     MOVE 9  TO KWT-KEYWORD-LEN (13).
025300     MOVE "9014"           TO KWT-SUSP-CODE (13).
025400     MOVE "JANITORIAL"     TO KWT-SUSP-DESC (13).
025500     MOVE "HIGH"           TO KWT-CONFIDENCE (13).
025600
025700     MOVE "CLEANER"        TO KWT-KEYWORD (14).
025800     MOVE 7  TO KWT-KEYWORD-LEN (14).
025900     MOVE "9014"           TO KWT-SUSP-CODE (14).
026000     MOVE "JANITORIAL"     TO KWT-SUSP-DESC (14).
026100     MOVE "HIGH"           TO KWT-CONFIDENCE (14).
026200
026300     MOVE "MAINTENANCE"    TO KWT-KEYWORD (15).
026400     MOVE 11 TO KWT-KEYWORD-LEN (15).
026500     MOVE "9014"           TO KWT-SUSP-CODE (15).
026600     MOVE "JANITORIAL"     TO KWT-SUSP-DESC (15).
026700     MOVE "MEDIUM"         TO KWT-CONFIDENCE (15).
026800
026900     MOVE "SECRETARY"      TO KWT-KEYWORD (16).
027000     MOVE 9  TO KWT-KEYWORD-LEN (16).
027100     MOVE "8810"           TO KWT-SUSP-CODE (16).
027200     MOVE "CLERICAL"       TO KWT-SUSP-DESC (16).
027300     MOVE "MEDIUM"         TO KWT-CONFIDENCE (16).
027400
027500     MOVE "ADMIN"          TO KWT-KEYWORD (17).
027600     MOVE 5  TO KWT-KEYWORD-LEN (17).
027700     MOVE "8810"           TO KWT-SUSP-CODE (17).
027800     MOVE "CLERICAL"       TO KWT-SUSP-DESC (17).
027900     MOVE "LOW"            TO KWT-CONFIDENCE (17).
028000
028100     MOVE "RECEPTIONIST"   TO KWT-KEYWORD (18).
028200     MOVE 12 TO KWT-KEYWORD-LEN (18).
028300     MOVE "8810"           TO KWT-SUSP-CODE (18).
028400     MOVE "CLERICAL"       TO KWT-SUSP-DESC (18).
028500     MOVE "MEDIUM"         TO KWT-CONFIDENCE (18).
028600
028700     MOVE "SALESPERSON"    TO KWT-KEYWORD (19).
028800     MOVE 11 TO KWT-KEYWORD-LEN (19).
028900     MOVE "8742"           TO KWT-SUSP-CODE (19).
029000     MOVE "OUTSIDE SALES"  TO KWT-SUSP-DESC (19).
029100     MOVE "MEDIUM"         TO KWT-CONFIDENCE (19).
029200
029300     MOVE "SALES REP"      TO KWT-KEYWORD (20).
029400     MOVE 9  TO KWT-KEYWORD-LEN (20).
029500     MOVE "8742"           TO KWT-SUSP-CODE (20).
029600     MOVE "OUTSIDE SALES"  TO KWT-SUSP-DESC (20).
029700     MOVE "MEDIUM"         TO KWT-CONFIDENCE (20).
029800
029900     MOVE "NURSE"          TO KWT-KEYWORD (21).
030000     MOVE 5  TO KWT-KEYWORD-LEN (21).
030100     MOVE "8832"           TO KWT-SUSP-CODE (21).
030200     MOVE "PHYSICIAN & CLERICAL" TO KWT-SUSP-DESC (21).
030300     MOVE "MEDIUM"         TO KWT-CONFIDENCE (21).
030400
030500     MOVE "DOCTOR"         TO KWT-KEYWORD (22).
030600     MOVE 6  TO KWT-KEYWORD-LEN (22).
030700     MOVE "8832"           TO KWT-SUSP-CODE (22).
030800     MOVE "PHYSICIAN & CLERICAL" TO KWT-SUSP-DESC (22).
030900     MOVE "HIGH"           TO KWT-CONFIDENCE (22).
031000
031100     MOVE "COOK"           TO KWT-KEYWORD (23).
031200     MOVE 4  TO KWT-KEYWORD-LEN (23).
031300     MOVE "8017"           TO KWT-SUSP-CODE (23).
031400     MOVE "FOOD SERVICE"   TO KWT-SUSP-DESC (23).
031500     MOVE "MEDIUM"         TO KWT-CONFIDENCE (23).
031600
031700     MOVE "WAITER"         TO KWT-KEYWORD (24).
031800     MOVE 6  TO KWT-KEYWORD-LEN (24).
031900     MOVE "8017"           TO KWT-SUSP-CODE (24).
032000     MOVE "FOOD SERVICE"   TO KWT-SUSP-DESC (24).
032100     MOVE "MEDIUM"         TO KWT-CONFIDENCE (24).
032200
032300     MOVE "SERVER"         TO KWT-KEYWORD (25).
032400     MOVE 6  TO KWT-KEYWORD-LEN (25).
032500     MOVE "8017"           TO KWT-SUSP-CODE (25).
032600     MOVE "FOOD SERVICE"   TO KWT-SUSP-DESC (25).
032700     MOVE "MEDIUM"         TO KWT-CONFIDENCE (25).
032800 020-EXIT.
032900     EXIT.
033000
033100 100-SCAN-ONE-EMPLOYEE.
033200     MOVE 0 TO WC-MISCLASS-COUNT.
033300     PERFORM 105-SCAN-EMPLOYEE-ENTRY THRU 105-EXIT
033400             VARYING WC-EMP-IDX FROM 1 BY 1
033500             UNTIL WC-EMP-IDX > WC-EMP-COUNT.
033600 100-EXIT.
033700     EXIT.
033800
033900 105-SCAN-EMPLOYEE-ENTRY.
034000     STRING WCT-JOB-TITLE (WC-EMP-IDX) " "
034100            WCT-JOB-DUTIES (WC-EMP-IDX)
034200            DELIMITED BY SIZE INTO WS-SEARCH-TEXT.
034300     INSPECT WS-SEARCH-TEXT
034400             CONVERTING "abcdefghijklmnopqrstuvwxyz"
034500                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034600
034700     IF WC-TRACE-ON
034800        DISPLAY "MISCLS SCAN " WS-SEARCH-TITLE-PART.
034900
035000     PERFORM 150-CHECK-CLASS-RATE THRU 150-EXIT.
035100
035200     IF WS-FOUND-CT > 0
035300        PERFORM 200-SCAN-KEYWORDS THRU 200-EXIT
035400        IF WS-BEST-WAS-FOUND
035500           PERFORM 250-EMIT-FLAG-IF-RATED THRU 250-EXIT.
035600 105-EXIT.
035700     EXIT.
035800
035900* IS THE EMPLOYEE'S CURRENT CODE EVEN ONE WE RATE?  WS-FOUND-CT
036000* DOUBLES AS THE CURRENT-COST SUBSCRIPT HOLDER BELOW.
036100 150-CHECK-CLASS-RATE.
036200     MOVE 0 TO WS-FOUND-CT.
036300     PERFORM 155-COMPARE-CLASS-CODE THRU 155-EXIT
036400             VARYING WS-CRT-IDX FROM 1 BY 1
036500             UNTIL WS-CRT-IDX > WC-CRT-COUNT
036600                OR WS-FOUND-CT > 0.
036700
036800     IF WS-FOUND-CT = 0
036900        PERFORM 160-EMIT-UNKNOWN-FLAG THRU 160-EXIT.
037000 150-EXIT.
037100     EXIT.
037200
037300 155-COMPARE-CLASS-CODE.
037400     IF CRT-CLASS-CODE (WS-CRT-IDX) = WCT-EMP-CLASS-CODE (WC-EMP-IDX)
037500        MOVE WS-CRT-IDX TO WS-FOUND-CT.
037600 155-EXIT.
037700     EXIT.
037800
037900 160-EMIT-UNKNOWN-FLAG.
038000     ADD 1 TO WC-MISCLASS-COUNT.
038100     MOVE WCT-EMPLOYEE-NAME (WC-EMP-IDX)
038200                          TO WCT-MF-EMPLOYEE (WC-MISCLASS-COUNT).
038300     MOVE WCT-JOB-TITLE (WC-EMP-IDX)
038400                          TO WCT-MF-JOB-TITLE (WC-MISCLASS-COUNT).
038500     MOVE WCT-EMP-CLASS-CODE (WC-EMP-IDX)
038600                          TO WCT-MF-CURR-CODE (WC-MISCLASS-COUNT).
038700     MOVE 0               TO WCT-MF-CURR-COST (WC-MISCLASS-COUNT).
038800     MOVE "UNKN"          TO WCT-MF-SUSP-CODE (WC-MISCLASS-COUNT).
038900     MOVE "CLASS CODE NOT IN RATE TABLE"
039000                          TO WCT-MF-SUSP-DESC (WC-MISCLASS-COUNT).
039100     MOVE 0               TO WCT-MF-SUSP-COST (WC-MISCLASS-COUNT).
039200     MOVE 0               TO WCT-MF-RATE-DIFF (WC-MISCLASS-COUNT).
039300     MOVE WCT-ANNUAL-PAYROLL (WC-EMP-IDX)
039400                          TO WCT-MF-PAYROLL (WC-MISCLASS-COUNT).
039500     MOVE 0               TO WCT-MF-PREM-IMPACT (WC-MISCLASS-COUNT).
039600     MOVE "HIGH"          TO WCT-MF-CONFIDENCE (WC-MISCLASS-COUNT).
039700     MOVE SPACES          TO WCT-MF-KEYWORD (WC-MISCLASS-COUNT).
039800* WS-FOUND-CT STAYS ZERO SO 105-SCAN-EMPLOYEE-ENTRY SKIPS THE
039900* KEYWORD SCAN FOR THIS EMPLOYEE.
040000 160-EXIT.
040100     EXIT.
040200
040300* WALK THE KEYWORD TABLE, KEEPING THE BEST-CONFIDENCE CANDIDATE
040400* WHOSE SUSPECTED CODE DIFFERS FROM THE CURRENT ONE.
040500 200-SCAN-KEYWORDS.
040600     MOVE SPACES TO WS-BEST-FOUND-SW.
040700     MOVE 0 TO WS-BEST-RANK.
040800     PERFORM 205-CHECK-ONE-KEYWORD THRU 205-EXIT
040900             VARYING WC-MIS-IDX FROM 1 BY 1
041000             UNTIL WC-MIS-IDX > WC-KWT-COUNT.
041100 200-EXIT.
041200     EXIT.
041300
041400 205-CHECK-ONE-KEYWORD.
041500     IF KWT-SUSP-CODE (WC-MIS-IDX) NOT = WCT-EMP-CLASS-CODE (WC-EMP-IDX)
041600        MOVE 0 TO WS-FOUND-CT
041700        INSPECT WS-SEARCH-TEXT TALLYING WS-FOUND-CT
041800                FOR ALL KWT-KEYWORD (WC-MIS-IDX)
041900                        (1:KWT-KEYWORD-LEN (WC-MIS-IDX))
042000        IF WS-FOUND-CT > 0
042100           PERFORM 210-RANK-CONFIDENCE THRU 210-EXIT
042200           IF WS-THIS-RANK > WS-BEST-RANK
042300              MOVE WS-THIS-RANK          TO WS-BEST-RANK
042400              MOVE "Y"                   TO WS-BEST-FOUND-SW
042500              MOVE KWT-SUSP-CODE (WC-MIS-IDX)  TO WS-BEST-SUSP-CODE
042600              MOVE KWT-SUSP-DESC (WC-MIS-IDX)  TO WS-BEST-SUSP-DESC
042700              MOVE KWT-CONFIDENCE (WC-MIS-IDX) TO WS-BEST-CONFIDENCE
042800              MOVE KWT-KEYWORD (WC-MIS-IDX)    TO WS-BEST-KEYWORD.
042900 205-EXIT.
043000     EXIT.
043100
043200 210-RANK-CONFIDENCE.
043300     EVALUATE KWT-CONFIDENCE (WC-MIS-IDX)
043400        WHEN "HIGH"
043500           MOVE 3 TO WS-THIS-RANK
043600        WHEN "MEDIUM"
043700           MOVE 2 TO WS-THIS-RANK
043800        WHEN OTHER
043900           MOVE 1 TO WS-THIS-RANK
044000     END-EVALUATE.
044100 210-EXIT.
044200     EXIT.
044300
044400* BEST CANDIDATE FOUND - BUT ONLY EMIT A FLAG IF WE ALSO RATE
044500* THE SUSPECTED CODE.
044600 250-EMIT-FLAG-IF-RATED.
044700     MOVE 0 TO WS-FOUND-CT.
044800     PERFORM 255-COMPARE-SUSP-CODE THRU 255-EXIT
044900             VARYING WS-CRT-IDX FROM 1 BY 1
045000             UNTIL WS-CRT-IDX > WC-CRT-COUNT
045100                OR WS-FOUND-CT > 0.
045200
045300     IF WS-FOUND-CT > 0
045400        PERFORM 260-BUILD-FLAG-ENTRY THRU 260-EXIT.
045500 250-EXIT.
045600     EXIT.
045700
045800 255-COMPARE-SUSP-CODE.
045900     IF CRT-CLASS-CODE (WS-CRT-IDX) = WS-BEST-SUSP-CODE
046000        MOVE WS-CRT-IDX TO WS-FOUND-CT.
046100 255-EXIT.
046200     EXIT.
046300
046400 260-BUILD-FLAG-ENTRY.
046500     ADD 1 TO WC-MISCLASS-COUNT.
046600     MOVE WCT-EMPLOYEE-NAME (WC-EMP-IDX)
046700                          TO WCT-MF-EMPLOYEE (WC-MISCLASS-COUNT).
046800     MOVE WCT-JOB-TITLE (WC-EMP-IDX)
046900                          TO WCT-MF-JOB-TITLE (WC-MISCLASS-COUNT).
047000     MOVE WCT-EMP-CLASS-CODE (WC-EMP-IDX)
047100                          TO WCT-MF-CURR-CODE (WC-MISCLASS-COUNT).
047200     MOVE CRT-LOSS-COST (WS-CRT-IDX)
047300                          TO WCT-MF-SUSP-COST (WC-MISCLASS-COUNT).
047400* WS-CRT-IDX WAS ADVANCED BY THE SEARCH ABOVE - FIND THE CURRENT
047500* CODE'S ROW AGAIN FOR ITS LOSS COST.
047600     MOVE 0 TO WS-FOUND-CT.
047700     PERFORM 265-COMPARE-CURR-CODE THRU 265-EXIT
047800             VARYING WS-CRT-IDX FROM 1 BY 1
047900             UNTIL WS-CRT-IDX > WC-CRT-COUNT
048000                OR WS-FOUND-CT > 0.
048100     MOVE CRT-LOSS-COST (WS-CRT-IDX)
048200                          TO WCT-MF-CURR-COST (WC-MISCLASS-COUNT).
048300
048400     MOVE WS-BEST-SUSP-CODE  TO WCT-MF-SUSP-CODE (WC-MISCLASS-COUNT).
048500     MOVE WS-BEST-SUSP-DESC  TO WCT-MF-SUSP-DESC (WC-MISCLASS-COUNT).
048600     MOVE WS-BEST-CONFIDENCE TO WCT-MF-CONFIDENCE (WC-MISCLASS-COUNT).
048700     MOVE WS-BEST-KEYWORD    TO WCT-MF-KEYWORD (WC-MISCLASS-COUNT).
048800
048900     COMPUTE WCT-MF-RATE-DIFF (WC-MISCLASS-COUNT) =
049000          WCT-MF-SUSP-COST (WC-MISCLASS-COUNT)
049100        - WCT-MF-CURR-COST (WC-MISCLASS-COUNT).
049200
049300     MOVE WCT-ANNUAL-PAYROLL (WC-EMP-IDX)
049400                          TO WCT-MF-PAYROLL (WC-MISCLASS-COUNT).
049500
049600     COMPUTE WCT-MF-PREM-IMPACT (WC-MISCLASS-COUNT) =
049700          (WCT-ANNUAL-PAYROLL (WC-EMP-IDX) / 100)
049800        * WCT-MF-RATE-DIFF (WC-MISCLASS-COUNT).
049900
050000     IF WC-TRACE-ON
050100        MOVE WCT-MF-PREM-IMPACT (WC-MISCLASS-COUNT)
050200                                  TO WS-IMPACT-EDIT-AREA
050300        MOVE WCT-MF-RATE-DIFF (WC-MISCLASS-COUNT)
050400                                  TO WS-DIFF-EDIT-AREA
050500        DISPLAY "MISCLS " WCT-EMPLOYEE-NAME (WC-EMP-IDX)
050600                " DIFF " WS-DIFF-SIGN WS-DIFF-DIGITS
050700                " IMPACT " WS-IMPACT-SIGN WS-IMPACT-DOLLARS
050800                "." WS-IMPACT-CENTS.
050900 260-EXIT.
051000     EXIT.
051100
051200 265-COMPARE-CURR-CODE.
051300     IF CRT-CLASS-CODE (WS-CRT-IDX) = WCT-EMP-CLASS-CODE (WC-EMP-IDX)
051400        MOVE WS-CRT-IDX TO WS-FOUND-CT.
051500 265-EXIT.
051600     EXIT.
051700
051800* BUBBLE SORT THE FLAG TABLE - CONFIDENCE (HIGH, MEDIUM, LOW)
051900* THEN DESCENDING ABSOLUTE PREMIUM IMPACT.  THE TABLE NEVER HAS
052000* MORE THAN A FEW HUNDRED ENTRIES SO A BUBBLE SORT IS PLENTY.
052100 300-SORT-FLAGS.
052200     IF WC-MISCLASS-COUNT > 1
052300        MOVE "Y" TO WS-SWAP-MADE-SW
052400        PERFORM 310-ONE-BUBBLE-PASS THRU 310-EXIT
052500                UNTIL NOT WS-SWAP-WAS-MADE.
052600 300-EXIT.
052700     EXIT.
052800
052900 310-ONE-BUBBLE-PASS.
053000     MOVE SPACES TO WS-SWAP-MADE-SW.
053100     PERFORM 320-COMPARE-ADJACENT THRU 320-EXIT
053200             VARYING WC-MIS-IDX FROM 1 BY 1
053300             UNTIL WC-MIS-IDX > WC-MISCLASS-COUNT - 1.
053400 310-EXIT.
053500     EXIT.
053600
053700 320-COMPARE-ADJACENT.
053800     PERFORM 325-RANK-BOTH-SIDES THRU 325-EXIT.
053900     IF WS-LEFT-RANK < WS-RIGHT-RANK
054000        PERFORM 330-SWAP-ENTRIES THRU 330-EXIT
054100     ELSE
054200        IF WS-LEFT-RANK = WS-RIGHT-RANK
054300           PERFORM 328-ABSOLUTE-VALUES THRU 328-EXIT
054400           IF WS-ABS-LEFT < WS-ABS-RIGHT
054500              PERFORM 330-SWAP-ENTRIES THRU 330-EXIT
054600           END-IF
054700        END-IF.
054800 320-EXIT.
054900     EXIT.
055000
055100* NUMERIC STAND-IN FOR THE CONFIDENCE TEXT SO THE COMPARE ABOVE
055200* SORTS HIGH, MEDIUM, LOW - NOT ALPHABETIC (WHICH WOULD PUT LOW
055300* AHEAD OF MEDIUM).
055400 325-RANK-BOTH-SIDES.
055500     EVALUATE WCT-MF-CONFIDENCE (WC-MIS-IDX)
055600        WHEN "HIGH"
055700           MOVE 3 TO WS-LEFT-RANK
055800        WHEN "MEDIUM"
055900           MOVE 2 TO WS-LEFT-RANK
056000        WHEN OTHER
056100           MOVE 1 TO WS-LEFT-RANK
056200     END-EVALUATE.
056300     EVALUATE WCT-MF-CONFIDENCE (WC-MIS-IDX + 1)
056400        WHEN "HIGH"
056500           MOVE 3 TO WS-RIGHT-RANK
056600        WHEN "MEDIUM"
056700           MOVE 2 TO WS-RIGHT-RANK
056800        WHEN OTHER
056900           MOVE 1 TO WS-RIGHT-RANK
057000     END-EVALUATE.
057100 325-EXIT.
057200     EXIT.
057300
057400* PREMIUM IMPACT CAN RUN EITHER SIGN - RANK ON MAGNITUDE ONLY.
057500 328-ABSOLUTE-VALUES.
057600     MOVE WCT-MF-PREM-IMPACT (WC-MIS-IDX) TO WS-ABS-LEFT.
057700     IF WS-ABS-LEFT < 0
057800        MULTIPLY WS-ABS-LEFT BY -1
057900     END-IF.
058000     MOVE WCT-MF-PREM-IMPACT (WC-MIS-IDX + 1) TO WS-ABS-RIGHT.
058100     IF WS-ABS-RIGHT < 0
058200        MULTIPLY WS-ABS-RIGHT BY -1
058300     END-IF.
058400 328-EXIT.
058500     EXIT.
058600
058700 330-SWAP-ENTRIES.
058800     MOVE WC-MISCLASS-ENTRY (WC-MIS-IDX)     TO WS-SWAP-HOLD-AREA.
058900     MOVE WC-MISCLASS-ENTRY (WC-MIS-IDX + 1) TO
059000                                  WC-MISCLASS-ENTRY (WC-MIS-IDX).
059100     MOVE WS-SWAP-HOLD-AREA TO WC-MISCLASS-ENTRY (WC-MIS-IDX + 1).
059200     MOVE "Y" TO WS-SWAP-MADE-SW.
059300 330-EXIT.
059400     EXIT.
059500
059600* COUNTS AND SIGNED TOTAL FOR THE REPORT'S MISCLASSIFICATION
059700* SUMMARY SECTION.
059800 400-SUMMARIZE.
059900     MOVE WC-MISCLASS-COUNT TO LK-MF-TOTAL-CT.
060000     MOVE 0 TO LK-MF-HIGH-CT.
060100     MOVE 0 TO LK-MF-MEDIUM-CT.
060200     MOVE 0 TO LK-MF-LOW-CT.
060300     MOVE 0 TO LK-MF-TOTAL-IMPACT.
060400     PERFORM 410-TALLY-ONE-FLAG THRU 410-EXIT
060500             VARYING WC-MIS-IDX FROM 1 BY 1
060600             UNTIL WC-MIS-IDX > WC-MISCLASS-COUNT.
060700 400-EXIT.
060800     EXIT.
060900
061000 410-TALLY-ONE-FLAG.
061100     EVALUATE TRUE
061200        WHEN WCT-MF-CONF-HIGH (WC-MIS-IDX)
061300           ADD 1 TO LK-MF-HIGH-CT
061400        WHEN WCT-MF-CONF-MEDIUM (WC-MIS-IDX)
061500           ADD 1 TO LK-MF-MEDIUM-CT
061600        WHEN WCT-MF-CONF-LOW (WC-MIS-IDX)
061700           ADD 1 TO LK-MF-LOW-CT
061800     END-EVALUATE.
061900     ADD WCT-MF-PREM-IMPACT (WC-MIS-IDX) TO LK-MF-TOTAL-IMPACT.
062000 410-EXIT.
062100     EXIT.
