000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLMGATES.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/22/93.
000700 DATE-COMPILED. 08/22/93.
000800 SECURITY. CONFIDENTIAL - CARRIER AUDIT DATA.
000900******************************************************************
001000*REMARKS.
001100*
001200*          RUNS EVERY CLAIM IN THE CLAIM TABLE THROUGH THE THREE
001300*          RATING GATES - ERA MED-ONLY DISCOUNT, SINGLE-CLAIM
001400*          LIMITATION (SAL), AND THE SAME-DATE MULTI-CLAIM
001500*          FREQUENCY CAP - THEN SPLITS THE GATED AMOUNT INTO
001600*          PRIMARY AND EXCESS LOSS AT THE STATE SPLIT POINT.
001700*
001800*          WCAUDIT CALLS THIS TWICE.  THE FIRST TIME (CURRENT
001900*          MOD PASS) IT THROWS THE LEAK TABLE AWAY.  THE SECOND
002000*          TIME (CORRECTIONS PASS) IT KEEPS THE ERA/SAL LEAKS
002100*          THIS PROGRAM BUILDS.  THE GATE ARITHMETIC ITSELF DOES
002200*          NOT CHANGE BETWEEN THE TWO CALLS.
002300*
002400******************************************************************
002500*CHANGE LOG.
002600*
002700* 1993-08-22 JS   ORIGINAL.
002800* 1994-06-14 RTG  ERA LEAK EVIDENCE TEXT CHANGED TO CITE THE
002900*                 MANUAL RULE NUMBER AFTER THE ATLANTA REGIONAL
003000*                 OFFICE ASKED FOR A CITATION ON EVERY LEAK
003100*                 (TICKET WC-0114).
003200* 1996-07-02 JS   FREQUENCY RATIO NOW RECOMPUTED PER CLAIM OFF
003300*                 THE RAW GROUP TOTALS INSTEAD OF A RUNNING
003400*                 ACCUMULATOR - A RUNNING TOTAL WAS PICKING UP
003500*                 ALREADY-GATED AMOUNTS ON RE-ENTRY.
003600* 1998-11-30 RTG  Y2K - ACCIDENT-DATE ALREADY 4-DIGIT YEAR IN
003700*                 WCCLMTAB.  NO CHANGE MADE.
003800*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS WC-TRACE-ON
004700            OFF STATUS IS WC-TRACE-OFF.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300
005400 01  WS-GROUP-FIELDS.
005500     05  WS-GROUP-TOTAL              PIC S9(9)V99 COMP-3.
005600     05  WS-GROUP-COUNT              PIC 9(3) COMP.
005700     05  WS-GROUP-RATIO              PIC 9V9999.
005800     05  WS-CLM-SUB                  PIC 9(3) COMP.
005900     05  WS-INNER-SUB                PIC 9(3) COMP.
006000     05  WS-INCURRED-TOTAL           PIC S9(9)V99 COMP-3.
006100     05  FILLER                      PIC X(10).
006200
006300* RATABLE/CAPPED CARRIED AS EDIT AREAS FOR THE OCCASIONAL SYSOUT
006400* TRACE WHEN A CARRIER DISPUTES A GATED AMOUNT.
006500 01  WS-RATABLE-EDIT                 PIC S9(9)V99.
006600 01  WS-RATABLE-EDIT-X REDEFINES WS-RATABLE-EDIT.
006700     05  WS-RATABLE-DOLLARS          PIC S9(9).
006800     05  WS-RATABLE-CENTS            PIC 99.
006900
007000 01  WS-CAPPED-EDIT                  PIC S9(9)V99.
007100 01  WS-CAPPED-EDIT-X REDEFINES WS-CAPPED-EDIT.
007200     05  WS-CAPPED-DOLLARS           PIC S9(9).
007300     05  WS-CAPPED-CENTS             PIC 99.
007400
007500 01  WS-INCURRED-EDIT                PIC S9(9)V99.
007600 01  WS-INCURRED-EDIT-X REDEFINES WS-INCURRED-EDIT.
007700     05  WS-INCURRED-DOLLARS         PIC S9(9).
007800     05  WS-INCURRED-CENTS           PIC 99.
007900
008000* SAME TREATMENT FOR THE SAL AMOUNT SO 225-EMIT-SAL-LEAK CAN CITE
008100* THE DOLLAR FIGURE THE CLAIM WAS CAPPED AGAINST.
008200 01  WS-SAL-EDIT-AMT                 PIC S9(9)V99.
008300 01  WS-SAL-EDIT-X REDEFINES WS-SAL-EDIT-AMT.
008400     05  WS-SAL-EDIT-DOLLARS         PIC S9(9).
008500     05  WS-SAL-EDIT-CENTS           PIC 99.
008600
008700 LINKAGE SECTION.
008800     COPY WCCLMTAB.
008900
009000 01  LK-STATE-PARMS.
009100     05  LK-SPLIT-POINT               PIC S9(7)V99.
009200     05  LK-SAL-PER-CLAIM             PIC S9(9)V99.
009300     05  LK-SAL-MULTI-CLAIM           PIC S9(9)V99.
009400     05  LK-G-VALUE                   PIC 9(3)V99.
009500     05  LK-S-VALUE                   PIC S9(9)V99.
009600     05  LK-ERA-FLAG                  PIC X(1).
009700         88  LK-STATE-HAS-ERA           VALUE "Y".
009800     05  LK-ERA-DISCOUNT              PIC V99.
009900     05  LK-NCCI-FLAG                 PIC X(1).
010000     05  LK-MIN-EXPECTED              PIC S9(7)V99.
010100     05  LK-W-VALUE                   PIC V9999.
010200     05  LK-B-VALUE                   PIC S9(9)V99.
010300     05  FILLER                       PIC X(5).
010400
010500     COPY WCLEAKTB.
010600
010700 PROCEDURE DIVISION USING WC-CLAIM-TABLE, LK-STATE-PARMS,
010800          WC-LEAK-TABLE.
010900
011000 999-MAINLINE.
011100     PERFORM 100-GROUP-BY-ACC-DATE THRU 100-EXIT.
011200     PERFORM 200-GATE-ONE-CLAIM THRU 200-EXIT.
011300     GOBACK.
011400
011500 100-GROUP-BY-ACC-DATE.
011600     PERFORM 110-RATE-ONE-GROUP THRU 110-EXIT
011700             VARYING WC-CLM-IDX FROM 1 BY 1
011800             UNTIL WC-CLM-IDX > WC-CLAIM-COUNT.
011900 100-EXIT.
012000     EXIT.
012100
012200* FOR THE CLAIM AT WC-CLM-IDX, SUM INCURRED-TOTAL AND COUNT OVER
012300* EVERY CLAIM SHARING ITS ACCIDENT DATE, THEN DERIVE THE GROUP'S
012400* FREQUENCY RATIO AND STORE IT ON THE CLAIM ITSELF.
012500 110-RATE-ONE-GROUP.
012600     MOVE 0 TO WS-GROUP-TOTAL.
012700     MOVE 0 TO WS-GROUP-COUNT.
012800     PERFORM 120-ADD-TO-GROUP THRU 120-EXIT
012900             VARYING WS-INNER-SUB FROM 1 BY 1
013000             UNTIL WS-INNER-SUB > WC-CLAIM-COUNT.
013100
013200     MOVE 1 TO WS-GROUP-RATIO.
013300     IF WS-GROUP-COUNT > 1
013400        AND WS-GROUP-TOTAL > LK-SAL-MULTI-CLAIM
013500           COMPUTE WS-GROUP-RATIO ROUNDED =
013600                  LK-SAL-MULTI-CLAIM / WS-GROUP-TOTAL.
013700
013800     MOVE WS-GROUP-RATIO TO WCT-FREQ-RATIO (WC-CLM-IDX).
013900 110-EXIT.
014000     EXIT.
014100
014200 120-ADD-TO-GROUP.
014300     IF WCT-ACCIDENT-DATE (WS-INNER-SUB) =
014400        WCT-ACCIDENT-DATE (WC-CLM-IDX)
014500           ADD 1 TO WS-GROUP-COUNT
014600           COMPUTE WS-INCURRED-TOTAL =
014700              WCT-INCURRED-INDEM (WS-INNER-SUB) +
014800              WCT-INCURRED-MED (WS-INNER-SUB)
014900           ADD WS-INCURRED-TOTAL TO WS-GROUP-TOTAL.
015000 120-EXIT.
015100     EXIT.
015200
015300 200-GATE-ONE-CLAIM.
015400     PERFORM 205-GATE-CLAIM-ENTRY THRU 205-EXIT
015500             VARYING WC-CLM-IDX FROM 1 BY 1
015600             UNTIL WC-CLM-IDX > WC-CLAIM-COUNT.
015700 200-EXIT.
015800     EXIT.
015900
016000 205-GATE-CLAIM-ENTRY.
016100     COMPUTE WS-INCURRED-TOTAL =
016200          WCT-INCURRED-INDEM (WC-CLM-IDX) +
016300          WCT-INCURRED-MED (WC-CLM-IDX).
016400     MOVE "N" TO WCT-DENIED-SW (WC-CLM-IDX).
016500     IF WCT-STATUS-DENIED (WC-CLM-IDX)
016600        MOVE "Y" TO WCT-DENIED-SW (WC-CLM-IDX).
016700
016800     MOVE WS-INCURRED-TOTAL TO WS-INCURRED-EDIT.
016900     IF WC-TRACE-ON
017000        DISPLAY "CLMGATES CLAIM " WCT-CLAIM-NUMBER (WC-CLM-IDX)
017100                " INCURRED " WS-INCURRED-DOLLARS "."
017200                WS-INCURRED-CENTS.
017300
017400     PERFORM 210-ERA-GATE THRU 210-EXIT.
017500     PERFORM 220-SAL-GATE THRU 220-EXIT.
017600     PERFORM 230-FREQUENCY-GATE THRU 230-EXIT.
017700     PERFORM 240-SPLIT-LOSS THRU 240-EXIT.
017800 205-EXIT.
017900     EXIT.
018000
018100* ERA MED-ONLY DISCOUNT - RULE 2-E-1 OF THE 1993 MANUAL.
018200 210-ERA-GATE.
018300     MOVE "N" TO WCT-ERA-APPLIED-SW (WC-CLM-IDX).
018400     MOVE WS-INCURRED-TOTAL TO WCT-RATABLE-AMT (WC-CLM-IDX).
018500
018600     IF LK-STATE-HAS-ERA
018700        AND (WCT-INJURY-MED-ONLY (WC-CLM-IDX)
018800             OR WCT-INCURRED-INDEM (WC-CLM-IDX) = 0)
018900           COMPUTE WCT-RATABLE-AMT (WC-CLM-IDX) ROUNDED =
019000                  WS-INCURRED-TOTAL * LK-ERA-DISCOUNT
019100           MOVE "Y" TO WCT-ERA-APPLIED-SW (WC-CLM-IDX)
019200           IF WS-INCURRED-TOTAL > WCT-RATABLE-AMT (WC-CLM-IDX)
019300              PERFORM 215-EMIT-ERA-LEAK THRU 215-EXIT.
019400
019500     MOVE WCT-RATABLE-AMT (WC-CLM-IDX) TO WS-RATABLE-EDIT.
019600 210-EXIT.
019700     EXIT.
019800
019900 215-EMIT-ERA-LEAK.
020000     ADD 1 TO WC-LEAK-COUNT.
020100     MOVE 1                       TO WCT-LEAK-TYPE-NUM (WC-LEAK-COUNT).
020200     MOVE "ERA MED-ONLY DISCOUNT NOT APPLIED"
020300                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT).
020400     STRING "CLAIM " WCT-CLAIM-NUMBER (WC-CLM-IDX)
020500            " RATED AT FULL VALUE INSTEAD OF THE ERA MED-ONLY "
020600            "DISCOUNT" DELIMITED BY SIZE
020700            INTO WCT-LEAK-DESC (WC-LEAK-COUNT).
020800     MOVE WCT-CLAIM-NUMBER (WC-CLM-IDX)
020900                                  TO WCT-LEAK-ITEM-ID (WC-LEAK-COUNT).
021000     MOVE WS-INCURRED-TOTAL       TO WCT-CURRENT-VALUE (WC-LEAK-COUNT).
021100     MOVE WCT-RATABLE-AMT (WC-CLM-IDX)
021200                                  TO WCT-CORRECTED-VALUE (WC-LEAK-COUNT).
021300     COMPUTE WCT-DOLLAR-IMPACT (WC-LEAK-COUNT) =
021400          WS-INCURRED-TOTAL - WCT-RATABLE-AMT (WC-CLM-IDX).
021500     MOVE .95                     TO WCT-RECOVERY-PROB (WC-LEAK-COUNT).
021600     MOVE "NCCI EXPERIENCE RATING PLAN MANUAL RULE 2-E-1"
021700                                  TO WCT-EVIDENCE (WC-LEAK-COUNT).
021800 215-EXIT.
021900     EXIT.
022000
022100* SINGLE ACCIDENT LIMITATION.
022200 220-SAL-GATE.
022300     MOVE WCT-RATABLE-AMT (WC-CLM-IDX) TO WCT-CAPPED-AMT (WC-CLM-IDX).
022400     IF WCT-RATABLE-AMT (WC-CLM-IDX) > LK-SAL-PER-CLAIM
022500        MOVE LK-SAL-PER-CLAIM TO WCT-CAPPED-AMT (WC-CLM-IDX)
022600        PERFORM 225-EMIT-SAL-LEAK THRU 225-EXIT.
022700
022800     MOVE WCT-CAPPED-AMT (WC-CLM-IDX) TO WS-CAPPED-EDIT.
022900 220-EXIT.
023000     EXIT.
023100
023200 225-EMIT-SAL-LEAK.
023300     ADD 1 TO WC-LEAK-COUNT.
023400     MOVE 19                      TO WCT-LEAK-TYPE-NUM (WC-LEAK-COUNT).
023500     MOVE "SINGLE ACCIDENT LIMITATION CAP MISSED"
023600                                  TO WCT-LEAK-TYPE-NAME (WC-LEAK-COUNT).
023700     STRING "CLAIM " WCT-CLAIM-NUMBER (WC-CLM-IDX)
023800            " EXCEEDS THE STATE SINGLE ACCIDENT LIMITATION"
023900            DELIMITED BY SIZE INTO WCT-LEAK-DESC (WC-LEAK-COUNT).
024000     MOVE WCT-CLAIM-NUMBER (WC-CLM-IDX)
024100                                  TO WCT-LEAK-ITEM-ID (WC-LEAK-COUNT).
024200     MOVE WCT-RATABLE-AMT (WC-CLM-IDX)
024300                                  TO WCT-CURRENT-VALUE (WC-LEAK-COUNT).
024400     MOVE WCT-CAPPED-AMT (WC-CLM-IDX)
024500                                  TO WCT-CORRECTED-VALUE (WC-LEAK-COUNT).
024600     COMPUTE WCT-DOLLAR-IMPACT (WC-LEAK-COUNT) =
024700          WCT-RATABLE-AMT (WC-CLM-IDX) - WCT-CAPPED-AMT (WC-CLM-IDX).
024800     MOVE .99                     TO WCT-RECOVERY-PROB (WC-LEAK-COUNT).
024900     MOVE LK-SAL-PER-CLAIM TO WS-SAL-EDIT-AMT.
025000     STRING "SINGLE ACCIDENT LIMITATION PER STATE-CONFIG IS "
025100            WS-SAL-EDIT-DOLLARS "." WS-SAL-EDIT-CENTS
025200            DELIMITED BY SIZE INTO WCT-EVIDENCE (WC-LEAK-COUNT).
025300 225-EXIT.
025400     EXIT.
025500
025600* SAME-DATE MULTI-CLAIM FREQUENCY CAP - RATIO ALREADY STORED ON
025700* THE CLAIM BY 100-GROUP-BY-ACC-DATE.
025800 230-FREQUENCY-GATE.
025900     COMPUTE WCT-ADJUSTED-AMT (WC-CLM-IDX) ROUNDED =
026000          WCT-CAPPED-AMT (WC-CLM-IDX) * WCT-FREQ-RATIO (WC-CLM-IDX).
026100 230-EXIT.
026200     EXIT.
026300
026400* PRIMARY/EXCESS SPLIT AT THE STATE SPLIT POINT.
026500 240-SPLIT-LOSS.
026600     IF WCT-ADJUSTED-AMT (WC-CLM-IDX) < LK-SPLIT-POINT
026700        MOVE WCT-ADJUSTED-AMT (WC-CLM-IDX)
026800                                  TO WCT-PRIMARY-LOSS (WC-CLM-IDX)
026900     ELSE
027000        MOVE LK-SPLIT-POINT TO WCT-PRIMARY-LOSS (WC-CLM-IDX).
027100
027200     COMPUTE WCT-EXCESS-LOSS (WC-CLM-IDX) =
027300          WCT-ADJUSTED-AMT (WC-CLM-IDX) -
027400          WCT-PRIMARY-LOSS (WC-CLM-IDX).
027500     IF WCT-EXCESS-LOSS (WC-CLM-IDX) < 0
027600        MOVE 0 TO WCT-EXCESS-LOSS (WC-CLM-IDX).
027700 240-EXIT.
027800     EXIT.
027900