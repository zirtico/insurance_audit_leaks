000100******************************************************************
000200* WCRUNCTL  -  RUN-CONTROL PARAMETER RECORD                     *
000300*              SINGLE RECORD ON THE UT-S-RUNCTL FILE.  SUPPLIES *
000400*              THE VALUATION DATE AND THE EXECUTIVE-OFFICER      *
000500*              PAYROLL CAP FOR THE RUN (SO OPERATIONS CAN CHANGE *
000600*              THE CAP WITHOUT A RECOMPILE WHEN THE BUREAU       *
000700*              REVISES IT).                                     *
000800******************************************************************
000900* 1993-08-20 JS   ORIGINAL LAYOUT.                               *
001000******************************************************************
001100 01  WC-RUNCTL-REC.
001200     05  VALUATION-DATE              PIC 9(8).
001300     05  VALUATION-DATE-X REDEFINES VALUATION-DATE.
001400         10  VALUATION-YYYY          PIC 9(4).
001500         10  VALUATION-MM            PIC 9(2).
001600         10  VALUATION-DD            PIC 9(2).
001700     05  EXEC-OFFICER-CAP            PIC S9(9)V99.
001800     05  FILLER                      PIC X(1).
