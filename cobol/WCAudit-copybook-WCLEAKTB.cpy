000100******************************************************************
000200* WCLEAKTB  -  IN-MEMORY DETECTED-LEAK TABLE                     *
000300*              ACCUMULATES ONE ENTRY PER LEAK FOUND BY PAYADJ    *
000400*              AND CLMLEAK OVER THE COURSE OF THE CORRECTIONS    *
000500*              PASS.  PRINTED BY WCAUDIT AND SUMMARIZED FOR THE  *
000600*              RECOVERY SECTION OF THE REPORT.                   *
000700******************************************************************
000800* 1993-08-20 JS   ORIGINAL - SIZED FOR A MID-SIZE POLICY BOOK    *
000900*                 (WC-MAX-LEAKS = 600 - ONE POLICY CAN HAVE      *
001000*                 SEVERAL LEAK TYPES AGAINST THE SAME EXPOSURE   *
001100*                 OR CLAIM).                                    *
001200******************************************************************
001300 01  WC-LEAK-TABLE.
001400     05  WC-LEAK-COUNT               PIC 9(3) COMP.
001500     05  WC-LEAK-ENTRY OCCURS 600 TIMES
001600                 INDEXED BY WC-LEAK-IDX.
001700         10  WCT-LEAK-TYPE-NUM       PIC 9(2).
001800         10  WCT-LEAK-TYPE-NAME      PIC X(40).
001900         10  WCT-LEAK-DESC           PIC X(80).
002000         10  WCT-LEAK-ITEM-ID        PIC X(15).
002100         10  WCT-CURRENT-VALUE       PIC S9(9)V99.
002200         10  WCT-CORRECTED-VALUE     PIC S9(9)V99.
002300         10  WCT-DOLLAR-IMPACT       PIC S9(9)V99.
002400         10  WCT-RECOVERY-PROB       PIC V99.
002500         10  WCT-EVIDENCE            PIC X(80).
002600         10  FILLER                  PIC X(8).
