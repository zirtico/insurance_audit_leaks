000100******************************************************************
000200* WCCLAIM  -  LOSS RUN CLAIM RECORD LAYOUT                      *
000300*             MANY RECORDS ON THE UT-S-CLAIMS FILE, ANY ORDER.  *
000400******************************************************************
000500* 1988-11-02 JS   ORIGINAL LAYOUT.                               *
000600* 1990-02-17 JS   ADDED CLAIM-NOTES FOR THE ADJUSTER FREE-TEXT   *
000700*                 FIELD SO SUBROGATION/SIF/DENIAL WORDING COULD  *
000800*                 BE KEYWORD-SCANNED INSTEAD OF RE-KEYED ONTO A  *
000900*                 SEPARATE CODE SHEET.                           *
001000* 1998-11-30 RTG  Y2K - CONFIRMED ACCIDENT-DATE AND               *
001100*                 LAST-PAYMENT-DATE ARE ALREADY 4-DIGIT-YEAR.    *
001200******************************************************************
001300 01  WC-CLAIM-REC.
001400     05  CLAIM-NUMBER                PIC X(15).
001500     05  ACCIDENT-DATE               PIC 9(8).
001600     05  ACCIDENT-DATE-X REDEFINES ACCIDENT-DATE.
001700         10  ACCIDENT-YYYY           PIC 9(4).
001800         10  ACCIDENT-MM             PIC 9(2).
001900         10  ACCIDENT-DD             PIC 9(2).
002000     05  CLAIMANT-NAME               PIC X(25).
002100     05  INJURY-CODE                 PIC X(1).
002200         88  INJURY-FATAL            VALUE "1".
002300         88  INJURY-PERM-TOTAL       VALUE "2".
002400         88  INJURY-PERM-PARTIAL     VALUE "3".
002500         88  INJURY-TEMP-TOTAL       VALUE "4".
002600         88  INJURY-MINOR            VALUE "5".
002700         88  INJURY-MED-ONLY         VALUE "6".
002800     05  INCURRED-INDEM              PIC S9(9)V99.
002900     05  INCURRED-MED                PIC S9(9)V99.
003000     05  PAID-INDEM                  PIC S9(9)V99.
003100     05  PAID-MED                    PIC S9(9)V99.
003200     05  RESERVES-INDEM              PIC S9(9)V99.
003300     05  RESERVES-MED                PIC S9(9)V99.
003400     05  CLAIM-STATUS                PIC X(10).
003500         88  STATUS-OPEN             VALUE "OPEN".
003600         88  STATUS-CLOSED           VALUE "CLOSED".
003700         88  STATUS-DENIED           VALUE "DENIED".
003800     05  LAST-PAYMENT-DATE           PIC 9(8).
003900     05  LAST-PAYMENT-DATE-X REDEFINES LAST-PAYMENT-DATE.
004000         10  LAST-PMT-YYYY           PIC 9(4).
004100         10  LAST-PMT-MM             PIC 9(2).
004200         10  LAST-PMT-DD             PIC 9(2).
004300     05  CLAIM-NOTES                 PIC X(60).
004400     05  FILLER                      PIC X(7).
