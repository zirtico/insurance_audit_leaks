000100******************************************************************
000200* WCABEND  -  COMMON ABEND-TRAIL RECORD FOR THE WC MOD-AUDIT     *
000300*             BATCH SUITE.  COPY'D INTO WCAUDIT AND INTO EVERY   *
000400*             CALLED SUBPROGRAM THAT CAN GO TO 1000-ABEND-RTN.   *
000500*             THE CALLING PROGRAM OWNS SYSOUT; A CALLED SUB      *
000600*             ONLY FILLS IN THE FIELDS AND RETURNS - IT NEVER    *
000700*             OPENS OR WRITES SYSOUT ITSELF.                     *
000800******************************************************************
000900* 1988-11-02 JS   ORIGINAL - CARRIED OVER FROM THE SHOP'S        *
001000*                  COMMON ABENDREC MEMBER, RENAMED FOR AUDIT.    *
001100* 1994-06-14 RTG  ADDED ACTUAL-VAL/EXPECTED-VAL FOR STATE-CONFIG *
001200*                  LOOKUP FAILURES (TICKET WC-0114).             *
001300******************************************************************
001400 01  ABEND-REC.
001500     05  PARA-NAME                   PIC X(30).
001600     05  ABEND-REASON                PIC X(40).
001700     05  EXPECTED-VAL                PIC X(10).
001800     05  ACTUAL-VAL                  PIC X(10).
001900     05  FILLER                      PIC X(40).
