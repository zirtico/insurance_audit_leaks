000100******************************************************************
000200* WCMISTAB  -  IN-MEMORY MISCLASSIFICATION-FLAG TABLE            *
000300*              BUILT AND SORTED BY MISCLS, PRINTED BY WCAUDIT.   *
000400******************************************************************
000500* 1993-08-20 JS   ORIGINAL - SIZED FOR A MID-SIZE POLICY BOOK    *
000600*                 (WC-MAX-MISCLASS = 500 - ONE ENTRY PER FLAGGED *
000700*                 EMPLOYEE, NOT ONE PER EMPLOYEE ON THE FILE).   *
000800******************************************************************
000900 01  WC-MISCLASS-TABLE.
001000     05  WC-MISCLASS-COUNT           PIC 9(3) COMP.
001100     05  WC-MISCLASS-ENTRY OCCURS 500 TIMES
001200                 INDEXED BY WC-MIS-IDX.
001300         10  WCT-MF-EMPLOYEE         PIC X(25).
001400         10  WCT-MF-JOB-TITLE        PIC X(30).
001500         10  WCT-MF-CURR-CODE        PIC X(4).
001600         10  WCT-MF-CURR-COST        PIC 9(3)V999.
001700         10  WCT-MF-SUSP-CODE        PIC X(4).
001800         10  WCT-MF-SUSP-DESC        PIC X(30).
001900         10  WCT-MF-SUSP-COST        PIC 9(3)V999.
002000         10  WCT-MF-RATE-DIFF        PIC S9(3)V999.
002100         10  WCT-MF-PAYROLL          PIC S9(9)V99.
002200         10  WCT-MF-PREM-IMPACT      PIC S9(9)V99.
002300         10  WCT-MF-CONFIDENCE       PIC X(6).
002400             88  WCT-MF-CONF-HIGH       VALUE "HIGH".
002500             88  WCT-MF-CONF-MEDIUM     VALUE "MEDIUM".
002600             88  WCT-MF-CONF-LOW        VALUE "LOW".
002700         10  WCT-MF-KEYWORD          PIC X(15).
002800         10  FILLER                  PIC X(6).
